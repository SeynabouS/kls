000100****************************************************************
000200* FECHA       : 02/04/2019                                     *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400* APLICACION  : INVENTARIOS KLS                                 *
000500* PROGRAMA    : KLSB0030                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : ACTUALIZA EL CATALOGO DE PRODUCTOS (PRODUCTS)   *
000800*             : CON LA HOJA DE CARGA DEL AREA DE COMPRAS        *
000900*             : (PRODIN), POR EMPATE DE MAESTRO CONTRA          *
001000*             : TRANSACCION (VIEJO MAESTRO/NUEVO MAESTRO).      *
001100*             : SI LA HOJA TRAE CANTIDAD, GENERA LA COMPRA      *
001200*             : INICIAL EN TRANSACT; EL RECALCULO DE EXISTENCIA *
001300*             : QUEDA PARA EL PASO SIGUIENTE (KLSB0040).        *
001400* ARCHIVOS    : PRODIN=C,PRODUCTS=C,PRODNEW=E,TRANSACT=E        *
001500* PROGRAMA(S) : NINGUNO                                         *
001600* BPM/RATIONAL: 228822                                          *
001700* NOMBRE      : ACTUALIZACION DEL CATALOGO DE PRODUCTOS          *
001800****************************************************************
001900*              R E G I S T R O    D E    C A M B I O S          *
002000****************************************************************
002100* 02/04/2019 PEDR TICKET 8805  VERSION INICIAL                 *
002200* 15/05/2020 EEDR TICKET 3107  SE AGREGA CONVERSION EUR<->CFA  *
002300*             : POR TASA VIGENTE CUANDO FALTA UN PRECIO        *
002400* 08/01/2021 EEDR TICKET 3560  RECHAZA CANTIDAD CON DECIMALES  *
002500* 11/06/2022 EEDR TICKET 4703  SE VALIDA QUE PRODIN NO TRAIGA  *
002600*             : LLAVE DUPLICADA                                *
002700* 19/09/2023 PEDR TICKET 9004  SE DOCUMENTA EL EMPATE DE       *
002800*             : MAESTROS Y LOS CONTADORES DE LA CARGA          *
002900* 17/04/2025 PEDR TICKET 9310  SE DOCUMENTA EL DERIVADO DE     *
003000*             : PRECIOS POR TASA                               *
003100* 10/08/2026 EEDR TICKET 9355  SE FIJA LA FECHA DE PROCESO EN  *
003200*             : LA COMPRA INICIAL, YA NO SE DEJA EN CEROS      *
003300* 10/08/2026 EEDR TICKET 9622  SE MANDA A ERRORES EL PRECIO DE *
003400*             : VENTA SIN TASA UTIL PARA DERIVAR A CFA, YA NO  *
003500*             : QUEDABA EN CERO SIN AVISAR                     *
003600****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                    KLSB0030.
003900 AUTHOR.                        ERICK RAMIREZ.
004000 INSTALLATION.                  KLS INVENTARIOS.
004100 DATE-WRITTEN.                  02/04/2019.
004200 DATE-COMPILED.
004300 SECURITY.                      USO INTERNO DEPARTAMENTO KLS.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PRODIN   ASSIGN   TO PRODIN
005100            ORGANIZATION     IS SEQUENTIAL
005200            FILE STATUS      IS FS-PRODIN
005300                                 FSE-PRODIN.
005400     SELECT PRODUCTS ASSIGN   TO PRODUCTS
005500            ORGANIZATION     IS SEQUENTIAL
005600            FILE STATUS      IS FS-PRODUCTS
005700                                 FSE-PRODUCTS.
005800     SELECT PRODNEW  ASSIGN   TO PRODNEW
005900            ORGANIZATION     IS SEQUENTIAL
006000            FILE STATUS      IS FS-PRODNEW
006100                                 FSE-PRODNEW.
006200     SELECT TRANSACT ASSIGN   TO TRANSACT
006300            ORGANIZATION     IS SEQUENTIAL
006400            FILE STATUS      IS FS-TRANSACT
006500                                 FSE-TRANSACT.
006600 DATA DIVISION.
006700 FILE SECTION.
006800*1 -->HOJA DE CARGA DEL AREA DE COMPRAS, ORDENADA POR PRODUCTO
006900 FD  PRODIN.
007000     COPY KLSPRI.
007100*2 -->MAESTRO VIEJO DEL CATALOGO, ORDENADO POR PRODUCTO
007200 FD  PRODUCTS.
007300     COPY KLSPRD.
007400*3 -->MAESTRO NUEVO, RESULTADO DEL EMPATE; PASA A SER PRODUCTS
007500*     DEL PROXIMO CORRIDO (RELEVO DE GENERACION POR JCL)
007600 FD  PRODNEW.
007700     01  REG-KLSPRD-NEW.
007800         05  PRDN-DATOS         PIC X(80).
007900*4 -->BITACORA DE TRANSACCIONES, RECIBE LA COMPRA INICIAL
008000 FD  TRANSACT.
008100     COPY KLSTRX.
008200 WORKING-STORAGE SECTION.
008300****************************************************************
008400*               C A M P O S    D E    T R A B A J O            *
008500****************************************************************
008600 01  WKS-BANDERAS.
008700     05  WKS-FIN-PRODIN        PIC 9(01)         VALUE ZEROS.
008800         88  WKS-END-PRODIN                      VALUE 1.
008900     05  WKS-FIN-PRODUCTS      PIC 9(01)         VALUE ZEROS.
009000         88  WKS-END-PRODUCTS                     VALUE 1.
009100 01  WKS-CONTADORES.
009200     05  WKS-CREADOS           PIC 9(07)     COMP VALUE ZEROS.
009300     05  WKS-ACTUALIZADOS      PIC 9(07)     COMP VALUE ZEROS.
009400     05  WKS-OMITIDOS          PIC 9(07)     COMP VALUE ZEROS.
009500     05  WKS-ERRORES           PIC 9(07)     COMP VALUE ZEROS.
009600 01  WKS-SIGUIENTE-TX-ID       PIC 9(06)     COMP VALUE ZEROS.
009700****************************************************************
009800*         LLAVES DE EMPATE MAESTRO VIEJO / TRANSACCION          *
009900****************************************************************
010000 01  WKS-LLAVE-PRODIN.
010100     05  WKS-LLAVE-PRODIN-ID     PIC 9(06)       VALUE ZEROS.
010200     05  WKS-LLAVE-PRODIN-ENVOI  PIC 9(04)       VALUE ZEROS.
010300 01  WKS-LLAVE-PRODIN-R REDEFINES WKS-LLAVE-PRODIN
010400                            PIC X(10).
010500 01  WKS-LLAVE-PRODUCTS.
010600     05  WKS-LLAVE-PRODUCTS-ID    PIC 9(06)      VALUE ZEROS.
010700     05  WKS-LLAVE-PRODUCTS-ENVOI PIC 9(04)      VALUE ZEROS.
010800 01  WKS-LLAVE-PRODUCTS-R REDEFINES WKS-LLAVE-PRODUCTS
010900                            PIC X(10).
011000****************************************************************
011100*      CAMPOS NUMERICOS CONVERTIDOS DE LA HOJA DE CARGA          *
011200****************************************************************
011300 01  WKS-RENGLON-OK             PIC X(01)         VALUE "S".
011400     88  WKS-RENGLON-ES-OK                       VALUE "S".
011500     88  WKS-RENGLON-CON-ERROR                    VALUE "N".
011600 01  WKS-FECHA-PROCESO           PIC 9(08)         VALUE ZEROS.
011700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011800     05  WKS-PROC-ANO            PIC 9(04).
011900     05  WKS-PROC-MES            PIC 9(02).
012000     05  WKS-PROC-DIA            PIC 9(02).
012100 01  WKS-QTY-CARGA               PIC 9(05)     COMP VALUE ZEROS.
012200 01  WKS-PAU-EUR-CARGA           PIC S9(08)V99     VALUE ZEROS.
012300 01  WKS-PVU-CFA-CARGA           PIC S9(08)V99     VALUE ZEROS.
012400 01  WKS-PAU-EUR-VIENE           PIC X(01)         VALUE "N".
012500     88  WKS-PAU-EUR-SI                          VALUE "S".
012600 01  WKS-PVU-CFA-VIENE           PIC X(01)         VALUE "N".
012700     88  WKS-PVU-CFA-SI                          VALUE "S".
012800****************************************************************
012900*      AREA DE CONVERSION DE TEXTO A NUMERO (CAMPO GENERICO)    *
013000****************************************************************
013100 01  WKS-TEXTO-ORIGEN            PIC X(11)         VALUE SPACES.
013200 01  WKS-TEXTO-LIMPIO            PIC X(11)         VALUE SPACES.
013300 01  WKS-TEXTO-LIMPIO-R REDEFINES WKS-TEXTO-LIMPIO.
013400     05  WKS-TL-CARACTER          PIC X(01) OCCURS 11 TIMES.
013500 01  WKS-PUNTERO-DESTINO          PIC 9(02)     COMP VALUE ZEROS.
013600 01  WKS-PUNTERO-ORIGEN           PIC 9(02)     COMP VALUE ZEROS.
013700 01  WKS-VALOR-CONVERTIDO         PIC S9(08)V99     VALUE ZEROS.
013800 01  WKS-VALOR-CONVERTIDO-R REDEFINES WKS-VALOR-CONVERTIDO.
013900     05  WKS-VC-ENTERO             PIC 9(08).
014000     05  WKS-VC-DECIMAL            PIC 99.
014100 01  WKS-POS-PUNTO                PIC 9(02)     COMP VALUE ZEROS.
014200 01  WKS-PARTE-DECIMAL            PIC X(02)         VALUE "00".
014300 01  WKS-CONVERSION-VALIDA        PIC X(01)         VALUE "S".
014400     88  WKS-CONVERSION-ES-VALIDA                  VALUE "S".
014500     88  WKS-CONVERSION-ES-INVALIDA                VALUE "N".
014600 01  WKS-CONVERSION-AUSENTE        PIC X(01)        VALUE "N".
014700     88  WKS-CONVERSION-ES-AUSENTE                 VALUE "S".
014800****************************************************************
014900*               CAMPOS DE INTERCAMBIO CON KLSC0001              *
015000****************************************************************
015100 01  TASA-VALOR              PIC S9(08)V99     VALUE ZEROS.
015200 01  TASA-ID                 PIC 9(04)         VALUE ZEROS.
015300 01  TASA-FECHA               PIC 9(08)        VALUE ZEROS.
015400 01  TASA-ENCONTRADA         PIC X(01)         VALUE "N".
015500     88  TASA-SI                              VALUE "S".
015600     88  TASA-NO                              VALUE "N".
015700 01  FS-PRODIN                  PIC 9(02)         VALUE ZEROS.
015800 01  FSE-PRODIN.
015900     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
016000     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
016100     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
016200 01  FS-PRODUCTS                PIC 9(02)         VALUE ZEROS.
016300 01  FSE-PRODUCTS.
016400     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
016500     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
016600     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
016700 01  FS-PRODNEW                 PIC 9(02)         VALUE ZEROS.
016800 01  FSE-PRODNEW.
016900     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
017000     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
017100     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
017200 01  FS-TRANSACT                PIC 9(02)         VALUE ZEROS.
017300 01  FSE-TRANSACT.
017400     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
017500     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
017600     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
017700****************************************************************
017800 PROCEDURE DIVISION.
017900 000-MAIN SECTION.
018000     ACCEPT WKS-SIGUIENTE-TX-ID FROM SYSIN
018100     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
018200     PERFORM 100-ABRIR-ARCHIVOS
018300     PERFORM 110-BUSCA-TASA-VIGENTE
018400     PERFORM 120-LEE-PRODIN
018500     PERFORM 130-LEE-PRODUCTS
018600     PERFORM 200-EMPATA-MAESTROS
018700         UNTIL WKS-END-PRODIN AND WKS-END-PRODUCTS
018800     PERFORM 300-ESTADISTICAS
018900     PERFORM 900-CERRAR-ARCHIVOS
019000     STOP RUN.
019100 000-MAIN-E. EXIT.
019200
019300*    APERTURA DE LOS 4 ARCHIVOS DEL PROGRAMA Y VALIDACION FSE
019400 100-ABRIR-ARCHIVOS SECTION.
019500     OPEN INPUT  PRODIN PRODUCTS
019600     OPEN OUTPUT PRODNEW
019700     OPEN EXTEND TRANSACT
019800     IF FS-PRODIN NOT = 0 AND NOT = 97
019900        DISPLAY "*** KLSB0030 - ERROR ABRIR PRODIN  : " FS-PRODIN
020000        STOP RUN
020100     END-IF
020200     IF FS-PRODUCTS NOT = 0 AND NOT = 97
020300        DISPLAY "*** KLSB0030 - ERROR ABRIR PRODUCTS: "
020400                FS-PRODUCTS
020500        STOP RUN
020600     END-IF
020700     IF FS-PRODNEW NOT = 0
020800        DISPLAY "*** KLSB0030 - ERROR ABRIR PRODNEW : " FS-PRODNEW
020900        STOP RUN
021000     END-IF
021100     IF FS-TRANSACT NOT = 0 AND NOT = 97 AND NOT = 05
021200        DISPLAY "*** KLSB0030 - ERROR ABRIR TRANSACT: "
021300                FS-TRANSACT
021400        STOP RUN
021500     END-IF.
021600 100-ABRIR-ARCHIVOS-E. EXIT.
021700
021800*    UNICA LLAMADA A KLSC0001 PARA TODO EL CORRIDO
021900 110-BUSCA-TASA-VIGENTE SECTION.
022000     CALL "KLSC0001" USING TASA-VALOR, TASA-ID,
022100                            TASA-FECHA, TASA-ENCONTRADA.
022200 110-BUSCA-TASA-VIGENTE-E. EXIT.
022300
022400*    HIGH-VALUES EN LA LLAVE CUANDO EL ARCHIVO SE AGOTA, PARA
022500*    QUE EL EMPATE SIGA DRENANDO EL OTRO ARCHIVO SIN CONFUNDIR
022600*    UN FIN DE ARCHIVO CON UNA LLAVE REAL.
022700 120-LEE-PRODIN SECTION.
022800     READ PRODIN
022900         AT END
023000             SET WKS-END-PRODIN TO TRUE
023100             MOVE HIGH-VALUES TO WKS-LLAVE-PRODIN-R
023200         NOT AT END
023300             MOVE PRI-LLAVE-ID    TO WKS-LLAVE-PRODIN-ID
023400             MOVE PRI-LLAVE-ENVOI TO WKS-LLAVE-PRODIN-ENVOI
023500     END-READ.
023600 120-LEE-PRODIN-E. EXIT.
023700
023800 130-LEE-PRODUCTS SECTION.
023900     READ PRODUCTS
024000         AT END
024100             SET WKS-END-PRODUCTS TO TRUE
024200             MOVE HIGH-VALUES TO WKS-LLAVE-PRODUCTS-R
024300         NOT AT END
024400             MOVE PROD-LLAVE-ID    TO WKS-LLAVE-PRODUCTS-ID
024500             MOVE PROD-LLAVE-ENVOI TO WKS-LLAVE-PRODUCTS-ENVOI
024600     END-READ.
024700 130-LEE-PRODUCTS-E. EXIT.
024800
024900*    UN PASO DEL EMPATE VIEJO-MAESTRO/TRANSACCION-DE-CARGA.
025000 200-EMPATA-MAESTROS SECTION.
025100     IF WKS-LLAVE-PRODIN-R < WKS-LLAVE-PRODUCTS-R
025200        PERFORM 210-PROCESA-ALTA
025300        PERFORM 120-LEE-PRODIN
025400     ELSE
025500        IF WKS-LLAVE-PRODIN-R > WKS-LLAVE-PRODUCTS-R
025600           PERFORM 220-COPIA-SIN-CAMBIO
025700           PERFORM 130-LEE-PRODUCTS
025800        ELSE
025900           PERFORM 230-PROCESA-CAMBIO
026000           PERFORM 120-LEE-PRODIN
026100           PERFORM 130-LEE-PRODUCTS
026200        END-IF
026300     END-IF.
026400 200-EMPATA-MAESTROS-E. EXIT.
026500
026600*    RENGLON DE PRODIN SIN PRODUCTO VIEJO CORRESPONDIENTE: ALTA.
026700 210-PROCESA-ALTA SECTION.
026800     PERFORM 240-CONVIERTE-CAMPOS-NUMERICOS
026900     IF PRI-NAME = SPACES
027000        ADD 1 TO WKS-OMITIDOS
027100     ELSE
027200        IF WKS-RENGLON-CON-ERROR
027300           ADD 1 TO WKS-ERRORES
027400        ELSE
027500           MOVE ZEROS TO PROD-PAU-EUR PROD-PVU-CFA
027600           PERFORM 250-DERIVA-PRECIOS
027700           IF WKS-RENGLON-CON-ERROR
027800              ADD 1 TO WKS-ERRORES
027900           ELSE
028000              MOVE PRI-LLAVE-ID    TO PROD-ID
028100              MOVE PRI-LLAVE-ENVOI TO PROD-ENVOI-ID
028200              MOVE PRI-NAME        TO PROD-NAME
028300              MOVE PRI-CATEGORY    TO PROD-CATEGORY
028400              WRITE REG-KLSPRD-NEW FROM REG-KLSPRD
028500              ADD 1 TO WKS-CREADOS
028600              IF WKS-QTY-CARGA > 0
028700                 PERFORM 260-GENERA-COMPRA-INICIAL
028800              END-IF
028900           END-IF
029000        END-IF
029100     END-IF.
029200 210-PROCESA-ALTA-E. EXIT.
029300
029400*    PRODUCTO VIEJO SIN RENGLON EN LA HOJA: PASA SIN CAMBIO.
029500 220-COPIA-SIN-CAMBIO SECTION.
029600     WRITE REG-KLSPRD-NEW FROM REG-KLSPRD.
029700 220-COPIA-SIN-CAMBIO-E. EXIT.
029800
029900*    RENGLON DE PRODIN QUE EMPATA CON UN PRODUCTO EXISTENTE.
030000 230-PROCESA-CAMBIO SECTION.
030100     PERFORM 240-CONVIERTE-CAMPOS-NUMERICOS
030200     IF WKS-RENGLON-CON-ERROR
030300        ADD 1 TO WKS-ERRORES
030400        WRITE REG-KLSPRD-NEW FROM REG-KLSPRD
030500     ELSE
030600        PERFORM 250-DERIVA-PRECIOS
030700        IF WKS-RENGLON-CON-ERROR
030800           ADD 1 TO WKS-ERRORES
030900           WRITE REG-KLSPRD-NEW FROM REG-KLSPRD
031000        ELSE
031100           IF PRI-NAME NOT = SPACES
031200              MOVE PRI-NAME TO PROD-NAME
031300           END-IF
031400           IF PRI-CATEGORY NOT = SPACES
031500              MOVE PRI-CATEGORY TO PROD-CATEGORY
031600           END-IF
031700           WRITE REG-KLSPRD-NEW FROM REG-KLSPRD
031800           ADD 1 TO WKS-ACTUALIZADOS
031900           IF WKS-QTY-CARGA > 0
032000              PERFORM 260-GENERA-COMPRA-INICIAL
032100           END-IF
032200        END-IF
032300     END-IF.
032400 230-PROCESA-CAMBIO-E. EXIT.
032500
032600*    CONVIERTE CANTIDAD Y PRECIOS DE TEXTO A NUMERO SEGUN LA
032700*    REGLA DEL AREA DE COMPRAS: ESPACIOS FUERA, COMA POR PUNTO,
032800*    CUALQUIER OTRO CARACTER NO NUMERICO FUERA; VACIO O
032900*    DEGENERADO ("", ".", "-") ES AUSENTE; UNA CANTIDAD CON
033000*    PARTE DECIMAL ES ERROR, NO SE TRUNCA.
033100 240-CONVIERTE-CAMPOS-NUMERICOS SECTION.
033200     SET WKS-RENGLON-ES-OK       TO TRUE
033300     SET WKS-PAU-EUR-VIENE       TO "N"
033400     SET WKS-PVU-CFA-VIENE       TO "N"
033500     MOVE ZEROS TO WKS-QTY-CARGA WKS-PAU-EUR-CARGA
033600                    WKS-PVU-CFA-CARGA
033700     MOVE PRI-QTY-TEXTO TO WKS-TEXTO-ORIGEN
033800     PERFORM 241-LIMPIA-TEXTO-NUMERICO
033900     IF WKS-CONVERSION-ES-INVALIDA
034000        SET WKS-RENGLON-CON-ERROR TO TRUE
034100     ELSE
034200        IF NOT WKS-CONVERSION-ES-AUSENTE
034300           IF WKS-VC-DECIMAL NOT = ZEROS
034400              SET WKS-RENGLON-CON-ERROR TO TRUE
034500           ELSE
034600              MOVE WKS-VC-ENTERO TO WKS-QTY-CARGA
034700           END-IF
034800        END-IF
034900     END-IF
035000     IF WKS-RENGLON-ES-OK
035100        MOVE PRI-PAU-EUR-TEXTO TO WKS-TEXTO-ORIGEN
035200        PERFORM 241-LIMPIA-TEXTO-NUMERICO
035300        IF WKS-CONVERSION-ES-INVALIDA
035400           SET WKS-RENGLON-CON-ERROR TO TRUE
035500        ELSE
035600           IF NOT WKS-CONVERSION-ES-AUSENTE
035700              MOVE WKS-VALOR-CONVERTIDO TO WKS-PAU-EUR-CARGA
035800              SET WKS-PAU-EUR-SI TO TRUE
035900           END-IF
036000        END-IF
036100     END-IF
036200     IF WKS-RENGLON-ES-OK
036300        MOVE PRI-PVU-CFA-TEXTO TO WKS-TEXTO-ORIGEN
036400        PERFORM 241-LIMPIA-TEXTO-NUMERICO
036500        IF WKS-CONVERSION-ES-INVALIDA
036600           SET WKS-RENGLON-CON-ERROR TO TRUE
036700        ELSE
036800           IF NOT WKS-CONVERSION-ES-AUSENTE
036900              MOVE WKS-VALOR-CONVERTIDO TO WKS-PVU-CFA-CARGA
037000              SET WKS-PVU-CFA-SI TO TRUE
037100           END-IF
037200        END-IF
037300     END-IF.
037400 240-CONVIERTE-CAMPOS-NUMERICOS-E. EXIT.
037500
037600*    LIMPIA UN CAMPO DE TEXTO Y LO PASA A WKS-VALOR-CONVERTIDO;
037700*    FIJA WKS-CONVERSION-AUSENTE SI QUEDA VACIO O DEGENERADO.
037800 241-LIMPIA-TEXTO-NUMERICO SECTION.
037900     SET WKS-CONVERSION-ES-VALIDA  TO TRUE
038000     SET WKS-CONVERSION-AUSENTE    TO "N"
038100     MOVE SPACES TO WKS-TEXTO-LIMPIO
038200     MOVE ZEROS  TO WKS-PUNTERO-DESTINO WKS-PUNTERO-ORIGEN
038300                    WKS-POS-PUNTO
038400     PERFORM 242-COPIA-UN-CARACTER
038500         VARYING WKS-PUNTERO-ORIGEN FROM 1 BY 1
038600         UNTIL WKS-PUNTERO-ORIGEN > 11
038700     IF WKS-TEXTO-LIMPIO = SPACES
038800        OR WKS-TEXTO-LIMPIO = "."
038900        SET WKS-CONVERSION-ES-AUSENTE TO TRUE
039000        MOVE ZEROS TO WKS-VALOR-CONVERTIDO
039100     ELSE
039200        MOVE ZEROS TO WKS-VALOR-CONVERTIDO
039300        PERFORM 244-BUSCA-PUNTO-DECIMAL
039400        IF WKS-POS-PUNTO = 0
039500           PERFORM 243-CONVIERTE-SIN-PUNTO
039600        ELSE
039700           PERFORM 245-CONVIERTE-CON-PUNTO
039800        END-IF
039900     END-IF.
040000 241-LIMPIA-TEXTO-NUMERICO-E. EXIT.
040100
040200*    ACARREA UN CARACTER DEL CAMPO ORIGEN AL CAMPO LIMPIO SI ES
040300*    DIGITO O PUNTO; UNA COMA SE ACARREA COMO PUNTO; ESPACIOS,
040400*    EL SIGNO MENOS Y CUALQUIER OTRO CARACTER SE DESCARTAN (LA
040500*    HOJA DE CARGA NO MANEJA IMPORTES NEGATIVOS).
040600 242-COPIA-UN-CARACTER SECTION.
040700     IF WKS-TEXTO-ORIGEN (WKS-PUNTERO-ORIGEN:1) IS NUMERIC
040800        ADD 1 TO WKS-PUNTERO-DESTINO
040900        MOVE WKS-TEXTO-ORIGEN (WKS-PUNTERO-ORIGEN:1)
041000                TO WKS-TL-CARACTER (WKS-PUNTERO-DESTINO)
041100     ELSE
041200        IF WKS-TEXTO-ORIGEN (WKS-PUNTERO-ORIGEN:1) = ","
041300           ADD 1 TO WKS-PUNTERO-DESTINO
041400           MOVE "." TO WKS-TL-CARACTER (WKS-PUNTERO-DESTINO)
041500        ELSE
041600           IF WKS-TEXTO-ORIGEN (WKS-PUNTERO-ORIGEN:1) = "."
041700              ADD 1 TO WKS-PUNTERO-DESTINO
041800              MOVE "." TO WKS-TL-CARACTER (WKS-PUNTERO-DESTINO)
041900           END-IF
042000        END-IF
042100     END-IF.
042200 242-COPIA-UN-CARACTER-E. EXIT.
042300
042400*    BUSCA LA PRIMERA POSICION DEL PUNTO DENTRO DEL CAMPO YA
042500*    LIMPIO; CERO SI NO HAY PUNTO (VALOR ENTERO PURO).
042600 244-BUSCA-PUNTO-DECIMAL SECTION.
042700     PERFORM 246-COMPARA-UNA-POSICION
042800         VARYING WKS-PUNTERO-ORIGEN FROM 1 BY 1
042900         UNTIL WKS-PUNTERO-ORIGEN > WKS-PUNTERO-DESTINO.
043000 244-BUSCA-PUNTO-DECIMAL-E. EXIT.
043100
043200 246-COMPARA-UNA-POSICION SECTION.
043300     IF WKS-POS-PUNTO = 0
043400        AND WKS-TL-CARACTER (WKS-PUNTERO-ORIGEN) = "."
043500        MOVE WKS-PUNTERO-ORIGEN TO WKS-POS-PUNTO
043600     END-IF.
043700 246-COMPARA-UNA-POSICION-E. EXIT.
043800
043900*    CASO SIN PUNTO: EL CAMPO LIMPIO (SIN LOS ESPACIOS SOBRANTES
044000*    A LA DERECHA) ES UN ENTERO PURO, SE ACARREA POR REFERENCIA.
044100 243-CONVIERTE-SIN-PUNTO SECTION.
044200     MOVE WKS-TEXTO-LIMPIO (1:WKS-PUNTERO-DESTINO) TO
044300          WKS-VC-ENTERO
044400     MOVE ZEROS TO WKS-VC-DECIMAL.
044500 243-CONVIERTE-SIN-PUNTO-E. EXIT.
044600
044700*    CASO CON PUNTO DECIMAL: SEPARA ENTERO Y DECIMAL A MANO POR
044800*    REFERENCIA MODIFICADA, SIN USAR FUNCIONES INTRINSECAS. LOS
044900*    DECIMALES SOBRANTES MAS ALLA DE DOS POSICIONES SE PIERDEN,
045000*    IGUAL QUE AL GRABAR UN IMPORTE EN UN CAMPO S9(08)V99.
045100 245-CONVIERTE-CON-PUNTO SECTION.
045200     MOVE "00" TO WKS-PARTE-DECIMAL
045300     IF WKS-POS-PUNTO > 1
045400        MOVE WKS-TEXTO-LIMPIO (1:WKS-POS-PUNTO - 1) TO
045500             WKS-VC-ENTERO
045600     END-IF
045700     IF WKS-PUNTERO-DESTINO > WKS-POS-PUNTO
045800        IF WKS-PUNTERO-DESTINO - WKS-POS-PUNTO = 1
045900           MOVE WKS-TEXTO-LIMPIO (WKS-POS-PUNTO + 1:1) TO
046000                WKS-PARTE-DECIMAL (1:1)
046100        ELSE
046200           MOVE WKS-TEXTO-LIMPIO (WKS-POS-PUNTO + 1:2) TO
046300                WKS-PARTE-DECIMAL
046400        END-IF
046500     END-IF
046600     MOVE WKS-PARTE-DECIMAL TO WKS-VC-DECIMAL.
046700 245-CONVIERTE-CON-PUNTO-E. EXIT.
046800
046900*    APLICA LA REGLA DE PRECIO DE COMPRA (EUR OBJETIVO) Y DE
047000*    VENTA (CFA OBJETIVO), CONVIRTIENDO POR LA TASA VIGENTE
047100*    CUANDO FALTA UN LADO Y SOBRA EL OTRO.
047200 250-DERIVA-PRECIOS SECTION.
047300     IF WKS-PAU-EUR-SI
047400        MOVE WKS-PAU-EUR-CARGA TO PROD-PAU-EUR
047500     ELSE
047600        IF WKS-PVU-CFA-SI AND TASA-SI AND TASA-VALOR NOT = 0
047700           COMPUTE PROD-PAU-EUR ROUNDED =
047800                   WKS-PVU-CFA-CARGA / TASA-VALOR
047900        END-IF
048000     END-IF
048100     IF WKS-PVU-CFA-SI
048200        MOVE WKS-PVU-CFA-CARGA TO PROD-PVU-CFA
048300     ELSE
048400        IF WKS-PAU-EUR-SI
048500           IF TASA-SI AND TASA-VALOR NOT = 0
048600              COMPUTE PROD-PVU-CFA ROUNDED =
048700                      WKS-PAU-EUR-CARGA * TASA-VALOR
048800           ELSE
048900*             PRECIO DE VENTA SIN TASA UTIL PARA DERIVAR A CFA:
049000*             NO SE ADIVINA, EL RENGLON SE VA A ERRORES (TKT 9622)
049100              SET WKS-RENGLON-CON-ERROR TO TRUE
049200           END-IF
049300        END-IF
049400     END-IF.
049500 250-DERIVA-PRECIOS-E. EXIT.
049600
049700*    GENERA LA TRANSACCION DE COMPRA INICIAL CUANDO LA HOJA
049800*    TRAE CANTIDAD; EL RECALCULO DE EXISTENCIA LO HACE KLSB0040
049900*    EN EL PASO SIGUIENTE DEL JCL.
050000 260-GENERA-COMPRA-INICIAL SECTION.
050100     ADD  1                TO WKS-SIGUIENTE-TX-ID
050200     MOVE WKS-SIGUIENTE-TX-ID TO TX-ID
050300     MOVE PROD-ID           TO TX-PROD-ID
050400     MOVE "A"               TO TX-TYPE
050500     MOVE WKS-QTY-CARGA     TO TX-QTY
050600     MOVE PROD-PAU-EUR      TO TX-PRICE-EUR
050700     MOVE WKS-FECHA-PROCESO TO TX-DATE
050800     MOVE SPACES            TO TX-CLIENT
050900     IF TASA-SI
051000        MOVE TASA-VALOR TO TX-RATE
051100        COMPUTE TX-PRICE-CFA ROUNDED =
051200                PROD-PAU-EUR * TASA-VALOR
051300     ELSE
051400        MOVE ZEROS TO TX-RATE TX-PRICE-CFA
051500     END-IF
051600     WRITE REG-KLSTRX
051700     IF FS-TRANSACT NOT = 0
051800        DISPLAY "*** KLSB0030 - ERROR AL GRABAR TRANSACT: "
051900                FS-TRANSACT
052000     END-IF.
052100 260-GENERA-COMPRA-INICIAL-E. EXIT.
052200
052300 300-ESTADISTICAS SECTION.
052400     DISPLAY "****************************************"
052500     DISPLAY "KLSB0030 - ACTUALIZACION DEL CATALOGO"
052600     DISPLAY "CREADOS      : " WKS-CREADOS
052700     DISPLAY "ACTUALIZADOS : " WKS-ACTUALIZADOS
052800     DISPLAY "OMITIDOS     : " WKS-OMITIDOS
052900     DISPLAY "ERRORES      : " WKS-ERRORES
053000     DISPLAY "****************************************".
053100 300-ESTADISTICAS-E. EXIT.
053200
053300 900-CERRAR-ARCHIVOS SECTION.
053400     CLOSE PRODIN PRODUCTS PRODNEW TRANSACT.
053500 900-CERRAR-ARCHIVOS-E. EXIT.
