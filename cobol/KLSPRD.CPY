000100*****************************************************************
000200*              KLSPRD  -  CATALOGO DE PRODUCTOS POR ENVIO       *
000300*****************************************************************
000400*  PROGRAMADOR : E. RAMIREZ (PEDR)         FECHA : 14/03/2019   *
000500*  APLICACION  : INVENTARIOS KLS                                *
000600*  DESCRIPCION : LAYOUT DEL MAESTRO DE PRODUCTOS. UN PRODUCTO   *
000700*              : PERTENECE A UN SOLO ENVIO Y ARRASTRA PRECIO DE *
000800*              : COMPRA EN EUROS Y PRECIO DE VENTA EN CFA.      *
000900*****************************************************************
001000* 06/06/2021 EEDR TICKET 4471  SE AGREGA PROD-CATEGORY          *
001100* 19/09/2023 PEDR TICKET 9002  AJUSTE FILLER FINAL A 80 BYTES   *
001200*****************************************************************
001300 01  REG-KLSPRD.
001400     05  PROD-ID                   PIC 9(06).
001500     05  PROD-ENVOI-ID             PIC 9(04).
001600     05  PROD-NAME                 PIC X(30).
001700     05  PROD-CATEGORY             PIC X(15).
001800     05  PROD-PAU-EUR              PIC S9(08)V99.
001900     05  PROD-PVU-CFA              PIC S9(08)V99.
002000     05  FILLER                    PIC X(05).
002100*    LLAVE COMPUESTA ENVIO+PRODUCTO, USADA POR LA TABLA DE
002200*    BUSQUEDA (SEARCH ALL) DE KLSB0050, AL ESTILO DE LA LLAVE
002300*    BINARIA WKS-BIN-004 DE MIGRACFS.
002400 01  REG-KLSPRD-R REDEFINES REG-KLSPRD.
002500     05  PROD-LLAVE-COMPUESTA.
002600         10  PROD-LLAVE-ID         PIC 9(06).
002700         10  PROD-LLAVE-ENVOI      PIC 9(04).
002800     05  FILLER                    PIC X(65).
