000100****************************************************************
000200* FECHA       : 17/05/2019                                     *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400* APLICACION  : INVENTARIOS KLS                                 *
000500* PROGRAMA    : KLSB0060                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : REPORTE MENSUAL DE ACTIVIDAD DEL ENVIO, CON     *
000800*             : CONTROL-BREAK POR MES CALENDARIO Y MARGEN       *
000900*             : BRUTO EN CFA. RENGLON TOTAL AL FINAL.           *
001000* ARCHIVOS    : TRANSACT=C,DEBTS=C,MONTHRPT=S                   *
001100* PROGRAMA(S) : CALL KLSC0001                                    *
001200* BPM/RATIONAL: 228901                                          *
001300* NOMBRE      : REPORTE DE ACTIVIDAD MENSUAL                    *
001400****************************************************************
001500*              R E G I S T R O    D E    C A M B I O S          *
001600****************************************************************
001700* 17/05/2019 PEDR TICKET 8901  VERSION INICIAL                 *
001800* 06/06/2021 EEDR TICKET 4471  SE LLAMA KLSC0001 EN VEZ DE     *
001900*             : REPETIR LA BUSQUEDA DE TASA EN CADA PROGRAMA   *
002000* 25/11/2021 EEDR TICKET 4610  SE VALIDA QUE EL MES SE BUSQUE  *
002100*             : POR ANO Y MES                                  *
002200* 22/09/2023 PEDR TICKET 9007  SE AGREGAN CREDITOS OTORGADOS Y *
002300*             : RETORNADOS COMO COLUMNAS DEL RENGLON MENSUAL   *
002400* 07/05/2024 PEDR TICKET 9711  SE DOCUMENTA EL DERIVADO DEL    *
002500*             : MARGEN BRUTO                                   *
002600* 15/02/2026 EEDR TICKET 9760  SE CORRIGE EL ORDEN DE CIERRE DE*
002700*             : TRANSACT Y DEBTS                               *
002800****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.                    KLSB0060.
003100 AUTHOR.                        ERICK RAMIREZ.
003200 INSTALLATION.                  KLS INVENTARIOS.
003300 DATE-WRITTEN.                  17/05/2019.
003400 DATE-COMPILED.
003500 SECURITY.                      USO INTERNO DEPARTAMENTO KLS.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TRANSACT ASSIGN   TO TRANSACT
004300            ORGANIZATION     IS SEQUENTIAL
004400            FILE STATUS      IS FS-TRANSACT
004500                                 FSE-TRANSACT.
004600     SELECT DEBTS    ASSIGN   TO DEBTS
004700            ORGANIZATION     IS SEQUENTIAL
004800            FILE STATUS      IS FS-DEBTS
004900                                 FSE-DEBTS.
005000     SELECT MONTHRPT ASSIGN   TO MONTHRPT
005100            FILE STATUS      IS FS-MONTHRPT.
005200     SELECT WORKFILE ASSIGN   TO SORTWK1.
005300 DATA DIVISION.
005400 FILE SECTION.
005500*1 -->BITACORA DE COMPRAS/VENTAS DEL ENVIO
005600 FD  TRANSACT.
005700     COPY KLSTRX.
005800*2 -->CREDITOS OTORGADOS DEL ENVIO
005900 FD  DEBTS.
006000     COPY KLSDBT.
006100*3 -->LISTADO DE SALIDA, MAQUETADO POR REPORT WRITER
006200 FD  MONTHRPT
006300     REPORT IS REPORTE-MENSUAL.
006400*4 -->ARCHIVO DE TRABAJO DEL SORT, UN RENGLON POR MES YA
006500*     CON LOS ACUMULADOS, ORDENADO ASCENDENTE POR MES
006600 SD  WORKFILE.
006700 01  WORK-REG.
006800     05  WKR-MES-ANO               PIC 9(04).
006900     05  WKR-MES-MES               PIC 9(02).
007000     05  WKR-COMPRAS-QTY           PIC 9(07).
007100     05  WKR-COMPRAS-EUR           PIC S9(08)V99.
007200     05  WKR-COMPRAS-CFA           PIC S9(09)V99.
007300     05  WKR-VENTAS-QTY            PIC 9(07).
007400     05  WKR-VENTAS-EUR            PIC S9(08)V99.
007500     05  WKR-VENTAS-CFA            PIC S9(09)V99.
007600     05  WKR-MARGEN-CFA            PIC S9(09)V99.
007700     05  WKR-CREDITOS-QTY          PIC 9(07).
007800     05  WKR-RETORNOS-QTY          PIC 9(07).
007900 WORKING-STORAGE SECTION.
008000****************************************************************
008100*               C A M P O S    D E    T R A B A J O            *
008200****************************************************************
008300 01  WKS-BANDERAS.
008400     05  WKS-FIN-TRANSACT      PIC 9(01)         VALUE ZEROS.
008500         88  WKS-END-TRANSACT                    VALUE 1.
008600     05  WKS-FIN-DEBTS         PIC 9(01)         VALUE ZEROS.
008700         88  WKS-END-DEBTS                        VALUE 1.
008800     05  WKS-FIN-SORT          PIC 9(01)         VALUE ZEROS.
008900         88  WKS-END-SORT                         VALUE 1.
009000     05  WKS-TASA-IND          PIC X(01)         VALUE "N".
009100         88  WKS-HAY-TASA                         VALUE "S".
009200     05  WKS-MES-IND           PIC X(01)         VALUE "N".
009300         88  WKS-MES-SI                           VALUE "S".
009400         88  WKS-MES-NO                           VALUE "N".
009500 01  WKS-CONTADORES.
009600     05  WKS-TRANSACT-LEIDAS   PIC 9(07)     COMP VALUE ZEROS.
009700     05  WKS-DEBTS-LEIDAS      PIC 9(07)     COMP VALUE ZEROS.
009800****************************************************************
009900*   TABLA EN MEMORIA CON UN RENGLON POR MES CALENDARIO YA      *
010000*   VISTO; SE BUSCA/CREA POR RECORRIDO SECUENCIAL PORQUE LOS   *
010100*   MESES DE DEBTS NO VIENEN EN ORDEN CON LOS DE TRANSACT.     *
010200****************************************************************
010300 01  WKS-TABLA-MESES.
010400     05  WKS-TOTAL-MESES         PIC 9(05)   COMP VALUE ZEROS.
010500     05  WKS-DATOS-MES OCCURS 0 TO 999
010600                        DEPENDING ON WKS-TOTAL-MESES
010700                        INDEXED BY WKS-I-MES.
010800         10  TMS-MES-ANO           PIC 9(04).
010900         10  TMS-MES-MES           PIC 9(02).
011000         10  TMS-COMPRAS-QTY       PIC 9(07)   COMP.
011100         10  TMS-COMPRAS-EUR       PIC S9(08)V9999.
011200         10  TMS-COMPRAS-CFA       PIC S9(09)V9999.
011300         10  TMS-VENTAS-QTY        PIC 9(07)   COMP.
011400         10  TMS-VENTAS-EUR        PIC S9(08)V9999.
011500         10  TMS-VENTAS-CFA        PIC S9(09)V9999.
011600         10  TMS-CREDITOS-QTY      PIC 9(07)   COMP.
011700         10  TMS-RETORNOS-QTY      PIC 9(07)   COMP.
011800 01  WKS-SUBI-MES                PIC 9(05)     COMP VALUE ZEROS.
011900 01  WKS-BUSCA-ANO               PIC 9(04)         VALUE ZEROS.
012000 01  WKS-BUSCA-MES               PIC 9(02)         VALUE ZEROS.
012100****************************************************************
012200*    CAMPOS PARA PARTIR UNA FECHA DE DEBTS EN ANO/MES/DIA       *
012300****************************************************************
012400 01  WKS-FECHA-TRABAJO           PIC 9(08)         VALUE ZEROS.
012500 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
012600     05  WKS-FT-ANO               PIC 9(04).
012700     05  WKS-FT-MES               PIC 9(02).
012800     05  WKS-FT-DIA               PIC 9(02).
012900****************************************************************
013000*    TOTALES DE LA LINEA DE TRANSACCION EN CURSO (TX-VALUATION) *
013100****************************************************************
013200 01  WKS-TX-TOTAL-EUR             PIC S9(08)V9999   VALUE ZEROS.
013300 01  WKS-TX-TOTAL-EUR-IND         PIC X(01)         VALUE "N".
013400     88  WKS-TX-EUR-OK                             VALUE "S".
013500 01  WKS-TX-TOTAL-CFA             PIC S9(09)V9999   VALUE ZEROS.
013600 01  WKS-TX-TOTAL-CFA-IND         PIC X(01)         VALUE "N".
013700     88  WKS-TX-CFA-OK                             VALUE "S".
013800 01  WKS-TX-TASA-USAR             PIC S9(08)V99     VALUE ZEROS.
013900 01  WKS-TX-TASA-USAR-IND         PIC X(01)         VALUE "N".
014000     88  WKS-TX-TASA-OK                             VALUE "S".
014100 01  WKS-TASA-EFECTIVA           PIC S9(08)V99     VALUE ZEROS.
014200****************************************************************
014300*               CAMPOS DE INTERCAMBIO CON KLSC0001              *
014400****************************************************************
014500 01  TASA-VALOR                PIC S9(08)V99     VALUE ZEROS.
014600 01  TASA-VALOR-R REDEFINES TASA-VALOR.
014700     05  TV-ENTERO              PIC S9(08).
014800     05  TV-DECIMAL             PIC 99.
014900 01  TASA-ID                   PIC 9(04)         VALUE ZEROS.
015000 01  TASA-FECHA                PIC 9(08)         VALUE ZEROS.
015100 01  TASA-FECHA-R REDEFINES TASA-FECHA.
015200     05  TF-ANIO                PIC 9(04).
015300     05  TF-MES                 PIC 9(02).
015400     05  TF-DIA                 PIC 9(02).
015500 01  TASA-ENCONTRADA           PIC X(01)         VALUE "N".
015600     88  TASA-SI                                 VALUE "S".
015700     88  TASA-NO                                 VALUE "N".
015800 01  FS-TRANSACT                  PIC 9(02)         VALUE ZEROS.
015900 01  FSE-TRANSACT.
016000     05  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
016100     05  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
016200     05  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
016300 01  FS-DEBTS                     PIC 9(02)         VALUE ZEROS.
016400 01  FSE-DEBTS.
016500     05  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
016600     05  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
016700     05  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
016800 01  FS-MONTHRPT                  PIC 9(02)         VALUE ZEROS.
016900****************************************************************
017000*                  MAQUETACION REPORTE DE SALIDA                *
017100****************************************************************
017200 REPORT SECTION.
017300 RD  REPORTE-MENSUAL
017400     CONTROLS ARE FINAL
017500     PAGE LIMIT IS 60
017600     HEADING 1
017700     FIRST DETAIL 9
017800     LAST DETAIL 54
017900     FOOTING 56.
018000 01  TYPE IS PH.
018100     02  LINE 1.
018200         03  COLUMN   1 PIC X(30) VALUE "KLS INVENTARIOS".
018300         03  COLUMN  40 PIC X(40) VALUE
018400             "REPORTE DE ACTIVIDAD MENSUAL".
018500         03  COLUMN 115 PIC X(06) VALUE "PAGINA".
018600         03  COLUMN 122 PIC Z(04) SOURCE PAGE-COUNTER
018700                                  IN REPORTE-MENSUAL.
018800     02  LINE 2.
018900         03  COLUMN   1 PIC X(25) VALUE
019000             "KLSB0060    00.17051989".
019100     02  LINE 4.
019200         03  COLUMN   3 PIC X(05) VALUE "MES".
019300         03  COLUMN  10 PIC X(10) VALUE "QTY COMPRA".
019400         03  COLUMN  22 PIC X(12) VALUE "COMPRA EUR".
019500         03  COLUMN  35 PIC X(13) VALUE "COMPRA CFA".
019600         03  COLUMN  49 PIC X(09) VALUE "QTY VENTA".
019700         03  COLUMN  60 PIC X(12) VALUE "VENTA EUR".
019800         03  COLUMN  73 PIC X(13) VALUE "VENTA CFA".
019900         03  COLUMN  87 PIC X(13) VALUE "MARGEN CFA".
020000         03  COLUMN 101 PIC X(11) VALUE "CREDITO QTY".
020100         03  COLUMN 113 PIC X(11) VALUE "RETORNO QTY".
020200     02  LINE 5.
020300         03  COLUMN   3 PIC X(90) VALUE ALL "-".
020400 01  DETALLE-MES TYPE IS DETAIL.
020500     02  LINE IS PLUS 1.
020600         03  COLUMN   3 PIC 9999    SOURCE WKR-MES-ANO.
020700         03  COLUMN   7 PIC X(01)   VALUE "-".
020800         03  COLUMN   8 PIC 99      SOURCE WKR-MES-MES.
020900         03  COLUMN  10 PIC Z(6)9   SOURCE WKR-COMPRAS-QTY.
021000         03  COLUMN  22 PIC Z(6)9.99 SOURCE WKR-COMPRAS-EUR.
021100         03  COLUMN  35 PIC Z(7)9.99 SOURCE WKR-COMPRAS-CFA.
021200         03  COLUMN  49 PIC Z(6)9   SOURCE WKR-VENTAS-QTY.
021300         03  COLUMN  60 PIC Z(6)9.99 SOURCE WKR-VENTAS-EUR.
021400         03  COLUMN  73 PIC Z(7)9.99 SOURCE WKR-VENTAS-CFA.
021500         03  COLUMN  87 PIC -Z(6)9.99 SOURCE WKR-MARGEN-CFA.
021600         03  COLUMN 101 PIC Z(6)9   SOURCE WKR-CREDITOS-QTY.
021700         03  COLUMN 113 PIC Z(6)9   SOURCE WKR-RETORNOS-QTY.
021800 01  TOTALGRAL
021900     TYPE IS CONTROL FOOTING FINAL.
022000     02  LINE IS PLUS 2.
022100         03  COLUMN   3 PIC X(90) VALUE ALL "=".
022200     02  LINE IS PLUS 1.
022300         03  COLUMN   3 PIC X(05) VALUE "TOTAL".
022400         03  COLUMN  10 PIC ZZ,ZZ9  SUM WKR-COMPRAS-QTY.
022500         03  COLUMN  22 PIC Z(6)9.99 SUM WKR-COMPRAS-EUR.
022600         03  COLUMN  35 PIC Z(7)9.99 SUM WKR-COMPRAS-CFA.
022700         03  COLUMN  49 PIC ZZ,ZZ9  SUM WKR-VENTAS-QTY.
022800         03  COLUMN  60 PIC Z(6)9.99 SUM WKR-VENTAS-EUR.
022900         03  COLUMN  73 PIC Z(7)9.99 SUM WKR-VENTAS-CFA.
023000         03  COLUMN  87 PIC -Z(6)9.99 SUM WKR-MARGEN-CFA.
023100         03  COLUMN 101 PIC ZZ,ZZ9  SUM WKR-CREDITOS-QTY.
023200         03  COLUMN 113 PIC ZZ,ZZ9  SUM WKR-RETORNOS-QTY.
023300 01  TYPE IS RF.
023400     02  LINE IS PLUS 3.
023500         03  COLUMN   3 PIC X(25)
023600             VALUE "FIN DEL REPORTE KLSB0060".
023700****************************************************************
023800 PROCEDURE DIVISION.
023900 000-MAIN SECTION.
024000     PERFORM 100-ABRIR-ARCHIVOS
024100     PERFORM 110-BUSCA-TASA-VIGENTE
024200     PERFORM 200-PROCESA-TRANSACT UNTIL WKS-END-TRANSACT
024300     CLOSE TRANSACT
024400     PERFORM 300-PROCESA-DEBTS UNTIL WKS-END-DEBTS
024500     CLOSE DEBTS
024600     PERFORM 400-DERIVA-MARGEN
024700         VARYING WKS-SUBI-MES FROM 1 BY 1
024800         UNTIL WKS-SUBI-MES > WKS-TOTAL-MESES
024900     PERFORM 500-ORDENA-Y-EMITE
025000     PERFORM 600-ESTADISTICAS
025100     STOP RUN.
025200 000-MAIN-E. EXIT.
025300
025400*    APERTURA DE ARCHIVOS DE ENTRADA Y DEL REPORTE DE SALIDA
025500 100-ABRIR-ARCHIVOS SECTION.
025600     OPEN INPUT  TRANSACT DEBTS
025700     OPEN OUTPUT MONTHRPT
025800     INITIATE REPORTE-MENSUAL
025900     IF FS-TRANSACT NOT = 0 AND NOT = 97
026000        DISPLAY "*** KLSB0060 - ERROR ABRIR TRANSACT: "
026100                FS-TRANSACT
026200        STOP RUN
026300     END-IF
026400     IF FS-DEBTS NOT = 0 AND NOT = 97
026500        DISPLAY "*** KLSB0060 - ERROR ABRIR DEBTS   : " FS-DEBTS
026600        STOP RUN
026700     END-IF
026800     IF FS-MONTHRPT NOT = 0
026900        DISPLAY "*** KLSB0060 - ERROR ABRIR MONTHRPT: "
027000                FS-MONTHRPT
027100        STOP RUN
027200     END-IF.
027300 100-ABRIR-ARCHIVOS-E. EXIT.
027400
027500*    LA TASA SE CONGELA UNA SOLA VEZ AL INICIO DE LA CORRIDA
027600 110-BUSCA-TASA-VIGENTE SECTION.
027700     CALL "KLSC0001" USING TASA-VALOR, TASA-ID,
027800                            TASA-FECHA, TASA-ENCONTRADA
027900     IF TASA-SI
028000        MOVE TASA-VALOR TO WKS-TASA-EFECTIVA
028100        SET WKS-HAY-TASA   TO TRUE
028200     END-IF.
028300 110-BUSCA-TASA-VIGENTE-E. EXIT.
028400
028500*    SOLO COMPRA (A) Y VENTA (V) ENTRAN AL RENGLON MENSUAL; EL
028600*    PRESTAMO (P) ES ESPEJO DE UN CREDITO Y SE CUENTA POR DEBTS.
028700 200-PROCESA-TRANSACT SECTION.
028800     READ TRANSACT
028900         AT END
029000             SET WKS-END-TRANSACT TO TRUE
029100         NOT AT END
029200             ADD 1 TO WKS-TRANSACT-LEIDAS
029300             IF TX-ES-COMPRA OR TX-ES-VENTA
029400                MOVE TX-ANO TO WKS-BUSCA-ANO
029500                MOVE TX-MES TO WKS-BUSCA-MES
029600                PERFORM 210-BUSCA-O-CREA-MES
029700                PERFORM 220-CALCULA-TOTALES-TX
029800                PERFORM 230-ACUMULA-RENGLON-TX
029900             END-IF
030000     END-READ.
030100 200-PROCESA-TRANSACT-E. EXIT.
030200
030300*    BUSQUEDA SECUENCIAL: LOS MESES DE DEBTS NO SIGUEN EL ORDEN
030400*    DE TRANSACT, ASI QUE LA TABLA NO PUEDE USAR SEARCH ALL.
030500 210-BUSCA-O-CREA-MES SECTION.
030600     SET WKS-MES-NO   TO TRUE
030700     MOVE ZEROS       TO WKS-SUBI-MES
030800     PERFORM 211-COMPARA-UN-MES
030900         VARYING WKS-SUBI-MES FROM 1 BY 1
031000         UNTIL WKS-SUBI-MES > WKS-TOTAL-MESES OR WKS-MES-SI
031100     IF WKS-MES-NO
031200        ADD 1 TO WKS-TOTAL-MESES
031300        MOVE WKS-TOTAL-MESES TO WKS-SUBI-MES
031400        MOVE WKS-BUSCA-ANO   TO TMS-MES-ANO      (WKS-SUBI-MES)
031500        MOVE WKS-BUSCA-MES   TO TMS-MES-MES      (WKS-SUBI-MES)
031600        MOVE ZEROS           TO TMS-COMPRAS-QTY  (WKS-SUBI-MES)
031700                                TMS-COMPRAS-EUR  (WKS-SUBI-MES)
031800                                TMS-COMPRAS-CFA  (WKS-SUBI-MES)
031900                                TMS-VENTAS-QTY   (WKS-SUBI-MES)
032000                                TMS-VENTAS-EUR   (WKS-SUBI-MES)
032100                                TMS-VENTAS-CFA   (WKS-SUBI-MES)
032200                                TMS-CREDITOS-QTY (WKS-SUBI-MES)
032300                                TMS-RETORNOS-QTY (WKS-SUBI-MES)
032400     END-IF.
032500 210-BUSCA-O-CREA-MES-E. EXIT.
032600
032700 211-COMPARA-UN-MES SECTION.
032800     IF TMS-MES-ANO (WKS-SUBI-MES) = WKS-BUSCA-ANO
032900        AND TMS-MES-MES (WKS-SUBI-MES) = WKS-BUSCA-MES
033000        SET WKS-MES-SI TO TRUE
033100     END-IF.
033200 211-COMPARA-UN-MES-E. EXIT.
033300
033400*    TX-VALUATION: TOTAL EUR/CFA DEL RENGLON, CADA UNO SE MARCA
033500*    DESCONOCIDO POR SEPARADO SI NO SE PUEDE CALCULAR.
033600 220-CALCULA-TOTALES-TX SECTION.
033700     MOVE ZEROS TO WKS-TX-TOTAL-EUR WKS-TX-TOTAL-CFA
033800     SET WKS-TX-EUR-OK  TO FALSE
033900     SET WKS-TX-CFA-OK  TO FALSE
034000     SET WKS-TX-TASA-OK TO FALSE
034100     IF TX-RATE NOT = 0
034200        MOVE TX-RATE          TO WKS-TX-TASA-USAR
034300        SET WKS-TX-TASA-OK    TO TRUE
034400     ELSE
034500        IF WKS-HAY-TASA
034600           MOVE WKS-TASA-EFECTIVA TO WKS-TX-TASA-USAR
034700           SET WKS-TX-TASA-OK     TO TRUE
034800        END-IF
034900     END-IF
035000     IF TX-PRICE-EUR > 0
035100        COMPUTE WKS-TX-TOTAL-EUR ROUNDED =
035200                TX-QTY * TX-PRICE-EUR
035300        SET WKS-TX-EUR-OK TO TRUE
035400     ELSE
035500        IF TX-PRICE-CFA > 0 AND WKS-TX-TASA-OK
035600           COMPUTE WKS-TX-TOTAL-EUR ROUNDED =
035700                   TX-QTY * TX-PRICE-CFA / WKS-TX-TASA-USAR
035800           SET WKS-TX-EUR-OK TO TRUE
035900        END-IF
036000     END-IF
036100     IF TX-PRICE-CFA > 0
036200        COMPUTE WKS-TX-TOTAL-CFA ROUNDED =
036300                TX-QTY * TX-PRICE-CFA
036400        SET WKS-TX-CFA-OK TO TRUE
036500     ELSE
036600        IF TX-PRICE-EUR > 0 AND WKS-TX-TASA-OK
036700           COMPUTE WKS-TX-TOTAL-CFA ROUNDED =
036800                   TX-QTY * TX-PRICE-EUR * WKS-TX-TASA-USAR
036900           SET WKS-TX-CFA-OK TO TRUE
037000        END-IF
037100     END-IF.
037200 220-CALCULA-TOTALES-TX-E. EXIT.
037300
037400*    LA CANTIDAD SIEMPRE SE CUENTA; EL DINERO SOLO SI SE PUDO
037500*    CALCULAR (RENGLON SIN TASA UTIL SE OMITE DEL TOTAL MONEDA).
037600 230-ACUMULA-RENGLON-TX SECTION.
037700     IF TX-ES-COMPRA
037800        ADD TX-QTY TO TMS-COMPRAS-QTY (WKS-SUBI-MES)
037900        IF WKS-TX-EUR-OK
038000           ADD WKS-TX-TOTAL-EUR TO TMS-COMPRAS-EUR (WKS-SUBI-MES)
038100        END-IF
038200        IF WKS-TX-CFA-OK
038300           ADD WKS-TX-TOTAL-CFA TO TMS-COMPRAS-CFA (WKS-SUBI-MES)
038400        END-IF
038500     ELSE
038600        ADD TX-QTY TO TMS-VENTAS-QTY (WKS-SUBI-MES)
038700        IF WKS-TX-EUR-OK
038800           ADD WKS-TX-TOTAL-EUR TO TMS-VENTAS-EUR (WKS-SUBI-MES)
038900        END-IF
039000        IF WKS-TX-CFA-OK
039100           ADD WKS-TX-TOTAL-CFA TO TMS-VENTAS-CFA (WKS-SUBI-MES)
039200        END-IF
039300     END-IF.
039400 230-ACUMULA-RENGLON-TX-E. EXIT.
039500
039600*    EL PRESTAMO CUENTA EN EL MES DE LA FECHA DEL PRESTAMO; SI
039700*    YA FUE PAGADO, EL RETORNO CUENTA EN EL MES DEL PAGO.
039800 300-PROCESA-DEBTS SECTION.
039900     READ DEBTS
040000         AT END
040100             SET WKS-END-DEBTS TO TRUE
040200         NOT AT END
040300             ADD 1 TO WKS-DEBTS-LEIDAS
040400             MOVE DEBT-DATE-PRET TO WKS-FECHA-TRABAJO
040500             MOVE WKS-FT-ANO     TO WKS-BUSCA-ANO
040600             MOVE WKS-FT-MES     TO WKS-BUSCA-MES
040700             PERFORM 210-BUSCA-O-CREA-MES
040800             ADD DEBT-QTY TO TMS-CREDITOS-QTY (WKS-SUBI-MES)
040900             IF DEBT-DATE-PAID NOT = 0
041000                MOVE DEBT-DATE-PAID TO WKS-FECHA-TRABAJO
041100                MOVE WKS-FT-ANO     TO WKS-BUSCA-ANO
041200                MOVE WKS-FT-MES     TO WKS-BUSCA-MES
041300                PERFORM 210-BUSCA-O-CREA-MES
041400                ADD DEBT-QTY TO TMS-RETORNOS-QTY (WKS-SUBI-MES)
041500             END-IF
041600     END-READ.
041700 300-PROCESA-DEBTS-E. EXIT.
041800
041900*    MARGEN BRUTO = VENTAS CFA - COMPRAS CFA, SOLO EN CFA.
042000 400-DERIVA-MARGEN SECTION.
042100     COMPUTE TMS-MARGEN-CFA (WKS-SUBI-MES) ROUNDED =
042200             TMS-VENTAS-CFA (WKS-SUBI-MES) -
042300             TMS-COMPRAS-CFA (WKS-SUBI-MES).
042400 400-DERIVA-MARGEN-E. EXIT.
042500
042600*    SE ORDENA POR MES ASCENDENTE ANTES DE IMPRIMIR; EL TOTAL
042700*    FINAL LO SUMA LA CF FINAL DEL REPORT WRITER.
042800 500-ORDENA-Y-EMITE SECTION.
042900     SORT WORKFILE
043000         ON ASCENDING KEY WKR-MES-ANO OF WORK-REG
043100                           WKR-MES-MES OF WORK-REG
043200         INPUT PROCEDURE  IS 510-CARGA-RENGLONES-SORT
043300         OUTPUT PROCEDURE IS 520-EMITE-DETALLE
043400     TERMINATE REPORTE-MENSUAL
043500     CLOSE MONTHRPT.
043600 500-ORDENA-Y-EMITE-E. EXIT.
043700
043800 510-CARGA-RENGLONES-SORT SECTION.
043900     PERFORM 511-PASA-UN-RENGLON
044000         VARYING WKS-SUBI-MES FROM 1 BY 1
044100         UNTIL WKS-SUBI-MES > WKS-TOTAL-MESES.
044200 510-CARGA-RENGLONES-SORT-E. EXIT.
044300
044400 511-PASA-UN-RENGLON SECTION.
044500     MOVE TMS-MES-ANO      (WKS-SUBI-MES) TO WKR-MES-ANO
044600     MOVE TMS-MES-MES      (WKS-SUBI-MES) TO WKR-MES-MES
044700     MOVE TMS-COMPRAS-QTY  (WKS-SUBI-MES) TO WKR-COMPRAS-QTY
044800     MOVE TMS-COMPRAS-EUR  (WKS-SUBI-MES) TO WKR-COMPRAS-EUR
044900     MOVE TMS-COMPRAS-CFA  (WKS-SUBI-MES) TO WKR-COMPRAS-CFA
045000     MOVE TMS-VENTAS-QTY   (WKS-SUBI-MES) TO WKR-VENTAS-QTY
045100     MOVE TMS-VENTAS-EUR   (WKS-SUBI-MES) TO WKR-VENTAS-EUR
045200     MOVE TMS-VENTAS-CFA   (WKS-SUBI-MES) TO WKR-VENTAS-CFA
045300     MOVE TMS-MARGEN-CFA   (WKS-SUBI-MES) TO WKR-MARGEN-CFA
045400     MOVE TMS-CREDITOS-QTY (WKS-SUBI-MES) TO WKR-CREDITOS-QTY
045500     MOVE TMS-RETORNOS-QTY (WKS-SUBI-MES) TO WKR-RETORNOS-QTY
045600     RELEASE WORK-REG.
045700 511-PASA-UN-RENGLON-E. EXIT.
045800
045900 520-EMITE-DETALLE SECTION.
046000     RETURN WORKFILE
046100         AT END SET WKS-END-SORT TO TRUE
046200     END-RETURN
046300     PERFORM 521-GENERA-UN-RENGLON UNTIL WKS-END-SORT.
046400 520-EMITE-DETALLE-E. EXIT.
046500
046600 521-GENERA-UN-RENGLON SECTION.
046700     GENERATE DETALLE-MES
046800     RETURN WORKFILE
046900         AT END SET WKS-END-SORT TO TRUE
047000     END-RETURN.
047100 521-GENERA-UN-RENGLON-E. EXIT.
047200
047300*    ESTADISTICAS DE CONTROL PARA LA BITACORA DE OPERACION
047400 600-ESTADISTICAS SECTION.
047500     DISPLAY "*** KLSB0060 - TRANSACCIONES LEIDAS.: "
047600             WKS-TRANSACT-LEIDAS
047700     DISPLAY "*** KLSB0060 - CREDITOS LEIDOS.......: "
047800             WKS-DEBTS-LEIDAS
047900     DISPLAY "*** KLSB0060 - MESES EN EL REPORTE...: "
048000             WKS-TOTAL-MESES.
048100 600-ESTADISTICAS-E. EXIT.
