000100****************************************************************
000200* FECHA       : 14/03/2019                                     *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400* APLICACION  : INVENTARIOS KLS                                 *
000500* PROGRAMA    : KLSC0001                                        *
000600* TIPO        : SUBPROGRAMA (CALL)                              *
000700* DESCRIPCION : DEVUELVE LA TASA DE CAMBIO EUR/CFA VIGENTE, LA  *
000800*             : DE FECHA MAYOR EN RATES; EMPATE LO ROMPE EL ID  *
000900*             : MAYOR. SI RATES ESTA VACIO DEVUELVE INDICADOR   *
001000*             : TASA-ENCONTRADA = "N" Y VALOR CERO.          *
001100* ARCHIVOS    : RATES=C                                         *
001200* PROGRAMA(S) : NO APLICA, ES INVOCADO POR CALL                 *
001300* BPM/RATIONAL: 228810                                          *
001400* NOMBRE      : TASA DE CAMBIO VIGENTE                          *
001500****************************************************************
001600*              R E G I S T R O    D E    C A M B I O S          *
001700****************************************************************
001800* 14/03/2019 PEDR TICKET 8801  VERSION INICIAL                 *
001900* 17/08/2020 EEDR TICKET 3301  SE VALIDA QUE RATES NO VENGA    *
002000*             : VACIO                                          *
002100* 06/06/2021 EEDR TICKET 4471  SE EXTERNALIZA COMO SUBPROGRAMA *
002200* 12/05/2022 EEDR TICKET 4520  SE DOCUMENTA EL DESEMPATE POR ID*
002300*             : CUANDO HAY DOS TASAS CON LA MISMA FECHA        *
002400* 19/09/2023 PEDR TICKET 9002  SE AJUSTA WKS A COMP PARA INDICE*
002500* 09/02/2024 PEDR TICKET 9610  SE AGREGAN 77-NIVEL DE CONTROL  *
002600*             : DE CORRIDA                                     *
002700* 28/06/2026 EEDR TICKET 9670  SE AJUSTA EL DISPLAY DE ERROR AL*
002800*             : ABRIR RATES                                    *
002900****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                    KLSC0001.
003200 AUTHOR.                        ERICK RAMIREZ.
003300 INSTALLATION.                  KLS INVENTARIOS.
003400 DATE-WRITTEN.                  14/03/2019.
003500 DATE-COMPILED.
003600 SECURITY.                      USO INTERNO DEPARTAMENTO KLS.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RATES   ASSIGN   TO RATES
004400            ORGANIZATION     IS SEQUENTIAL
004500            FILE STATUS      IS FS-RATES
004600                                 FSE-RATES.
004700 DATA DIVISION.
004800 FILE SECTION.
004900*1 -->TABLA DE TASAS DE CAMBIO EUR/CFA
005000 FD  RATES.
005100     COPY KLSRTE.
005200 WORKING-STORAGE SECTION.
005300*    CONTROL DE CORRIDA, AL ESTILO DE LOS 77-NIVEL DE
005400*    PROGRAMAS-DESA (VER TICKET 9610).
005500 77  WKS-HORA-CORRIDA          PIC 9(06)         VALUE ZEROS.
005600 77  WKS-CICLOS-BUSQUEDA       PIC 9(04)     COMP VALUE ZEROS.
005700****************************************************************
005800*               C A M P O S    D E    T R A B A J O            *
005900****************************************************************
006000 01  WKS-CAMPOS-DE-TRABAJO.
006100     05  WKS-FIN-RATES         PIC 9(01)         VALUE ZEROS.
006200         88  WKS-END-RATES                       VALUE 1.
006300     05  WKS-MEJOR-TASA        PIC S9(08)V99     VALUE ZEROS.
006400     05  WKS-MEJOR-FECHA       PIC 9(08)         VALUE ZEROS.
006500     05  WKS-MEJOR-ID          PIC 9(04)     COMP   VALUE ZEROS.
006600     05  WKS-REGISTROS-LEIDOS  PIC 9(07)     COMP   VALUE ZEROS.
006700*    FECHA DE LA MEJOR TASA PARTIDA, PARA EL MENSAJE DE RASTREO
006800*    QUE SE DEJA EN EL LISTADO CUANDO LA TABLA ESTA VACIA.
006900 01  WKS-MEJOR-FECHA-R REDEFINES WKS-MEJOR-FECHA.
007000     05  WKS-MEJOR-ANO         PIC 9(04).
007100     05  WKS-MEJOR-MES         PIC 9(02).
007200     05  WKS-MEJOR-DIA         PIC 9(02).
007300 01  FS-RATES                  PIC 9(02)         VALUE ZEROS.
007400 01  FSE-RATES.
007500     05  FSE-RETURN            PIC S9(04) COMP-5 VALUE ZEROS.
007600     05  FSE-FUNCTION          PIC S9(04) COMP-5 VALUE ZEROS.
007700     05  FSE-FEEDBACK          PIC S9(04) COMP-5 VALUE ZEROS.
007800*    VISTA ALFANUMERICA DE LA FSE, PARA VOLCARLA COMPLETA AL
007900*    DISPLAY DE ERROR SIN DESGLOSAR CAMPO POR CAMPO.
008000 01  FSE-RATES-ALFA REDEFINES FSE-RATES PIC X(06).
008100 LINKAGE SECTION.
008200 01  TASA-VALOR             PIC S9(08)V99.
008300 01  TASA-VALOR-R REDEFINES TASA-VALOR.
008400     05  TV-ENTERO           PIC S9(08).
008500     05  TV-DECIMAL          PIC 99.
008600 01  TASA-ID                PIC 9(04).
008700 01  TASA-FECHA             PIC 9(08).
008800 01  TASA-ENCONTRADA        PIC X(01).
008900     88  TASA-SI                          VALUE "S".
009000     88  TASA-NO                          VALUE "N".
009100****************************************************************
009200 PROCEDURE DIVISION USING TASA-VALOR, TASA-ID,
009300                          TASA-FECHA, TASA-ENCONTRADA.
009400 000-MAIN SECTION.
009500     ACCEPT WKS-HORA-CORRIDA FROM TIME
009600     PERFORM 100-BUSCA-TASA-VIGENTE
009700     GOBACK.
009800 000-MAIN-E. EXIT.
009900
010000*    RECORRE RATES DE PRINCIPIO A FIN; NO ASUME ORDEN PORQUE LA
010100*    TABLA SE ALIMENTA CON UPDATES ESPORADICOS DEL AREA CAMBIARIA
010200 100-BUSCA-TASA-VIGENTE SECTION.
010300     MOVE ZEROS      TO WKS-MEJOR-TASA WKS-MEJOR-FECHA
010400                         WKS-MEJOR-ID  WKS-REGISTROS-LEIDOS
010500     MOVE "N"        TO TASA-ENCONTRADA
010600     MOVE ZEROS      TO TASA-VALOR  TASA-ID  TASA-FECHA
010700
010800     OPEN INPUT RATES
010900     IF FS-RATES NOT = 0 AND FS-RATES NOT = 97
011000        DISPLAY "*** KLSC0001 - ERROR AL ABRIR RATES : " FS-RATES
011100                " FSE=" FSE-RATES-ALFA
011200        GOBACK
011300     END-IF
011400
011500     PERFORM 110-LEE-Y-COMPARA UNTIL WKS-END-RATES
011600
011700     CLOSE RATES
011800
011900     IF TASA-SI
012000        MOVE WKS-MEJOR-TASA  TO TASA-VALOR
012100        MOVE WKS-MEJOR-ID    TO TASA-ID
012200        MOVE WKS-MEJOR-FECHA TO TASA-FECHA
012300     END-IF.
012400 100-BUSCA-TASA-VIGENTE-E. EXIT.
012500
012600 110-LEE-Y-COMPARA SECTION.
012700     READ RATES
012800         AT END
012900             MOVE 1 TO WKS-FIN-RATES
013000         NOT AT END
013100             ADD 1  TO WKS-REGISTROS-LEIDOS
013200             ADD 1  TO WKS-CICLOS-BUSQUEDA
013300             IF RATE-DATE > WKS-MEJOR-FECHA
013400                OR (RATE-DATE = WKS-MEJOR-FECHA AND
013500                    RATE-ID   > WKS-MEJOR-ID)
013600                MOVE RATE-EUR-CFA TO WKS-MEJOR-TASA
013700                MOVE RATE-DATE    TO WKS-MEJOR-FECHA
013800                MOVE RATE-ID      TO WKS-MEJOR-ID
013900                SET TASA-SI    TO TRUE
014000             END-IF
014100     END-READ.
014200 110-LEE-Y-COMPARA-E. EXIT.
