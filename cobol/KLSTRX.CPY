000100*****************************************************************
000200*              KLSTRX  -  BITACORA DE TRANSACCIONES (LIBRO)     *
000300*****************************************************************
000400*  PROGRAMADOR : E. RAMIREZ (PEDR)         FECHA : 14/03/2019   *
000500*  APLICACION  : INVENTARIOS KLS                                *
000600*  DESCRIPCION : UN RENGLON POR COMPRA (A), VENTA (V) O PRESTAMO*
000700*              : DE CREDITO (P). LA TASA SE CONGELA AL MOMENTO  *
000800*              : DE GRABAR EL RENGLON, NUNCA SE RECALCULA.      *
000900*****************************************************************
001000* 02/11/2020 EEDR TICKET 3390  SE AGREGA TX-RATE CONGELADA      *
001100* 19/09/2023 PEDR TICKET 9002  AJUSTE FILLER FINAL A 84 BYTES   *
001200*****************************************************************
001300 01  REG-KLSTRX.
001400     05  TX-ID                     PIC 9(06).
001500     05  TX-PROD-ID                PIC 9(06).
001600     05  TX-TYPE                   PIC X(01).
001700         88  TX-ES-COMPRA                     VALUE "A".
001800         88  TX-ES-VENTA                      VALUE "V".
001900         88  TX-ES-PRESTAMO                   VALUE "P".
002000     05  TX-QTY                    PIC 9(05).
002100     05  TX-PRICE-EUR              PIC S9(08)V99.
002200     05  TX-PRICE-CFA              PIC S9(08)V99.
002300     05  TX-RATE                   PIC S9(08)V99.
002400     05  TX-DATE                   PIC 9(08).
002500     05  TX-CLIENT                 PIC X(20).
002600     05  FILLER                    PIC X(08).
002700*    VISTA POR FECHA PARTIDA PARA EL CONTROL-BREAK POR MES DE
002800*    KLSB0060 (REPORTE MENSUAL). MISMO ESQUEMA QUE MORAS1.
002900 01  REG-KLSTRX-R REDEFINES REG-KLSTRX.
003000     05  FILLER                    PIC 9(06).
003100     05  FILLER                    PIC 9(06).
003200     05  FILLER                    PIC X(01).
003300     05  FILLER                    PIC 9(05).
003400     05  FILLER                    PIC S9(08)V99.
003500     05  FILLER                    PIC S9(08)V99.
003600     05  FILLER                    PIC S9(08)V99.
003700     05  TX-FECHA-R.
003800         10  TX-ANO                PIC 9(04).
003900         10  TX-MES                PIC 9(02).
004000         10  TX-DIA                PIC 9(02).
004100     05  FILLER                    PIC X(20).
004200     05  FILLER                    PIC X(08).
