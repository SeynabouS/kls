000100*****************************************************************
000200*              KLSTXI  -  SOLICITUD DE MOVIMIENTO (ENTRADA)     *
000300*****************************************************************
000400*  PROGRAMADOR : E. RAMIREZ (PEDR)         FECHA : 21/03/2019   *
000500*  APLICACION  : INVENTARIOS KLS                                *
000600*  DESCRIPCION : RENGLON DE ENTRADA A KLSB0010, ANTES DE QUE EL *
000700*              : PROGRAMA LE ASIGNE TXI-ID DE BITACORA Y LO     *
000800*              : GRABE EN TRANSACT COMO REG-KLSTRX.             *
000900*****************************************************************
001000* 19/09/2023 PEDR TICKET 9002  AJUSTE FILLER FINAL A 62 BYTES   *
001100*****************************************************************
001200 01  REG-KLTXIN.
001300     05  TXI-PROD-ID               PIC 9(06).
001400     05  TXI-TYPE                  PIC X(01).
001500         88  TXI-ES-COMPRA                    VALUE "A".
001600         88  TXI-ES-VENTA                     VALUE "V".
001700     05  TXI-QTY                   PIC 9(05).
001800     05  TXI-PRICE-EUR             PIC S9(08)V99.
001900     05  TXI-PRICE-CFA             PIC S9(08)V99.
002000     05  TXI-DATE                  PIC 9(08).
002100     05  TXI-CLIENT                PIC X(20).
002200     05  FILLER                    PIC X(02).
002300*    VISTA POR FECHA PARTIDA, MISMO ESQUEMA DE MORAS1.
002400 01  REG-KLTXIN-R REDEFINES REG-KLTXIN.
002500     05  FILLER                    PIC 9(06).
002600     05  FILLER                    PIC X(01).
002700     05  FILLER                    PIC 9(05).
002800     05  FILLER                    PIC S9(08)V99.
002900     05  FILLER                    PIC S9(08)V99.
003000     05  TXI-FECHA-R.
003100         10  TXI-ANO               PIC 9(04).
003200         10  TXI-MES               PIC 9(02).
003300         10  TXI-DIA               PIC 9(02).
003400     05  FILLER                    PIC X(20).
003500     05  FILLER                    PIC X(02).
