000100*****************************************************************
000200*              KLSDBT  -  CREDITOS A CLIENTE (PRESTAMO/DEUDA)   *
000300*****************************************************************
000400*  PROGRAMADOR : E. RAMIREZ (PEDR)         FECHA : 14/03/2019   *
000500*  APLICACION  : INVENTARIOS KLS                                *
000600*  DESCRIPCION : MERCADERIA ENTREGADA CON PAGO PENDIENTE. EL    *
000700*              : ESTADO SE DERIVA DE LAS FECHAS, NO SE GRABA    *
000800*              : POR SEPARADO EN NINGUN OTRO ARCHIVO.           *
000900*****************************************************************
001000* 30/07/2022 EEDR TICKET 5518  SE AGREGA DEBT-TX-ID DE ESPEJO   *
001100* 19/09/2023 PEDR TICKET 9002  AJUSTE FILLER FINAL A 80 BYTES   *
001200*****************************************************************
001300 01  REG-KLSDBT.
001400     05  DEBT-ID                   PIC 9(06).
001500     05  DEBT-PROD-ID              PIC 9(06).
001600     05  DEBT-CLIENT               PIC X(20).
001700     05  DEBT-QTY                  PIC 9(05).
001800     05  DEBT-DATE-PRET            PIC 9(08).
001900     05  DEBT-DATE-DUE             PIC 9(08).
002000     05  DEBT-DATE-PAID            PIC 9(08).
002100     05  DEBT-STATUS               PIC X(01).
002200         88  DEBT-EN-CURSO                    VALUE "C".
002300         88  DEBT-RETORNADO                   VALUE "R".
002400         88  DEBT-EN-RETARDO                  VALUE "L".
002500     05  DEBT-TX-ID                PIC 9(06).
002600     05  DEBT-PRICE-CFA            PIC S9(08)V99.
002700     05  FILLER                    PIC X(02).
002800*    VISTA POR FECHA DE VENCIMIENTO PARTIDA, PARA COMPARAR CONTRA
002900*    LA FECHA DE PROCESO SIN DEPENDER DE ARITMETICA DE FECHAS.
003000 01  REG-KLSDBT-R REDEFINES REG-KLSDBT.
003100     05  FILLER                    PIC 9(06).
003200     05  FILLER                    PIC 9(06).
003300     05  FILLER                    PIC X(20).
003400     05  FILLER                    PIC 9(05).
003500     05  FILLER                    PIC 9(08).
003600     05  DEBT-VENCE-R.
003700         10  DEBT-VENCE-ANO        PIC 9(04).
003800         10  DEBT-VENCE-MES        PIC 9(02).
003900         10  DEBT-VENCE-DIA        PIC 9(02).
004000     05  FILLER                    PIC 9(08).
004100     05  FILLER                    PIC X(01).
004200     05  FILLER                    PIC 9(06).
004300     05  FILLER                    PIC S9(08)V99.
004400     05  FILLER                    PIC X(02).
