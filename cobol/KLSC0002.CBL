000100****************************************************************
000200* FECHA       : 14/03/2019                                     *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400* APLICACION  : INVENTARIOS KLS                                 *
000500* PROGRAMA    : KLSC0002                                        *
000600* TIPO        : SUBPROGRAMA (CALL)                              *
000700* DESCRIPCION : APLICA LA FORMULA UNICA DE EXISTENCIA RESTANTE  *
000800*             : = COMPRADO - VENDIDO - EN PRESTAMO, PISO CERO.  *
000900*             : SE CENTRALIZA AQUI PARA QUE KLSB0010, KLSB0020  *
001000*             : Y KLSB0040 NUNCA DIVERJAN EN EL CALCULO.        *
001100* ARCHIVOS    : NO APLICA                                       *
001200* PROGRAMA(S) : NO APLICA, ES INVOCADO POR CALL                 *
001300* BPM/RATIONAL: 228811                                          *
001400* NOMBRE      : RECALCULO DE EXISTENCIAS                        *
001500****************************************************************
001600*              R E G I S T R O    D E    C A M B I O S          *
001700****************************************************************
001800* 14/03/2019 PEDR TICKET 8802  VERSION INICIAL                 *
001900* 21/09/2020 EEDR TICKET 3302  SE VALIDA QUE LAS 3 CANTIDADES  *
002000*             : VENGAN EN POSITIVO                             *
002100* 06/06/2021 EEDR TICKET 4471  SE EXTERNALIZA COMO SUBPROGRAMA *
002200* 30/06/2022 EEDR TICKET 4521  SE DOCUMENTA EL RENGLON DE      *
002300*             : RASTREO EN DESCUADRE                           *
002400* 19/09/2023 PEDR TICKET 9002  SE DOCUMENTA PISO EN CERO       *
002500* 14/02/2024 PEDR TICKET 9611  SE AGREGAN 77-NIVEL DE CONTROL  *
002600*             : DE CORRIDA                                     *
002700* 19/07/2026 EEDR TICKET 9671  SE AJUSTA EL MENSAJE DE         *
002800*             : DIAGNOSTICO DE DESCUADRE                       *
002900****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                    KLSC0002.
003200 AUTHOR.                        ERICK RAMIREZ.
003300 INSTALLATION.                  KLS INVENTARIOS.
003400 DATE-WRITTEN.                  14/03/2019.
003500 DATE-COMPILED.
003600 SECURITY.                      USO INTERNO DEPARTAMENTO KLS.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*    CONTROL DE CORRIDA, AL ESTILO DE LOS 77-NIVEL DE
004400*    PROGRAMAS-DESA (VER TICKET 9611).
004500 77  WKS-HORA-CORRIDA          PIC 9(06)         VALUE ZEROS.
004600 77  WKS-DESCUADRES-CORRIDA    PIC 9(04)     COMP VALUE ZEROS.
004700****************************************************************
004800*               C A M P O S    D E    T R A B A J O            *
004900****************************************************************
005000 01  WKS-CAMPOS-DE-TRABAJO.
005100     05  WKS-EXISTENCIA-CRUDA  PIC S9(08)   COMP  VALUE ZEROS.
005200     05  WKS-VECES-CALCULADO   PIC 9(07)    COMP  VALUE ZEROS.
005300     05  WKS-BANDERA-EVENTO    PIC 9(01)         VALUE ZEROS.
005400         88  WKS-EVENTO-DESCUADRE                VALUE 1.
005500*    VISTA ALFA DE LA BANDERA, PARA EL DISPLAY DE DIAGNOSTICO
005600*    CUANDO SE DETECTA UN DESCUADRE DE EXISTENCIAS.
005700 01  WKS-BANDERA-EVENTO-R REDEFINES WKS-BANDERA-EVENTO
005800                          PIC X(01).
005900*    RENGLON DE RASTREO CON LAS 3 CANTIDADES RECIBIDAS, ARMADO
006000*    SOLO CUANDO EL RESULTADO CRUDO SALE NEGATIVO.
006100 01  WKS-LINEA-DIAGNOSTICO     PIC X(21)         VALUE SPACES.
006200 01  WKS-LINEA-DIAGNOSTICO-R REDEFINES WKS-LINEA-DIAGNOSTICO.
006300     05  WKS-DIAG-COMPRADO     PIC 9(07).
006400     05  WKS-DIAG-VENDIDO      PIC 9(07).
006500     05  WKS-DIAG-PRESTAMO     PIC 9(07).
006600 LINKAGE SECTION.
006700 01  QTY-COMPRADO           PIC 9(07).
006800 01  QTY-VENDIDO            PIC 9(07).
006900 01  QTY-PRESTAMO           PIC 9(07).
007000 01  QTY-RESTANTE           PIC 9(07).
007100 01  QTY-RESTANTE-R REDEFINES QTY-RESTANTE.
007200     05  QR-MILLARES          PIC 9(04).
007300     05  QR-UNIDADES          PIC 9(03).
007400****************************************************************
007500 PROCEDURE DIVISION USING QTY-COMPRADO, QTY-VENDIDO,
007600                          QTY-PRESTAMO, QTY-RESTANTE.
007700 000-MAIN SECTION.
007800     ACCEPT WKS-HORA-CORRIDA FROM TIME
007900     PERFORM 100-CALCULA-EXISTENCIA-RESTANTE
008000     GOBACK.
008100 000-MAIN-E. EXIT.
008200
008300*    RESTANTE = COMPRADO - VENDIDO - PRESTAMO, NUNCA NEGATIVO.
008400*    SE ACUMULA EN CAMPO CON SIGNO PORQUE LOS ARCHIVOS DE ORIGEN
008500*    PUEDEN LLEGAR DESCUADRADOS Y NO DEBEN TRONAR EL PROGRAMA.
008600 100-CALCULA-EXISTENCIA-RESTANTE SECTION.
008700     ADD  1 TO WKS-VECES-CALCULADO
008800     COMPUTE WKS-EXISTENCIA-CRUDA =
008900             QTY-COMPRADO - QTY-VENDIDO - QTY-PRESTAMO
009000
009100     IF WKS-EXISTENCIA-CRUDA < 0
009200        SET WKS-EVENTO-DESCUADRE TO TRUE
009300        ADD 1 TO WKS-DESCUADRES-CORRIDA
009400        MOVE QTY-COMPRADO      TO WKS-DIAG-COMPRADO
009500        MOVE QTY-VENDIDO       TO WKS-DIAG-VENDIDO
009600        MOVE QTY-PRESTAMO      TO WKS-DIAG-PRESTAMO
009700        DISPLAY "*** KLSC0002 - EXISTENCIA NEGATIVA, SE FIJA "
009800                "EN CERO : " WKS-LINEA-DIAGNOSTICO
009900        MOVE ZEROS TO QTY-RESTANTE WKS-BANDERA-EVENTO
010000     ELSE
010100        MOVE WKS-EXISTENCIA-CRUDA TO QTY-RESTANTE
010200     END-IF.
010300 100-CALCULA-EXISTENCIA-RESTANTE-E. EXIT.
