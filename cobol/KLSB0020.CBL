000100****************************************************************
000200* FECHA       : 25/03/2019                                     *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400* APLICACION  : INVENTARIOS KLS                                 *
000500* PROGRAMA    : KLSB0020                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : REGISTRA LOS PRESTAMOS (VENTAS A CREDITO) QUE   *
000800*             : LLEGAN EN DEBTIN, DETERMINA SU ESTADO (C/R/L)   *
000900*             : Y GRABA LA TRANSACCION ESPEJO EN TRANSACT.      *
001000* ARCHIVOS    : DEBTIN=C,PRODUCTS=C,STOCKOUT=C,DEBTS=E,         *
001100*             : TRANSACT=E                                      *
001200* PROGRAMA(S) : NINGUNO                                         *
001300* BPM/RATIONAL: 228821                                          *
001400* NOMBRE      : REGISTRO DE PRESTAMOS Y VENTAS A CREDITO         *
001500****************************************************************
001600*              R E G I S T R O    D E    C A M B I O S          *
001700****************************************************************
001800* 25/03/2019 PEDR TICKET 8804  VERSION INICIAL                 *
001900* 03/03/2020 EEDR TICKET 3106  SE FIJA ESTADO L SEGUN FECHA DE *
002000*             : PROCESO EN VEZ DE FECHA FIJA                   *
002100* 19/02/2021 EEDR TICKET 3702  SE VALIDA QUE DEBTIN TRAIGA     *
002200*             : CANTIDAD MAYOR A CERO                          *
002300* 11/07/2022 EEDR TICKET 4472  SE GRABA TRANSACCION ESPEJO CON *
002400*             : FECHA DE PAGO CUANDO YA VIENE PAGADO           *
002500* 19/09/2023 PEDR TICKET 9003  SE DOCUMENTA CALCULO DE SALDO   *
002600* 05/09/2024 PEDR TICKET 9210  SE DOCUMENTA EL CRITERIO DE     *
002700*             : ESTADO C/R/L                                   *
002800* 28/02/2026 EEDR TICKET 9299  SE CORRIGE MENSAJE DE ERROR AL  *
002900*             : GRABAR DEBTS                                   *
003000* 10/08/2026 EEDR TICKET 9356  SE ADELANTA EL CONSECUTIVO DE   *
003100*             : TRANSACT ANTES DE USARLO EN DEBT-TX-ID, YA NO  *
003200*             : QUEDABA UN ID DE MENOS                          *
003300****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                    KLSB0020.
003600 AUTHOR.                        ERICK RAMIREZ.
003700 INSTALLATION.                  KLS INVENTARIOS.
003800 DATE-WRITTEN.                  25/03/2019.
003900 DATE-COMPILED.
004000 SECURITY.                      USO INTERNO DEPARTAMENTO KLS.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT DEBTIN   ASSIGN   TO DEBTIN
004800            ORGANIZATION     IS SEQUENTIAL
004900            FILE STATUS      IS FS-DEBTIN
005000                                 FSE-DEBTIN.
005100     SELECT PRODUCTS ASSIGN   TO PRODUCTS
005200            ORGANIZATION     IS SEQUENTIAL
005300            FILE STATUS      IS FS-PRODUCTS
005400                                 FSE-PRODUCTS.
005500     SELECT STOCKOUT ASSIGN   TO STOCKOUT
005600            ORGANIZATION     IS SEQUENTIAL
005700            FILE STATUS      IS FS-STOCKOUT
005800                                 FSE-STOCKOUT.
005900     SELECT DEBTS    ASSIGN   TO DEBTS
006000            ORGANIZATION     IS SEQUENTIAL
006100            FILE STATUS      IS FS-DEBTS
006200                                 FSE-DEBTS.
006300     SELECT TRANSACT ASSIGN   TO TRANSACT
006400            ORGANIZATION     IS SEQUENTIAL
006500            FILE STATUS      IS FS-TRANSACT
006600                                 FSE-TRANSACT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*1 -->SOLICITUDES DE PRESTAMO A VALIDAR, POR PRODUCTO
007000 FD  DEBTIN.
007100     COPY KLSDBI.
007200*2 -->CATALOGO DE PRODUCTOS, PRECIO DE VENTA POR DEFECTO
007300 FD  PRODUCTS.
007400     COPY KLSPRD.
007500*3 -->EXISTENCIA DEL CORTE ANTERIOR, BASE DEL SALDO CORRIDO
007600 FD  STOCKOUT.
007700     COPY KLSSTK.
007800*4 -->BITACORA DE CREDITOS, SE EXTIENDE CON LO ACEPTADO
007900 FD  DEBTS.
008000     COPY KLSDBT.
008100*5 -->BITACORA DE TRANSACCIONES, RECIBE LA TRANSACCION ESPEJO
008200 FD  TRANSACT.
008300     COPY KLSTRX.
008400 WORKING-STORAGE SECTION.
008500****************************************************************
008600*               C A M P O S    D E    T R A B A J O            *
008700****************************************************************
008800 01  WKS-BANDERAS.
008900     05  WKS-FIN-DEBTIN        PIC 9(01)         VALUE ZEROS.
009000         88  WKS-END-DEBTIN                      VALUE 1.
009100     05  WKS-FIN-STOCKOUT      PIC 9(01)         VALUE ZEROS.
009200         88  WKS-END-STOCKOUT                    VALUE 1.
009300     05  WKS-STOCKOUT-EN-MANO  PIC 9(01)         VALUE ZEROS.
009400         88  WKS-STOCKOUT-LEIDO                  VALUE 1.
009500     05  WKS-RENGLON-OK        PIC X(01)         VALUE "S".
009600         88  WKS-RENGLON-ES-OK                   VALUE "S".
009700         88  WKS-RENGLON-RECHAZADO                VALUE "N".
009800 01  WKS-CONTADORES.
009900     05  WKS-ACEPTADOS         PIC 9(07)     COMP VALUE ZEROS.
010000     05  WKS-RECHAZADOS        PIC 9(07)     COMP VALUE ZEROS.
010100     05  WKS-LEIDOS            PIC 9(07)     COMP VALUE ZEROS.
010200 01  WKS-SIGUIENTE-DEBT-ID      PIC 9(06)     COMP VALUE ZEROS.
010300 01  WKS-SIGUIENTE-TX-ID        PIC 9(06)     COMP VALUE ZEROS.
010400 01  WKS-SALDO-CORRIDO          PIC S9(09)    COMP VALUE ZEROS.
010500 01  WKS-MOTIVO-RECHAZO         PIC X(30)         VALUE SPACES.
010600 01  WKS-MOTIVO-RECHAZO-R REDEFINES WKS-MOTIVO-RECHAZO.
010700     05  WKS-MR-CARACTER        PIC X(01) OCCURS 30 TIMES.
010800 01  WKS-FECHA-PROCESO          PIC 9(08)         VALUE ZEROS.
010900 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011000     05  WKS-PROC-ANO           PIC 9(04).
011100     05  WKS-PROC-MES           PIC 9(02).
011200     05  WKS-PROC-DIA           PIC 9(02).
011300 01  WKS-PRECIO-CFA-CREDITO     PIC S9(08)V99     VALUE ZEROS.
011400****************************************************************
011500*      TABLA DE PRECIO DE VENTA POR DEFECTO, POR PRODUCTO      *
011600****************************************************************
011700 01  WKS-TABLA-PRODUCTOS.
011800     05  WKS-TOTAL-PRD         PIC 9(05)     COMP VALUE ZEROS.
011900     05  WKS-DATOS-PRD OCCURS 0 TO 9999
012000                        DEPENDING ON WKS-TOTAL-PRD
012100                        ASCENDING KEY WKS-PRD-ID-TAB
012200                        INDEXED BY WKS-I-PRD.
012300         10  WKS-PRD-ID-TAB     PIC 9(06).
012400         10  WKS-PRD-PVU-TAB    PIC S9(08)V99.
012500         10  WKS-PRD-PVU-TAB-R REDEFINES WKS-PRD-PVU-TAB.
012600             15  WKS-PPT-ENTERO     PIC S9(08).
012700             15  WKS-PPT-DECIMAL    PIC 99.
012800 01  WKS-PRD-ENCONTRADO         PIC X(01)         VALUE "N".
012900     88  WKS-PRD-SI                              VALUE "S".
013000     88  WKS-PRD-NO                              VALUE "N".
013100 01  FS-DEBTIN                  PIC 9(02)         VALUE ZEROS.
013200 01  FSE-DEBTIN.
013300     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
013400     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
013500     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
013600 01  FS-PRODUCTS                PIC 9(02)         VALUE ZEROS.
013700 01  FSE-PRODUCTS.
013800     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
013900     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
014000     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
014100 01  FS-STOCKOUT                PIC 9(02)         VALUE ZEROS.
014200 01  FSE-STOCKOUT.
014300     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
014400     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
014500     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
014600 01  FS-DEBTS                   PIC 9(02)         VALUE ZEROS.
014700 01  FSE-DEBTS.
014800     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
014900     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
015000     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
015100 01  FS-TRANSACT                PIC 9(02)         VALUE ZEROS.
015200 01  FSE-TRANSACT.
015300     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
015400     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
015500     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
015600****************************************************************
015700 PROCEDURE DIVISION.
015800 000-MAIN SECTION.
015900     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
016000     ACCEPT WKS-SIGUIENTE-DEBT-ID FROM SYSIN
016100     ACCEPT WKS-SIGUIENTE-TX-ID   FROM SYSIN
016200     PERFORM 100-ABRIR-ARCHIVOS
016300     PERFORM 110-CARGA-TABLA-PRODUCTOS
016400     PERFORM 200-PROCESA-DEBTIN UNTIL WKS-END-DEBTIN
016500     PERFORM 300-ESTADISTICAS
016600     PERFORM 900-CERRAR-ARCHIVOS
016700     STOP RUN.
016800 000-MAIN-E. EXIT.
016900
017000*    APERTURA DE LOS 5 ARCHIVOS DEL PROGRAMA Y VALIDACION FSE
017100 100-ABRIR-ARCHIVOS SECTION.
017200     OPEN INPUT  DEBTIN PRODUCTS STOCKOUT
017300     OPEN EXTEND DEBTS TRANSACT
017400     IF FS-DEBTIN NOT = 0 AND NOT = 97
017500        DISPLAY "*** KLSB0020 - ERROR ABRIR DEBTIN : " FS-DEBTIN
017600        STOP RUN
017700     END-IF
017800     IF FS-PRODUCTS NOT = 0 AND NOT = 97
017900        DISPLAY "*** KLSB0020 - ERROR ABRIR PRODUCTS: "
018000                FS-PRODUCTS
018100        STOP RUN
018200     END-IF
018300     IF FS-STOCKOUT NOT = 0 AND NOT = 97
018400        DISPLAY "*** KLSB0020 - ERROR ABRIR STOCKOUT: "
018500                FS-STOCKOUT
018600        STOP RUN
018700     END-IF
018800     IF FS-DEBTS NOT = 0 AND NOT = 97 AND NOT = 05
018900        DISPLAY "*** KLSB0020 - ERROR ABRIR DEBTS   : " FS-DEBTS
019000        STOP RUN
019100     END-IF
019200     IF FS-TRANSACT NOT = 0 AND NOT = 97 AND NOT = 05
019300        DISPLAY "*** KLSB0020 - ERROR ABRIR TRANSACT: "
019400                FS-TRANSACT
019500        STOP RUN
019600     END-IF.
019700 100-ABRIR-ARCHIVOS-E. EXIT.
019800
019900*    CARGA PRODUCTS COMPLETO EN TABLA PARA BUSCA BINARIA DEL
020000*    PRECIO DE VENTA POR DEFECTO (SEARCH ALL, IGUAL A MIGRACFS).
020100 110-CARGA-TABLA-PRODUCTOS SECTION.
020200     PERFORM 111-LEE-UN-PRODUCTO
020300         UNTIL FS-PRODUCTS = 10
020400     CLOSE PRODUCTS.
020500 110-CARGA-TABLA-PRODUCTOS-E. EXIT.
020600
020700 111-LEE-UN-PRODUCTO SECTION.
020800     READ PRODUCTS
020900         AT END
021000             CONTINUE
021100         NOT AT END
021200             ADD 1 TO WKS-TOTAL-PRD
021300             MOVE PROD-ID       TO WKS-PRD-ID-TAB (WKS-TOTAL-PRD)
021400             MOVE PROD-PVU-CFA  TO WKS-PRD-PVU-TAB (WKS-TOTAL-PRD)
021500     END-READ.
021600 111-LEE-UN-PRODUCTO-E. EXIT.
021700
021800*    UN RENGLON DE DEBTIN POR VUELTA; SI CAMBIA DE PRODUCTO SE
021900*    AVANZA EL SALDO CORRIDO CONTRA STOCKOUT.
022000 200-PROCESA-DEBTIN SECTION.
022100     READ DEBTIN
022200         AT END
022300             SET WKS-END-DEBTIN TO TRUE
022400         NOT AT END
022500             ADD 1 TO WKS-LEIDOS
022600             PERFORM 210-POSICIONA-SALDO
022700             PERFORM 220-VALIDA-RENGLON
022800             IF WKS-RENGLON-ES-OK
022900                PERFORM 230-GRABA-CREDITO
023000                PERFORM 240-GRABA-TRANSACCION-ESPEJO
023100             ELSE
023200                ADD 1 TO WKS-RECHAZADOS
023300                DISPLAY "RECHAZADO PROD " DBI-PROD-ID " QTY "
023400                        DBI-QTY " - " WKS-MOTIVO-RECHAZO
023500             END-IF
023600     END-READ.
023700 200-PROCESA-DEBTIN-E. EXIT.
023800
023900*    EL SALDO CORRIDO ARRANCA EN STK-QTY-LEFT DEL PRODUCTO EN
024000*    STOCKOUT (0 SI EL PRODUCTO NUNCA TUVO MOVIMIENTO).
024100 210-POSICIONA-SALDO SECTION.
024200     IF NOT WKS-STOCKOUT-LEIDO
024300        PERFORM 211-LEE-STOCKOUT
024400     END-IF
024500     PERFORM 211-LEE-STOCKOUT
024600         UNTIL WKS-END-STOCKOUT
024700            OR STK-PROD-ID NOT LESS THAN DBI-PROD-ID
024800     IF WKS-STOCKOUT-LEIDO AND STK-PROD-ID = DBI-PROD-ID
024900        MOVE STK-QTY-LEFT TO WKS-SALDO-CORRIDO
025000     ELSE
025100        MOVE ZEROS        TO WKS-SALDO-CORRIDO
025200     END-IF.
025300 210-POSICIONA-SALDO-E. EXIT.
025400
025500 211-LEE-STOCKOUT SECTION.
025600     READ STOCKOUT
025700         AT END
025800             SET WKS-END-STOCKOUT TO TRUE
025900         NOT AT END
026000             SET WKS-STOCKOUT-LEIDO TO TRUE
026100     END-READ.
026200 211-LEE-STOCKOUT-E. EXIT.
026300
026400*    APLICA DEBT-STATUS: PRECIO DE PRESTAMO Y SUFICIENCIA DE
026500*    EXISTENCIA. EL ESTADO PROPIO SE CALCULA EN 230.
026600 220-VALIDA-RENGLON SECTION.
026700     SET WKS-RENGLON-ES-OK TO TRUE
026800     MOVE SPACES TO WKS-MOTIVO-RECHAZO
026900     MOVE DBI-PRICE-CFA TO WKS-PRECIO-CFA-CREDITO
027000     IF WKS-PRECIO-CFA-CREDITO = 0
027100        SEARCH ALL WKS-DATOS-PRD
027200           AT END
027300              SET WKS-PRD-NO TO TRUE
027400           WHEN WKS-PRD-ID-TAB (WKS-I-PRD) = DBI-PROD-ID
027500              SET WKS-PRD-SI TO TRUE
027600              MOVE WKS-PRD-PVU-TAB (WKS-I-PRD) TO
027700                   WKS-PRECIO-CFA-CREDITO
027800        END-SEARCH
027900     END-IF
028000     IF WKS-PRECIO-CFA-CREDITO NOT > 0
028100        SET WKS-RENGLON-RECHAZADO TO TRUE
028200        MOVE "SIN PRECIO DE VENTA DISPONIBLE" TO
028300             WKS-MOTIVO-RECHAZO
028400     END-IF
028500     IF WKS-RENGLON-ES-OK AND
028600        WKS-SALDO-CORRIDO - DBI-QTY < 0
028700        SET WKS-RENGLON-RECHAZADO TO TRUE
028800        MOVE "STOCK INSUFICIENTE" TO WKS-MOTIVO-RECHAZO
028900     END-IF.
029000 220-VALIDA-RENGLON-E. EXIT.
029100
029200*    ASIGNA DEBT-ID, FIJA EL ESTADO C/R/L Y GRABA EL PRESTAMO.
029300*    LA EXISTENCIA CORRIDA BAJA PORQUE EL PRESTAMO SALE DE LA
029400*    BODEGA IGUAL QUE UNA VENTA (SPEC: STK-QTY-LENT/QTY-LEFT).
029500 230-GRABA-CREDITO SECTION.
029600     ADD  1                    TO WKS-SIGUIENTE-DEBT-ID
029700     ADD  1                    TO WKS-SIGUIENTE-TX-ID
029800     SUBTRACT DBI-QTY            FROM WKS-SALDO-CORRIDO
029900     MOVE WKS-SIGUIENTE-DEBT-ID TO DEBT-ID
030000     MOVE DBI-PROD-ID           TO DEBT-PROD-ID
030100     MOVE DBI-CLIENT            TO DEBT-CLIENT
030200     MOVE DBI-QTY               TO DEBT-QTY
030300     MOVE DBI-DATE-PRET         TO DEBT-DATE-PRET
030400     MOVE DBI-DATE-DUE          TO DEBT-DATE-DUE
030500     MOVE DBI-DATE-PAID         TO DEBT-DATE-PAID
030600     MOVE WKS-PRECIO-CFA-CREDITO TO DEBT-PRICE-CFA
030700     MOVE WKS-SIGUIENTE-TX-ID   TO DEBT-TX-ID
030800     IF DBI-DATE-PAID NOT = 0
030900        MOVE "R" TO DEBT-STATUS
031000     ELSE
031100        IF DBI-DATE-DUE NOT = 0 AND
031200           DBI-DATE-DUE < WKS-FECHA-PROCESO
031300           MOVE "L" TO DEBT-STATUS
031400        ELSE
031500           MOVE "C" TO DEBT-STATUS
031600        END-IF
031700     END-IF
031800     WRITE REG-KLSDBT
031900     IF FS-DEBTS NOT = 0
032000        DISPLAY "*** KLSB0020 - ERROR AL GRABAR DEBTS  : "
032100                FS-DEBTS
032200     ELSE
032300        ADD 1 TO WKS-ACEPTADOS
032400     END-IF.
032500 230-GRABA-CREDITO-E. EXIT.
032600
032700*    TRANSACCION ESPEJO: TIPO V SI YA VIENE PAGADO, TIPO P SI
032800*    SIGUE PENDIENTE; FECHA DE PAGO O DE PRESTAMO SEGUN EL CASO.
032900 240-GRABA-TRANSACCION-ESPEJO SECTION.
033000     MOVE WKS-SIGUIENTE-TX-ID  TO TX-ID
033100     MOVE DBI-PROD-ID          TO TX-PROD-ID
033200     MOVE DBI-QTY              TO TX-QTY
033300     MOVE ZEROS                TO TX-PRICE-EUR
033400     MOVE WKS-PRECIO-CFA-CREDITO TO TX-PRICE-CFA
033500     MOVE ZEROS                TO TX-RATE
033600     MOVE DBI-CLIENT           TO TX-CLIENT
033700     IF DBI-DATE-PAID NOT = 0
033800        MOVE "V"             TO TX-TYPE
033900        MOVE DBI-DATE-PAID   TO TX-DATE
034000     ELSE
034100        MOVE "P"             TO TX-TYPE
034200        MOVE DBI-DATE-PRET   TO TX-DATE
034300     END-IF
034400     WRITE REG-KLSTRX
034500     IF FS-TRANSACT NOT = 0
034600        DISPLAY "*** KLSB0020 - ERROR AL GRABAR TRANSACT: "
034700                FS-TRANSACT
034800     END-IF.
034900 240-GRABA-TRANSACCION-ESPEJO-E. EXIT.
035000
035100 300-ESTADISTICAS SECTION.
035200     DISPLAY "****************************************"
035300     DISPLAY "KLSB0020 - REGISTRO DE PRESTAMOS A CREDITO"
035400     DISPLAY "LEIDOS    : " WKS-LEIDOS
035500     DISPLAY "ACEPTADOS : " WKS-ACEPTADOS
035600     DISPLAY "RECHAZADOS: " WKS-RECHAZADOS
035700     DISPLAY "****************************************".
035800 300-ESTADISTICAS-E. EXIT.
035900
036000 900-CERRAR-ARCHIVOS SECTION.
036100     CLOSE DEBTIN STOCKOUT DEBTS TRANSACT.
036200 900-CERRAR-ARCHIVOS-E. EXIT.
