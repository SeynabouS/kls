000100*****************************************************************
000200*              KLSRTE  -  TABLA DE TASAS DE CAMBIO EUR / CFA    *
000300*****************************************************************
000400*  PROGRAMADOR : E. RAMIREZ (PEDR)         FECHA : 14/03/2019   *
000500*  APLICACION  : INVENTARIOS KLS                                *
000600*  DESCRIPCION : UN RENGLON POR TASA PUBLICADA. LA TASA VIGENTE *
000700*              : ES LA DE FECHA MAYOR, EMPATE POR ID MAYOR.     *
000800*****************************************************************
000900* 19/09/2023 PEDR TICKET 9002  AJUSTE FILLER FINAL A 23 BYTES   *
001000*****************************************************************
001100 01  REG-KLSRTE.
001200     05  RATE-ID                   PIC 9(04).
001300     05  RATE-EUR-CFA              PIC S9(08)V99.
001400     05  RATE-DATE                 PIC 9(08).
001500     05  FILLER                    PIC X(01).
001600*    VISTA POR FECHA PARTIDA, IGUAL QUE WKS-FECHA-R DE MORAS1,
001700*    PARA LOS REPORTES QUE AGRUPAN TASAS POR ANO-MES.
001800 01  REG-KLSRTE-R REDEFINES REG-KLSRTE.
001900     05  FILLER                    PIC 9(04).
002000     05  FILLER                    PIC S9(08)V99.
002100     05  RATE-FECHA-R.
002200         10  RATE-ANO              PIC 9(04).
002300         10  RATE-MES              PIC 9(02).
002400         10  RATE-DIA              PIC 9(02).
002500     05  FILLER                    PIC X(01).
