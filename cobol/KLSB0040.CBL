000100****************************************************************
000200* FECHA       : 20/04/2019                                     *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400* APLICACION  : INVENTARIOS KLS                                 *
000500* PROGRAMA    : KLSB0040                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : RECALCULA DE CERO LA EXISTENCIA DE CADA         *
000800*             : PRODUCTO A PARTIR DEL CATALOGO, LA BITACORA DE  *
000900*             : TRANSACCIONES Y LOS CREDITOS PENDIENTES, Y      *
001000*             : REGRABA STOCKOUT COMPLETO.                      *
001100* ARCHIVOS    : PRODUCTS=C,TRANSACT=C,DEBTS=C,STOCKOUT=S        *
001200* PROGRAMA(S) : CALL KLSC0002                                    *
001300* BPM/RATIONAL: 228823                                          *
001400* NOMBRE      : RECALCULO GENERAL DE EXISTENCIAS                *
001500****************************************************************
001600*              R E G I S T R O    D E    C A M B I O S          *
001700****************************************************************
001800* 20/04/2019 PEDR TICKET 8806  VERSION INICIAL                 *
001900* 06/06/2021 EEDR TICKET 4471  SE LLAMA KLSC0002 EN VEZ DE     *
002000*             : REPETIR LA FORMULA EN CADA PROGRAMA            *
002100* 30/10/2021 EEDR TICKET 4210  SE VALIDA DEBT-DATE-PAID = 0    *
002200*             : COMO CRITERIO DE PRESTAMO PENDIENTE            *
002300* 19/09/2023 PEDR TICKET 9005  SE DOCUMENTA LA TABLA EN MEMORIA*
002400*             : Y EL CRITERIO DE PRESTAMO PENDIENTE            *
002500* 14/03/2024 PEDR TICKET 9411  SE DOCUMENTA EL PISO EN CERO    *
002600*             : HEREDADO DE KLSC0002                           *
002700* 22/06/2026 EEDR TICKET 9455  SE AJUSTA EL MENSAJE DE         *
002800*             : ESTADISTICAS DE STOCKOUT                       *
002900****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                    KLSB0040.
003200 AUTHOR.                        ERICK RAMIREZ.
003300 INSTALLATION.                  KLS INVENTARIOS.
003400 DATE-WRITTEN.                  20/04/2019.
003500 DATE-COMPILED.
003600 SECURITY.                      USO INTERNO DEPARTAMENTO KLS.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PRODUCTS ASSIGN   TO PRODUCTS
004400            ORGANIZATION     IS SEQUENTIAL
004500            FILE STATUS      IS FS-PRODUCTS
004600                                 FSE-PRODUCTS.
004700     SELECT TRANSACT ASSIGN   TO TRANSACT
004800            ORGANIZATION     IS SEQUENTIAL
004900            FILE STATUS      IS FS-TRANSACT
005000                                 FSE-TRANSACT.
005100     SELECT DEBTS    ASSIGN   TO DEBTS
005200            ORGANIZATION     IS SEQUENTIAL
005300            FILE STATUS      IS FS-DEBTS
005400                                 FSE-DEBTS.
005500     SELECT STOCKOUT ASSIGN   TO STOCKOUT
005600            ORGANIZATION     IS SEQUENTIAL
005700            FILE STATUS      IS FS-STOCKOUT
005800                                 FSE-STOCKOUT.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*1 -->CATALOGO DE PRODUCTOS, DA DE ALTA CADA RENGLON DE LA TABLA
006200 FD  PRODUCTS.
006300     COPY KLSPRD.
006400*2 -->BITACORA COMPLETA, ORDENADA POR FECHA/FOLIO, NO POR
006500*     PRODUCTO; POR ESO SE ACUMULA CONTRA TABLA EN MEMORIA
006600 FD  TRANSACT.
006700     COPY KLSTRX.
006800*3 -->CREDITOS PENDIENTES Y LIQUIDADOS
006900 FD  DEBTS.
007000     COPY KLSDBT.
007100*4 -->EXISTENCIA RECALCULADA, SE REGRABA COMPLETA
007200 FD  STOCKOUT.
007300     COPY KLSSTK.
007400 WORKING-STORAGE SECTION.
007500****************************************************************
007600*               C A M P O S    D E    T R A B A J O            *
007700****************************************************************
007800 01  WKS-BANDERAS.
007900     05  WKS-FIN-PRODUCTS      PIC 9(01)         VALUE ZEROS.
008000         88  WKS-END-PRODUCTS                    VALUE 1.
008100     05  WKS-FIN-TRANSACT      PIC 9(01)         VALUE ZEROS.
008200         88  WKS-END-TRANSACT                     VALUE 1.
008300     05  WKS-FIN-DEBTS         PIC 9(01)         VALUE ZEROS.
008400         88  WKS-END-DEBTS                        VALUE 1.
008500 01  WKS-CONTADORES.
008600     05  WKS-PRODUCTOS-LEIDOS  PIC 9(07)     COMP VALUE ZEROS.
008700     05  WKS-TRANSACT-LEIDAS   PIC 9(07)     COMP VALUE ZEROS.
008800     05  WKS-DEBTS-LEIDAS      PIC 9(07)     COMP VALUE ZEROS.
008900     05  WKS-STOCKOUT-GRABADAS PIC 9(07)     COMP VALUE ZEROS.
009000     05  WKS-TRANSACT-SIN-PRD  PIC 9(07)     COMP VALUE ZEROS.
009100     05  WKS-DEBTS-SIN-PRD     PIC 9(07)     COMP VALUE ZEROS.
009200****************************************************************
009300*   TABLA EN MEMORIA CON UN RENGLON POR PRODUCTO DEL CATALOGO;  *
009400*   SE ACUMULA COMPRADO/VENDIDO/PRESTAMO POR SEARCH ALL (LA     *
009500*   BITACORA VIENE ORDENADA POR FECHA, NO POR PRODUCTO).        *
009600****************************************************************
009700 01  WKS-TABLA-PRODUCTOS.
009800     05  WKS-TOTAL-PRD         PIC 9(05)     COMP VALUE ZEROS.
009900     05  WKS-DATOS-PRD OCCURS 0 TO 9999
010000                        DEPENDING ON WKS-TOTAL-PRD
010100                        ASCENDING KEY WKS-PRD-ID-TAB
010200                        INDEXED BY WKS-I-PRD.
010300         10  WKS-PRD-ID-TAB      PIC 9(06).
010400         10  WKS-PRD-COMPRADO    PIC 9(07)     COMP.
010500         10  WKS-PRD-VENDIDO     PIC 9(07)     COMP.
010600         10  WKS-PRD-PRESTAMO    PIC 9(07)     COMP.
010700 01  WKS-PRD-ENCONTRADO         PIC X(01)         VALUE "N".
010800     88  WKS-PRD-SI                              VALUE "S".
010900     88  WKS-PRD-NO                              VALUE "N".
011000 01  WKS-SUBI-PRD                PIC 9(05)     COMP VALUE ZEROS.
011100****************************************************************
011200*      CAMPOS DE INTERCAMBIO CON KLSC0002 Y SALIDA DE RENGLON   *
011300****************************************************************
011400 01  QTY-COMPRADO             PIC 9(07)         VALUE ZEROS.
011500 01  QTY-COMPRADO-R REDEFINES QTY-COMPRADO.
011600     05  QC-MILLARES           PIC 9(04).
011700     05  QC-UNIDADES           PIC 9(03).
011800 01  QTY-VENDIDO              PIC 9(07)         VALUE ZEROS.
011900 01  QTY-VENDIDO-R REDEFINES QTY-VENDIDO.
012000     05  QV-MILLARES           PIC 9(04).
012100     05  QV-UNIDADES           PIC 9(03).
012200 01  QTY-PRESTAMO             PIC 9(07)         VALUE ZEROS.
012300 01  QTY-PRESTAMO-R REDEFINES QTY-PRESTAMO.
012400     05  QP-MILLARES           PIC 9(04).
012500     05  QP-UNIDADES           PIC 9(03).
012600 01  QTY-RESTANTE             PIC 9(07)         VALUE ZEROS.
012700 01  FS-PRODUCTS                 PIC 9(02)         VALUE ZEROS.
012800 01  FSE-PRODUCTS.
012900     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
013000     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
013100     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
013200 01  FS-TRANSACT                 PIC 9(02)         VALUE ZEROS.
013300 01  FSE-TRANSACT.
013400     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
013500     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
013600     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
013700 01  FS-DEBTS                    PIC 9(02)         VALUE ZEROS.
013800 01  FSE-DEBTS.
013900     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
014000     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
014100     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
014200 01  FS-STOCKOUT                 PIC 9(02)         VALUE ZEROS.
014300 01  FSE-STOCKOUT.
014400     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
014500     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
014600     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
014700****************************************************************
014800 PROCEDURE DIVISION.
014900 000-MAIN SECTION.
015000     PERFORM 100-ABRIR-ARCHIVOS
015100     PERFORM 110-CARGA-TABLA-PRODUCTOS
015200     PERFORM 200-PROCESA-TRANSACT UNTIL WKS-END-TRANSACT
015300     PERFORM 300-PROCESA-DEBTS    UNTIL WKS-END-DEBTS
015400     PERFORM 400-GRABA-STOCKOUT
015500         VARYING WKS-SUBI-PRD FROM 1 BY 1
015600         UNTIL WKS-SUBI-PRD > WKS-TOTAL-PRD
015700     PERFORM 500-ESTADISTICAS
015800     PERFORM 900-CERRAR-ARCHIVOS
015900     STOP RUN.
016000 000-MAIN-E. EXIT.
016100
016200*    APERTURA DE LOS 4 ARCHIVOS DEL PROGRAMA Y VALIDACION FSE
016300 100-ABRIR-ARCHIVOS SECTION.
016400     OPEN INPUT  PRODUCTS TRANSACT DEBTS
016500     OPEN OUTPUT STOCKOUT
016600     IF FS-PRODUCTS NOT = 0 AND NOT = 97
016700        DISPLAY "*** KLSB0040 - ERROR ABRIR PRODUCTS: "
016800                FS-PRODUCTS
016900        STOP RUN
017000     END-IF
017100     IF FS-TRANSACT NOT = 0 AND NOT = 97
017200        DISPLAY "*** KLSB0040 - ERROR ABRIR TRANSACT: "
017300                FS-TRANSACT
017400        STOP RUN
017500     END-IF
017600     IF FS-DEBTS NOT = 0 AND NOT = 97
017700        DISPLAY "*** KLSB0040 - ERROR ABRIR DEBTS   : " FS-DEBTS
017800        STOP RUN
017900     END-IF
018000     IF FS-STOCKOUT NOT = 0
018100        DISPLAY "*** KLSB0040 - ERROR ABRIR STOCKOUT: "
018200                FS-STOCKOUT
018300        STOP RUN
018400     END-IF.
018500 100-ABRIR-ARCHIVOS-E. EXIT.
018600
018700*    CARGA UN RENGLON EN LA TABLA POR CADA PRODUCTO DEL CATALOGO,
018800*    ACUMULADORES EN CERO; EL ORDEN DE PRODUCTS YA ES ASCENDENTE.
018900 110-CARGA-TABLA-PRODUCTOS SECTION.
019000     PERFORM 111-LEE-UN-PRODUCTO
019100         UNTIL FS-PRODUCTS = 10
019200     CLOSE PRODUCTS.
019300 110-CARGA-TABLA-PRODUCTOS-E. EXIT.
019400
019500 111-LEE-UN-PRODUCTO SECTION.
019600     READ PRODUCTS
019700         AT END
019800             CONTINUE
019900         NOT AT END
020000             ADD 1 TO WKS-PRODUCTOS-LEIDOS
020100             ADD 1 TO WKS-TOTAL-PRD
020200             MOVE PROD-ID TO WKS-PRD-ID-TAB (WKS-TOTAL-PRD)
020300             MOVE ZEROS   TO WKS-PRD-COMPRADO (WKS-TOTAL-PRD)
020400                             WKS-PRD-VENDIDO  (WKS-TOTAL-PRD)
020500                             WKS-PRD-PRESTAMO (WKS-TOTAL-PRD)
020600     END-READ.
020700 111-LEE-UN-PRODUCTO-E. EXIT.
020800
020900*    UN RENGLON DE LA BITACORA POR VUELTA; SOLO A/V AFECTAN LA
021000*    FORMULA (P ES BITACORA DE PRESTAMO, YA CUBIERTA POR DEBTS).
021100 200-PROCESA-TRANSACT SECTION.
021200     READ TRANSACT
021300         AT END
021400             SET WKS-END-TRANSACT TO TRUE
021500         NOT AT END
021600             ADD 1 TO WKS-TRANSACT-LEIDAS
021700             SEARCH ALL WKS-DATOS-PRD
021800                AT END
021900                   SET WKS-PRD-NO TO TRUE
022000                   ADD 1 TO WKS-TRANSACT-SIN-PRD
022100                WHEN WKS-PRD-ID-TAB (WKS-I-PRD) = TX-PROD-ID
022200                   SET WKS-PRD-SI TO TRUE
022300                   IF TX-TYPE = "A"
022400                      ADD TX-QTY TO WKS-PRD-COMPRADO (WKS-I-PRD)
022500                   ELSE
022600                      IF TX-TYPE = "V"
022700                         ADD TX-QTY TO
022800                             WKS-PRD-VENDIDO (WKS-I-PRD)
022900                      END-IF
023000                   END-IF
023100             END-SEARCH
023200     END-READ.
023300 200-PROCESA-TRANSACT-E. EXIT.
023400
023500*    UN CREDITO POR VUELTA; SOLO LOS QUE SIGUEN PENDIENTES DE
023600*    PAGO CUENTAN COMO EXISTENCIA EN PRESTAMO (SPEC: PENDIENTE
023700*    ES FECHA DE PAGO AUSENTE, SIN IMPORTAR EL ESTADO GRABADO).
023800 300-PROCESA-DEBTS SECTION.
023900     READ DEBTS
024000         AT END
024100             SET WKS-END-DEBTS TO TRUE
024200         NOT AT END
024300             ADD 1 TO WKS-DEBTS-LEIDAS
024400             IF DEBT-DATE-PAID = 0
024500                SEARCH ALL WKS-DATOS-PRD
024600                   AT END
024700                      SET WKS-PRD-NO TO TRUE
024800                      ADD 1 TO WKS-DEBTS-SIN-PRD
024900                   WHEN WKS-PRD-ID-TAB (WKS-I-PRD) = DEBT-PROD-ID
025000                      SET WKS-PRD-SI TO TRUE
025100                      ADD DEBT-QTY TO
025200                          WKS-PRD-PRESTAMO (WKS-I-PRD)
025300                END-SEARCH
025400             END-IF
025500     END-READ.
025600 300-PROCESA-DEBTS-E. EXIT.
025700
025800*    UN RENGLON DE STOCKOUT POR PRODUCTO DE LA TABLA; LA FORMULA
025900*    MISMA (COMPRADO-VENDIDO-PRESTAMO, PISO CERO) SE CENTRALIZA
026000*    EN KLSC0002 PARA QUE COINCIDA CON KLSB0010/KLSB0020.
026100 400-GRABA-STOCKOUT SECTION.
026200     MOVE WKS-PRD-COMPRADO (WKS-SUBI-PRD) TO QTY-COMPRADO
026300     MOVE WKS-PRD-VENDIDO  (WKS-SUBI-PRD) TO QTY-VENDIDO
026400     MOVE WKS-PRD-PRESTAMO (WKS-SUBI-PRD) TO QTY-PRESTAMO
026500     CALL "KLSC0002" USING QTY-COMPRADO, QTY-VENDIDO,
026600                            QTY-PRESTAMO, QTY-RESTANTE
026700     MOVE WKS-PRD-ID-TAB   (WKS-SUBI-PRD) TO STK-PROD-ID
026800     MOVE WKS-PRD-COMPRADO (WKS-SUBI-PRD) TO STK-QTY-INIT
026900     MOVE WKS-PRD-VENDIDO  (WKS-SUBI-PRD) TO STK-QTY-SOLD
027000     MOVE WKS-PRD-PRESTAMO (WKS-SUBI-PRD) TO STK-QTY-LENT
027100     MOVE QTY-RESTANTE                 TO STK-QTY-LEFT
027200     WRITE REG-KLSSTK
027300     IF FS-STOCKOUT NOT = 0
027400        DISPLAY "*** KLSB0040 - ERROR AL GRABAR STOCKOUT: "
027500                FS-STOCKOUT
027600     ELSE
027700        ADD 1 TO WKS-STOCKOUT-GRABADAS
027800     END-IF.
027900 400-GRABA-STOCKOUT-E. EXIT.
028000
028100 500-ESTADISTICAS SECTION.
028200     DISPLAY "****************************************"
028300     DISPLAY "KLSB0040 - RECALCULO GENERAL DE EXISTENCIAS"
028400     DISPLAY "PRODUCTOS      : " WKS-PRODUCTOS-LEIDOS
028500     DISPLAY "TRANSACCIONES  : " WKS-TRANSACT-LEIDAS
028600     DISPLAY "CREDITOS       : " WKS-DEBTS-LEIDAS
028700     DISPLAY "STOCKOUT GRAB. : " WKS-STOCKOUT-GRABADAS
028800     DISPLAY "TX SIN PRODUCTO: " WKS-TRANSACT-SIN-PRD
028900     DISPLAY "DEBT SIN PROD. : " WKS-DEBTS-SIN-PRD
029000     DISPLAY "****************************************".
029100 500-ESTADISTICAS-E. EXIT.
029200
029300 900-CERRAR-ARCHIVOS SECTION.
029400     CLOSE TRANSACT DEBTS STOCKOUT.
029500 900-CERRAR-ARCHIVOS-E. EXIT.
