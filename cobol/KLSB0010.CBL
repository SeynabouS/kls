000100****************************************************************
000200* FECHA       : 21/03/2019                                     *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400* APLICACION  : INVENTARIOS KLS                                 *
000500* PROGRAMA    : KLSB0010                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : VALIDA Y GRABA LAS COMPRAS Y VENTAS QUE LLEGAN  *
000800*             : EN TRANIN. LAS VENTAS SE RECHAZAN SI DEJAN LA   *
000900*             : EXISTENCIA NEGATIVA O SI NO SE LES PUEDE FIJAR  *
001000*             : PRECIO EN CFA. LOS TIPOS P Y R NO SE ACEPTAN    *
001100*             : AQUI PORQUE VIAJAN POR EL MODULO DE CREDITOS.   *
001200* ARCHIVOS    : TRANIN=C,PRODUCTS=C,STOCKOUT=C,TRANSACT=E       *
001300* PROGRAMA(S) : CALL KLSC0001                                   *
001400* BPM/RATIONAL: 228820                                          *
001500* NOMBRE      : REGISTRO DE COMPRAS Y VENTAS                    *
001600****************************************************************
001700*              R E G I S T R O    D E    C A M B I O S          *
001800****************************************************************
001900* 21/03/2019 PEDR TICKET 8803  VERSION INICIAL                 *
002000* 14/02/2020 EEDR TICKET 3105  SE VALIDA PRECIO DEFECTO CFA    *
002100* 22/08/2020 EEDR TICKET 3210  SE DEJA MENSAJE DE RECHAZO POR  *
002200*             : TIPO NO A/V                                    *
002300* 06/06/2021 EEDR TICKET 4471  SE LLAMA KLSC0001 EN VEZ DE LEER*
002400*             : RATES DIRECTAMENTE                             *
002500* 14/01/2022 EEDR TICKET 3980  SE REDONDEA A CFA EL PRECIO     *
002600*             : DERIVADO POR TASA                              *
002700* 19/09/2023 PEDR TICKET 9002  SE DOCUMENTA SALDO CORRIDO      *
002800* 30/03/2024 PEDR TICKET 9101  SE VALIDA QUE                   *
002900*             : WKS-SIGUIENTE-TX-ID VENGA EN SYSIN             *
003000* 12/11/2025 EEDR TICKET 9188  SE AJUSTA EL MENSAJE DE         *
003100*             : ESTADISTICAS FINALES                           *
003200****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.                    KLSB0010.
003500 AUTHOR.                        ERICK RAMIREZ.
003600 INSTALLATION.                  KLS INVENTARIOS.
003700 DATE-WRITTEN.                  21/03/2019.
003800 DATE-COMPILED.
003900 SECURITY.                      USO INTERNO DEPARTAMENTO KLS.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRANIN   ASSIGN   TO TRANIN
004700            ORGANIZATION     IS SEQUENTIAL
004800            FILE STATUS      IS FS-TRANIN
004900                                 FSE-TRANIN.
005000     SELECT PRODUCTS ASSIGN   TO PRODUCTS
005100            ORGANIZATION     IS SEQUENTIAL
005200            FILE STATUS      IS FS-PRODUCTS
005300                                 FSE-PRODUCTS.
005400     SELECT STOCKOUT ASSIGN   TO STOCKOUT
005500            ORGANIZATION     IS SEQUENTIAL
005600            FILE STATUS      IS FS-STOCKOUT
005700                                 FSE-STOCKOUT.
005800     SELECT TRANSACT ASSIGN   TO TRANSACT
005900            ORGANIZATION     IS SEQUENTIAL
006000            FILE STATUS      IS FS-TRANSACT
006100                                 FSE-TRANSACT.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*1 -->SOLICITUDES DE COMPRA/VENTA A VALIDAR, POR PRODUCTO
006500 FD  TRANIN.
006600     COPY KLSTXI.
006700*2 -->CATALOGO DE PRODUCTOS, SE ARMA TABLA DE PRECIO DEFECTO
006800 FD  PRODUCTS.
006900     COPY KLSPRD.
007000*3 -->EXISTENCIA DEL CORTE ANTERIOR, BASE DEL SALDO CORRIDO
007100 FD  STOCKOUT.
007200     COPY KLSSTK.
007300*4 -->BITACORA DE TRANSACCIONES, SE EXTIENDE CON LO ACEPTADO
007400 FD  TRANSACT.
007500     COPY KLSTRX.
007600 WORKING-STORAGE SECTION.
007700****************************************************************
007800*               C A M P O S    D E    T R A B A J O            *
007900****************************************************************
008000 01  WKS-BANDERAS.
008100     05  WKS-FIN-TRANIN        PIC 9(01)         VALUE ZEROS.
008200         88  WKS-END-TRANIN                      VALUE 1.
008300     05  WKS-FIN-STOCKOUT      PIC 9(01)         VALUE ZEROS.
008400         88  WKS-END-STOCKOUT                    VALUE 1.
008500     05  WKS-STOCKOUT-LEIDO    PIC 9(01)         VALUE ZEROS.
008600         88  WKS-STOCKOUT-EN-MANO                VALUE 1.
008700     05  WKS-RENGLON-OK        PIC X(01)         VALUE "S".
008800         88  WKS-RENGLON-ES-OK                   VALUE "S".
008900         88  WKS-RENGLON-RECHAZADO                VALUE "N".
009000 01  WKS-CONTADORES.
009100     05  WKS-ACEPTADAS         PIC 9(07)     COMP VALUE ZEROS.
009200     05  WKS-RECHAZADAS        PIC 9(07)     COMP VALUE ZEROS.
009300     05  WKS-LEIDAS            PIC 9(07)     COMP VALUE ZEROS.
009400 01  WKS-SIGUIENTE-ID          PIC 9(06)     COMP VALUE ZEROS.
009500 01  WKS-SALDO-CORRIDO         PIC S9(09)    COMP VALUE ZEROS.
009600 01  WKS-MOTIVO-RECHAZO        PIC X(30)         VALUE SPACES.
009700 01  WKS-MOTIVO-RECHAZO-R REDEFINES WKS-MOTIVO-RECHAZO.
009800     05  WKS-MR-CARACTER       PIC X(01) OCCURS 30 TIMES.
009900****************************************************************
010000*      TABLA DE PRECIO DE VENTA POR DEFECTO, POR PRODUCTO      *
010100****************************************************************
010200 01  WKS-TABLA-PRODUCTOS.
010300     05  WKS-TOTAL-PRD         PIC 9(05)     COMP VALUE ZEROS.
010400     05  WKS-DATOS-PRD OCCURS 0 TO 9999
010500                        DEPENDING ON WKS-TOTAL-PRD
010600                        ASCENDING KEY WKS-PRD-ID-TAB
010700                        INDEXED BY WKS-I-PRD.
010800         10  WKS-PRD-ID-TAB     PIC 9(06).
010900         10  WKS-PRD-PVU-TAB    PIC S9(08)V99.
011000         10  WKS-PRD-PVU-TAB-R REDEFINES WKS-PRD-PVU-TAB.
011100             15  WKS-PPT-ENTERO     PIC S9(08).
011200             15  WKS-PPT-DECIMAL    PIC 99.
011300 01  WKS-PRD-ENCONTRADO         PIC X(01)         VALUE "N".
011400     88  WKS-PRD-SI                              VALUE "S".
011500     88  WKS-PRD-NO                              VALUE "N".
011600****************************************************************
011700*               CAMPOS DE INTERCAMBIO CON KLSC0001              *
011800****************************************************************
011900 01  TASA-VALOR              PIC S9(08)V99     VALUE ZEROS.
012000 01  TASA-ID                 PIC 9(04)         VALUE ZEROS.
012100 01  TASA-FECHA              PIC 9(08)         VALUE ZEROS.
012200 01  TASA-FECHA-R REDEFINES TASA-FECHA.
012300     05  TF-ANIO             PIC 9(04).
012400     05  TF-MES              PIC 9(02).
012500     05  TF-DIA              PIC 9(02).
012600 01  TASA-ENCONTRADA         PIC X(01)         VALUE "N".
012700     88  TASA-SI                              VALUE "S".
012800     88  TASA-NO                              VALUE "N".
012900 01  FS-TRANIN                  PIC 9(02)         VALUE ZEROS.
013000 01  FSE-TRANIN.
013100     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
013200     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
013300     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
013400 01  FS-PRODUCTS                PIC 9(02)         VALUE ZEROS.
013500 01  FSE-PRODUCTS.
013600     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
013700     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
013800     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
013900 01  FS-STOCKOUT                PIC 9(02)         VALUE ZEROS.
014000 01  FSE-STOCKOUT.
014100     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
014200     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
014300     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
014400 01  FS-TRANSACT                PIC 9(02)         VALUE ZEROS.
014500 01  FSE-TRANSACT.
014600     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
014700     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
014800     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
014900****************************************************************
015000 PROCEDURE DIVISION.
015100 000-MAIN SECTION.
015200     ACCEPT WKS-SIGUIENTE-ID FROM SYSIN
015300     PERFORM 100-ABRIR-ARCHIVOS
015400     PERFORM 110-CARGA-TABLA-PRODUCTOS
015500     PERFORM 120-BUSCA-TASA-VIGENTE
015600     PERFORM 200-PROCESA-TRANIN UNTIL WKS-END-TRANIN
015700     PERFORM 300-ESTADISTICAS
015800     PERFORM 900-CERRAR-ARCHIVOS
015900     STOP RUN.
016000 000-MAIN-E. EXIT.
016100
016200*    APERTURA DE LOS 4 ARCHIVOS DEL PROGRAMA Y VALIDACION FSE
016300 100-ABRIR-ARCHIVOS SECTION.
016400     OPEN INPUT  TRANIN PRODUCTS STOCKOUT
016500     OPEN EXTEND TRANSACT
016600     IF FS-TRANIN NOT = 0 AND NOT = 97
016700        DISPLAY "*** KLSB0010 - ERROR ABRIR TRANIN : " FS-TRANIN
016800        STOP RUN
016900     END-IF
017000     IF FS-PRODUCTS NOT = 0 AND NOT = 97
017100        DISPLAY "*** KLSB0010 - ERROR AL ABRIR PRODUCTS: "
017200                FS-PRODUCTS
017300        STOP RUN
017400     END-IF
017500     IF FS-STOCKOUT NOT = 0 AND NOT = 97
017600        DISPLAY "*** KLSB0010 - ERROR AL ABRIR STOCKOUT: "
017700                FS-STOCKOUT
017800        STOP RUN
017900     END-IF
018000     IF FS-TRANSACT NOT = 0 AND NOT = 97 AND NOT = 05
018100        DISPLAY "*** KLSB0010 - ERROR AL ABRIR TRANSACT: "
018200                FS-TRANSACT
018300        STOP RUN
018400     END-IF.
018500 100-ABRIR-ARCHIVOS-E. EXIT.
018600
018700*    CARGA PRODUCTS COMPLETO EN TABLA PARA BUSCA BINARIA DEL
018800*    PRECIO DE VENTA POR DEFECTO (SEARCH ALL, IGUAL A MIGRACFS).
018900 110-CARGA-TABLA-PRODUCTOS SECTION.
019000     PERFORM 111-LEE-UN-PRODUCTO
019100         UNTIL FS-PRODUCTS = 10
019200     CLOSE PRODUCTS.
019300 110-CARGA-TABLA-PRODUCTOS-E. EXIT.
019400
019500 111-LEE-UN-PRODUCTO SECTION.
019600     READ PRODUCTS
019700         AT END
019800             CONTINUE
019900         NOT AT END
020000             ADD 1 TO WKS-TOTAL-PRD
020100             MOVE PROD-ID       TO WKS-PRD-ID-TAB (WKS-TOTAL-PRD)
020200             MOVE PROD-PVU-CFA  TO WKS-PRD-PVU-TAB (WKS-TOTAL-PRD)
020300     END-READ.
020400 111-LEE-UN-PRODUCTO-E. EXIT.
020500
020600*    UNICA LLAMADA A KLSC0001 PARA TODO EL CORRIDO; LA TASA NO
020700*    CAMBIA DURANTE LA VALIDACION DEL LOTE.
020800 120-BUSCA-TASA-VIGENTE SECTION.
020900     CALL "KLSC0001" USING TASA-VALOR, TASA-ID,
021000                            TASA-FECHA, TASA-ENCONTRADA.
021100 120-BUSCA-TASA-VIGENTE-E. EXIT.
021200
021300*    UN RENGLON DE TRANIN POR VUELTA; SI CAMBIA DE PRODUCTO SE
021400*    AVANZA EL SALDO CORRIDO CONTRA STOCKOUT.
021500 200-PROCESA-TRANIN SECTION.
021600     READ TRANIN
021700         AT END
021800             SET WKS-END-TRANIN TO TRUE
021900         NOT AT END
022000             ADD 1 TO WKS-LEIDAS
022100             PERFORM 210-POSICIONA-SALDO
022200             PERFORM 220-VALIDA-RENGLON
022300             IF WKS-RENGLON-ES-OK
022400                PERFORM 230-GRABA-TRANSACCION
022500             ELSE
022600                ADD 1 TO WKS-RECHAZADAS
022700                DISPLAY "RECHAZADO PROD " TXI-PROD-ID " QTY "
022800                        TXI-QTY " - " WKS-MOTIVO-RECHAZO
022900             END-IF
023000     END-READ.
023100 200-PROCESA-TRANIN-E. EXIT.
023200
023300*    EL SALDO CORRIDO ARRANCA EN STK-QTY-LEFT DEL PRODUCTO EN
023400*    STOCKOUT (0 SI EL PRODUCTO NUNCA TUVO MOVIMIENTO).
023500 210-POSICIONA-SALDO SECTION.
023600     IF NOT WKS-STOCKOUT-EN-MANO
023700        PERFORM 211-LEE-STOCKOUT
023800     END-IF
023900     PERFORM 211-LEE-STOCKOUT
024000         UNTIL WKS-END-STOCKOUT
024100            OR STK-PROD-ID NOT LESS THAN TXI-PROD-ID
024200     IF WKS-STOCKOUT-EN-MANO AND STK-PROD-ID = TXI-PROD-ID
024300        MOVE STK-QTY-LEFT TO WKS-SALDO-CORRIDO
024400     ELSE
024500        MOVE ZEROS        TO WKS-SALDO-CORRIDO
024600     END-IF.
024700 210-POSICIONA-SALDO-E. EXIT.
024800
024900 211-LEE-STOCKOUT SECTION.
025000     READ STOCKOUT
025100         AT END
025200             SET WKS-END-STOCKOUT TO TRUE
025300             MOVE 0 TO WKS-STOCKOUT-LEIDO
025400         NOT AT END
025500             SET WKS-STOCKOUT-EN-MANO TO TRUE
025600     END-READ.
025700 211-LEE-STOCKOUT-E. EXIT.
025800
025900*    APLICA TX-VALIDATION: TIPO, EXISTENCIA Y PRECIO EN CFA.
026000 220-VALIDA-RENGLON SECTION.
026100     SET WKS-RENGLON-ES-OK TO TRUE
026200     MOVE SPACES TO WKS-MOTIVO-RECHAZO
026300     IF NOT TXI-ES-COMPRA AND NOT TXI-ES-VENTA
026400        SET WKS-RENGLON-RECHAZADO TO TRUE
026500        MOVE "TIPO NO ACEPTADO EN ESTE MODULO" TO
026600             WKS-MOTIVO-RECHAZO
026700     END-IF
026800     IF WKS-RENGLON-ES-OK AND TXI-ES-VENTA
026900        PERFORM 221-VALIDA-EXISTENCIA
027000     END-IF
027100     IF WKS-RENGLON-ES-OK
027200        PERFORM 222-DERIVA-PRECIO-CFA
027300     END-IF.
027400 220-VALIDA-RENGLON-E. EXIT.
027500
027600 221-VALIDA-EXISTENCIA SECTION.
027700     IF WKS-SALDO-CORRIDO - TXI-QTY < 0
027800        SET WKS-RENGLON-RECHAZADO TO TRUE
027900        MOVE "STOCK INSUFICIENTE" TO WKS-MOTIVO-RECHAZO
028000     END-IF.
028100 221-VALIDA-EXISTENCIA-E. EXIT.
028200
028300*    SI VINO EUR SIN CFA Y HAY TASA, SE CONGELA LA TASA Y SE
028400*    DERIVA CFA. UNA VENTA QUE QUEDE SIN CFA TOMA EL PRECIO POR
028500*    DEFECTO DEL PRODUCTO; SI NO TIENE, SE RECHAZA.
028600 222-DERIVA-PRECIO-CFA SECTION.
028700     IF TXI-PRICE-EUR > 0 AND TXI-PRICE-CFA = 0 AND TASA-SI
028800        COMPUTE TXI-PRICE-CFA ROUNDED =
028900                TXI-PRICE-EUR * TASA-VALOR
029000     END-IF
029100     IF TXI-ES-VENTA AND TXI-PRICE-CFA = 0
029200        SEARCH ALL WKS-DATOS-PRD
029300           AT END
029400              SET WKS-PRD-NO TO TRUE
029500           WHEN WKS-PRD-ID-TAB (WKS-I-PRD) = TXI-PROD-ID
029600              SET WKS-PRD-SI TO TRUE
029700              MOVE WKS-PRD-PVU-TAB (WKS-I-PRD) TO TXI-PRICE-CFA
029800        END-SEARCH
029900        IF WKS-PRD-NO OR TXI-PRICE-CFA = 0
030000           SET WKS-RENGLON-RECHAZADO TO TRUE
030100           MOVE "SIN PRECIO DE VENTA DISPONIBLE" TO
030200                WKS-MOTIVO-RECHAZO
030300        END-IF
030400     END-IF.
030500 222-DERIVA-PRECIO-CFA-E. EXIT.
030600
030700*    ACTUALIZA EL SALDO CORRIDO Y GRABA LA TRANSACCION ACEPTADA.
030800 230-GRABA-TRANSACCION SECTION.
030900     IF TXI-ES-COMPRA
031000        ADD TXI-QTY TO WKS-SALDO-CORRIDO
031100     ELSE
031200        SUBTRACT TXI-QTY FROM WKS-SALDO-CORRIDO
031300     END-IF
031400     ADD  1              TO WKS-SIGUIENTE-ID
031500     MOVE WKS-SIGUIENTE-ID TO TX-ID
031600     MOVE TXI-PROD-ID      TO TX-PROD-ID
031700     MOVE TXI-TYPE         TO TX-TYPE
031800     MOVE TXI-QTY          TO TX-QTY
031900     MOVE TXI-PRICE-EUR    TO TX-PRICE-EUR
032000     MOVE TXI-PRICE-CFA    TO TX-PRICE-CFA
032100     IF TXI-PRICE-EUR > 0 AND TASA-SI
032200        MOVE TASA-VALOR TO TX-RATE
032300     ELSE
032400        MOVE ZEROS         TO TX-RATE
032500     END-IF
032600     MOVE TXI-DATE         TO TX-DATE
032700     MOVE TXI-CLIENT       TO TX-CLIENT
032800     WRITE REG-KLSTRX
032900     IF FS-TRANSACT NOT = 0
033000        DISPLAY "*** KLSB0010 - ERROR AL GRABAR TRANSACT: "
033100                FS-TRANSACT
033200     ELSE
033300        ADD 1 TO WKS-ACEPTADAS
033400     END-IF.
033500 230-GRABA-TRANSACCION-E. EXIT.
033600
033700 300-ESTADISTICAS SECTION.
033800     DISPLAY "****************************************"
033900     DISPLAY "KLSB0010 - REGISTRO DE COMPRAS Y VENTAS"
034000     DISPLAY "LEIDAS    : " WKS-LEIDAS
034100     DISPLAY "ACEPTADAS : " WKS-ACEPTADAS
034200     DISPLAY "RECHAZADAS: " WKS-RECHAZADAS
034300     DISPLAY "****************************************".
034400 300-ESTADISTICAS-E. EXIT.
034500
034600 900-CERRAR-ARCHIVOS SECTION.
034700     CLOSE TRANIN STOCKOUT TRANSACT.
034800 900-CERRAR-ARCHIVOS-E. EXIT.
