000100*****************************************************************
000200*              KLSSTK  -  POSICION DE EXISTENCIA DERIVADA       *
000300*****************************************************************
000400*  PROGRAMADOR : E. RAMIREZ (PEDR)         FECHA : 14/03/2019   *
000500*  APLICACION  : INVENTARIOS KLS                                *
000600*  DESCRIPCION : UN RENGLON POR PRODUCTO, REGENERADO POR        *
000700*              : COMPLETO EN CADA CORRIDA DE KLSB0040.          *
000800*****************************************************************
000900* 19/09/2023 PEDR TICKET 9002  AJUSTE FILLER FINAL A 35 BYTES   *
001000*****************************************************************
001100 01  REG-KLSSTK.
001200     05  STK-PROD-ID               PIC 9(06).
001300     05  STK-QTY-INIT              PIC 9(07).
001400     05  STK-QTY-SOLD              PIC 9(07).
001500     05  STK-QTY-LENT              PIC 9(07).
001600     05  STK-QTY-LEFT              PIC 9(07).
001700     05  FILLER                    PIC X(01).
001800*    VISTA DE GRUPO PARA PONER EN CERO LAS 4 CANTIDADES CON UN
001900*    SOLO MOVE ZEROS AL INICIAR EL RENGLON DE UN PRODUCTO NUEVO.
002000 01  REG-KLSSTK-R REDEFINES REG-KLSSTK.
002100     05  FILLER                    PIC 9(06).
002200     05  STK-CANTIDADES-R.
002300         10  STK-QTY-INIT-R        PIC 9(07).
002400         10  STK-QTY-SOLD-R        PIC 9(07).
002500         10  STK-QTY-LENT-R        PIC 9(07).
002600         10  STK-QTY-LEFT-R        PIC 9(07).
002700     05  FILLER                    PIC X(01).
