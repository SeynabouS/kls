000100*****************************************************************
000200*              KLSPRI  -  RENGLON DE IMPORTACION DE PRODUCTOS   *
000300*****************************************************************
000400*  PROGRAMADOR : E. RAMIREZ (PEDR)         FECHA : 21/03/2019   *
000500*  APLICACION  : INVENTARIOS KLS                                *
000600*  DESCRIPCION : UN RENGLON POR PRODUCTO EN LA HOJA DE CARGA    *
000700*              : QUE ENVIA EL AREA DE COMPRAS. LOS CAMPOS DE    *
000800*              : PRECIO LLEGAN EN BLANCO CUANDO NO SE CONOCEN.  *
000900*****************************************************************
001000* 19/09/2023 PEDR TICKET 9002  AJUSTE FILLER FINAL A 90 BYTES   *
001100*****************************************************************
001200 01  REG-KLPRIN.
001300     05  PRI-ID                     PIC 9(06).
001400     05  PRI-ENVOI-ID               PIC 9(04).
001500     05  PRI-NAME                   PIC X(30).
001600     05  PRI-CATEGORY               PIC X(15).
001700     05  PRI-QTY-TEXTO              PIC X(09).
001800     05  PRI-PAU-EUR-TEXTO          PIC X(11).
001900     05  PRI-PVU-CFA-TEXTO          PIC X(11).
002000     05  FILLER                     PIC X(04).
002100*    LLAVE COMPUESTA ENVIO+PRODUCTO, MISMO ESQUEMA DE KLSPRD.
002200 01  REG-KLPRIN-R REDEFINES REG-KLPRIN.
002300     05  PRI-LLAVE-COMPUESTA.
002400         10  PRI-LLAVE-ID           PIC 9(06).
002500         10  PRI-LLAVE-ENVOI        PIC 9(04).
002600     05  FILLER                     PIC X(80).
