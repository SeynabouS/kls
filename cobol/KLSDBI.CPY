000100*****************************************************************
000200*              KLSDBI  -  SOLICITUD DE CREDITO (ENTRADA)        *
000300*****************************************************************
000400*  PROGRAMADOR : E. RAMIREZ (PEDR)         FECHA : 21/03/2019   *
000500*  APLICACION  : INVENTARIOS KLS                                *
000600*  DESCRIPCION : RENGLON DE ENTRADA A KLSB0020, ANTES DE QUE EL *
000700*              : PROGRAMA LE ASIGNE DBI-ID DE CREDITO Y GRABE   *
000800*              : REG-KLSDBT Y SU TRANSACCION ESPEJO.            *
000900*****************************************************************
001000* 19/09/2023 PEDR TICKET 9002  AJUSTE FILLER FINAL A 66 BYTES   *
001100*****************************************************************
001200 01  REG-KLDBIN.
001300     05  DBI-PROD-ID                PIC 9(06).
001400     05  DBI-CLIENT                 PIC X(20).
001500     05  DBI-QTY                    PIC 9(05).
001600     05  DBI-DATE-PRET              PIC 9(08).
001700     05  DBI-DATE-DUE               PIC 9(08).
001800     05  DBI-DATE-PAID              PIC 9(08).
001900     05  DBI-PRICE-CFA              PIC S9(08)V99.
002000     05  FILLER                     PIC X(01).
002100*    VISTA POR FECHA DE PRESTAMO PARTIDA, MISMO ESQUEMA DE MORAS1.
002200 01  REG-KLDBIN-R REDEFINES REG-KLDBIN.
002300     05  FILLER                     PIC 9(06).
002400     05  FILLER                     PIC X(20).
002500     05  FILLER                     PIC 9(05).
002600     05  DBI-PRETA-R.
002700         10  DBI-PRETA-ANO          PIC 9(04).
002800         10  DBI-PRETA-MES          PIC 9(02).
002900         10  DBI-PRETA-DIA          PIC 9(02).
003000     05  FILLER                     PIC 9(08).
003100     05  FILLER                     PIC 9(08).
003200     05  FILLER                     PIC S9(08)V99.
003300     05  FILLER                     PIC X(01).
