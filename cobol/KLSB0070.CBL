000100****************************************************************
000200* FECHA       : 24/05/2019                                     *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400* APLICACION  : INVENTARIOS KLS                                 *
000500* PROGRAMA    : KLSB0070                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : LISTADO DE COMPRAS Y VENTAS DEL ENVIO, MAS      *
000800*             : RECIENTE PRIMERO, CON TOTALES POR RENGLON.      *
000900* ARCHIVOS    : PRODUCTS=C,TRANSACT=C,TXLIST=S                  *
001000* PROGRAMA(S) : CALL KLSC0001                                    *
001100* BPM/RATIONAL: 228933                                          *
001200* NOMBRE      : LISTADO DE MOVIMIENTOS                          *
001300****************************************************************
001400*              R E G I S T R O    D E    C A M B I O S          *
001500****************************************************************
001600* 24/05/2019 PEDR TICKET 8933  VERSION INICIAL                 *
001700* 06/06/2021 EEDR TICKET 4471  SE LLAMA KLSC0001 EN VEZ DE     *
001800*             : REPETIR LA BUSQUEDA DE TASA EN CADA PROGRAMA   *
001900* 02/12/2021 EEDR TICKET 4680  SE AGREGA LA COLUMNA DE CLIENTE *
002000*             : EN EL LISTADO                                  *
002100* 25/09/2023 PEDR TICKET 9008  SE EXCLUYE EL PRESTAMO (P), YA  *
002200*             : QUE VIAJA POR EL CREDITO Y NO ES UN MOVIMIENTO *
002300*             : DIRECTO DE COMPRA/VENTA                        *
002400* 21/08/2024 PEDR TICKET 9811  SE DOCUMENTA LA FORMULA DE      *
002500*             : VALORIZACION PROPIA DE ESTE LISTADO            *
002600* 30/01/2026 EEDR TICKET 9850  SE CORRIGE EL MENSAJE DE        *
002700*             : PRODUCTO DESCONOCIDO                           *
002800****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.                    KLSB0070.
003100 AUTHOR.                        ERICK RAMIREZ.
003200 INSTALLATION.                  KLS INVENTARIOS.
003300 DATE-WRITTEN.                  24/05/2019.
003400 DATE-COMPILED.
003500 SECURITY.                      USO INTERNO DEPARTAMENTO KLS.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PRODUCTS ASSIGN   TO PRODUCTS
004300            ORGANIZATION     IS SEQUENTIAL
004400            FILE STATUS      IS FS-PRODUCTS
004500                                 FSE-PRODUCTS.
004600     SELECT TRANSACT ASSIGN   TO TRANSACT
004700            ORGANIZATION     IS SEQUENTIAL
004800            FILE STATUS      IS FS-TRANSACT
004900                                 FSE-TRANSACT.
005000     SELECT TXLIST   ASSIGN   TO TXLIST
005100            FILE STATUS      IS FS-TXLIST.
005200     SELECT WORKFILE ASSIGN   TO SORTWK1.
005300 DATA DIVISION.
005400 FILE SECTION.
005500*1 -->CATALOGO DE PRODUCTOS DEL ENVIO
005600 FD  PRODUCTS.
005700     COPY KLSPRD.
005800*2 -->BITACORA DE COMPRAS/VENTAS DEL ENVIO
005900 FD  TRANSACT.
006000     COPY KLSTRX.
006100*3 -->LISTADO DE SALIDA, MAQUETADO POR REPORT WRITER
006200 FD  TXLIST
006300     REPORT IS REPORTE-MOVIMIENTOS.
006400*4 -->ARCHIVO DE TRABAJO DEL SORT, MAS RECIENTE PRIMERO
006500 SD  WORKFILE.
006600 01  WORK-REG.
006700     05  WKR-TX-DATE               PIC 9(08).
006800     05  WKR-TX-DATE-R REDEFINES WKR-TX-DATE.
006900         10  WKR-TXD-ANO            PIC 9(04).
007000         10  WKR-TXD-MES            PIC 9(02).
007100         10  WKR-TXD-DIA            PIC 9(02).
007200     05  WKR-TX-ID                 PIC 9(06).
007300     05  WKR-PROD-NAME             PIC X(30).
007400     05  WKR-TYPE                  PIC X(01).
007500     05  WKR-QTY                   PIC 9(05).
007600     05  WKR-PRICE-EUR             PIC S9(08)V99.
007700     05  WKR-PRICE-CFA             PIC S9(08)V99.
007800     05  WKR-RATE                  PIC S9(08)V99.
007900     05  WKR-CLIENT                PIC X(20).
008000     05  WKR-TOTAL-EUR             PIC S9(08)V99.
008100     05  WKR-TOTAL-EUR-IND         PIC X(01).
008200         88  WKR-TOTAL-EUR-DESCONOCIDO          VALUE "D".
008300     05  WKR-TOTAL-CFA             PIC S9(09)V99.
008400     05  WKR-TOTAL-CFA-IND         PIC X(01).
008500         88  WKR-TOTAL-CFA-DESCONOCIDO          VALUE "D".
008600 WORKING-STORAGE SECTION.
008700****************************************************************
008800*               C A M P O S    D E    T R A B A J O            *
008900****************************************************************
009000 01  WKS-BANDERAS.
009100     05  WKS-FIN-PRODUCTS      PIC 9(01)         VALUE ZEROS.
009200         88  WKS-END-PRODUCTS                    VALUE 1.
009300     05  WKS-FIN-TRANSACT      PIC 9(01)         VALUE ZEROS.
009400         88  WKS-END-TRANSACT                     VALUE 1.
009500     05  WKS-FIN-SORT          PIC 9(01)         VALUE ZEROS.
009600         88  WKS-END-SORT                         VALUE 1.
009700     05  WKS-TASA-IND          PIC X(01)         VALUE "N".
009800         88  WKS-HAY-TASA                         VALUE "S".
009900 01  WKS-CONTADORES.
010000     05  WKS-PRODUCTOS-LEIDOS  PIC 9(05)     COMP VALUE ZEROS.
010100     05  WKS-TRANSACT-LEIDAS   PIC 9(07)     COMP VALUE ZEROS.
010200     05  WKS-RENGLONES-LISTADOS PIC 9(07)    COMP VALUE ZEROS.
010300****************************************************************
010400*      TABLA DE NOMBRE DE PRODUCTO POR ID, CARGADA UNA VEZ      *
010500****************************************************************
010600 01  WKS-TABLA-PRODUCTOS.
010700     05  WKS-TOTAL-PRD         PIC 9(05)     COMP VALUE ZEROS.
010800     05  WKS-DATOS-PRD OCCURS 0 TO 9999
010900                        DEPENDING ON WKS-TOTAL-PRD
011000                        ASCENDING KEY WKS-PRD-ID-TAB
011100                        INDEXED BY WKS-I-PRD.
011200         10  WKS-PRD-ID-TAB     PIC 9(06).
011300         10  WKS-PRD-NAME-TAB   PIC X(30).
011400 01  WKS-PRD-ENCONTRADO         PIC X(01)         VALUE "N".
011500     88  WKS-PRD-SI                              VALUE "S".
011600     88  WKS-PRD-NO                              VALUE "N".
011700 01  WKS-PRD-NAME-BUSCADO       PIC X(30)         VALUE SPACES.
011800****************************************************************
011900*    TOTALES DEL RENGLON EN CURSO, SEGUN LA FORMULA TX-EXPORT   *
012000****************************************************************
012100 01  WKS-RG-TOTAL-EUR             PIC S9(08)V9999   VALUE ZEROS.
012200 01  WKS-RG-TOTAL-EUR-IND         PIC X(01)         VALUE "N".
012300     88  WKS-RG-EUR-OK                             VALUE "S".
012400 01  WKS-RG-TOTAL-CFA             PIC S9(09)V9999   VALUE ZEROS.
012500 01  WKS-RG-TOTAL-CFA-IND         PIC X(01)         VALUE "N".
012600     88  WKS-RG-CFA-OK                             VALUE "S".
012700 01  WKS-RG-TASA-USAR             PIC S9(08)V99     VALUE ZEROS.
012800 01  WKS-RG-TASA-USAR-IND         PIC X(01)         VALUE "N".
012900     88  WKS-RG-TASA-OK                             VALUE "S".
013000 01  WKS-TASA-EFECTIVA           PIC S9(08)V99     VALUE ZEROS.
013100 01  WKS-TASA-EFECTIVA-R REDEFINES WKS-TASA-EFECTIVA.
013200     05  WKS-TE-ENTERO             PIC S9(08).
013300     05  WKS-TE-DECIMAL            PIC 99.
013400****************************************************************
013500*               CAMPOS DE INTERCAMBIO CON KLSC0001              *
013600****************************************************************
013700 01  TASA-VALOR                PIC S9(08)V99     VALUE ZEROS.
013800 01  TASA-ID                   PIC 9(04)         VALUE ZEROS.
013900 01  TASA-FECHA                PIC 9(08)         VALUE ZEROS.
014000 01  TASA-FECHA-R REDEFINES TASA-FECHA.
014100     05  TF-ANIO                PIC 9(04).
014200     05  TF-MES                 PIC 9(02).
014300     05  TF-DIA                 PIC 9(02).
014400 01  TASA-ENCONTRADA           PIC X(01)         VALUE "N".
014500     88  TASA-SI                                 VALUE "S".
014600     88  TASA-NO                                 VALUE "N".
014700 01  FS-PRODUCTS                  PIC 9(02)         VALUE ZEROS.
014800 01  FSE-PRODUCTS.
014900     05  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
015000     05  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
015100     05  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
015200 01  FS-TRANSACT                  PIC 9(02)         VALUE ZEROS.
015300 01  FSE-TRANSACT.
015400     05  FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
015500     05  FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
015600     05  FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
015700 01  FS-TXLIST                    PIC 9(02)         VALUE ZEROS.
015800****************************************************************
015900*                  MAQUETACION REPORTE DE SALIDA                *
016000****************************************************************
016100 REPORT SECTION.
016200 RD  REPORTE-MOVIMIENTOS
016300     CONTROLS ARE FINAL
016400     PAGE LIMIT IS 60
016500     HEADING 1
016600     FIRST DETAIL 9
016700     LAST DETAIL 54
016800     FOOTING 56.
016900 01  TYPE IS PH.
017000     02  LINE 1.
017100         03  COLUMN   1 PIC X(30) VALUE "KLS INVENTARIOS".
017200         03  COLUMN  40 PIC X(40) VALUE
017300             "LISTADO DE MOVIMIENTOS, MAS RECIENTE".
017400         03  COLUMN 115 PIC X(06) VALUE "PAGINA".
017500         03  COLUMN 122 PIC Z(04) SOURCE PAGE-COUNTER
017600                                  IN REPORTE-MOVIMIENTOS.
017700     02  LINE 2.
017800         03  COLUMN   1 PIC X(25) VALUE
017900             "KLSB0070    00.24051989".
018000     02  LINE 4.
018100         03  COLUMN   3 PIC X(08) VALUE "FECHA".
018200         03  COLUMN  13 PIC X(20) VALUE "PRODUCTO".
018300         03  COLUMN  35 PIC X(01) VALUE "T".
018400         03  COLUMN  38 PIC X(05) VALUE "QTY".
018500         03  COLUMN  46 PIC X(12) VALUE "PRECIO EUR".
018600         03  COLUMN  59 PIC X(12) VALUE "PRECIO CFA".
018700         03  COLUMN  72 PIC X(09) VALUE "TASA".
018800         03  COLUMN  82 PIC X(12) VALUE "TOTAL EUR".
018900         03  COLUMN  95 PIC X(13) VALUE "TOTAL CFA".
019000         03  COLUMN 109 PIC X(20) VALUE "CLIENTE".
019100     02  LINE 5.
019200         03  COLUMN   3 PIC X(120) VALUE ALL "-".
019300 01  DETALLE-MOV TYPE IS DETAIL.
019400     02  LINE IS PLUS 1.
019500         03  COLUMN   3 PIC 9999    SOURCE WKR-TXD-ANO.
019600         03  COLUMN   7 PIC X(01)   VALUE "-".
019700         03  COLUMN   8 PIC 99      SOURCE WKR-TXD-MES.
019800         03  COLUMN  10 PIC X(01)   VALUE "-".
019900         03  COLUMN  11 PIC 99      SOURCE WKR-TXD-DIA.
020000         03  COLUMN  13 PIC X(20)   SOURCE WKR-PROD-NAME.
020100         03  COLUMN  35 PIC X(01)   SOURCE WKR-TYPE.
020200         03  COLUMN  38 PIC Z(4)9   SOURCE WKR-QTY.
020300         03  COLUMN  46 PIC Z(6)9.99 SOURCE WKR-PRICE-EUR.
020400         03  COLUMN  59 PIC Z(6)9.99 SOURCE WKR-PRICE-CFA.
020500         03  COLUMN  72 PIC Z(6)9.99 SOURCE WKR-RATE.
020600         03  COLUMN  82 PIC Z(6)9.99 SOURCE WKR-TOTAL-EUR
020700                    PRESENT WHEN NOT WKR-TOTAL-EUR-DESCONOCIDO.
020800         03  COLUMN  82 PIC X(10)    VALUE "       N/D"
020900                        PRESENT WHEN WKR-TOTAL-EUR-DESCONOCIDO.
021000         03  COLUMN  95 PIC Z(7)9.99 SOURCE WKR-TOTAL-CFA
021100                    PRESENT WHEN NOT WKR-TOTAL-CFA-DESCONOCIDO.
021200         03  COLUMN  95 PIC X(11)    VALUE "        N/D"
021300                        PRESENT WHEN WKR-TOTAL-CFA-DESCONOCIDO.
021400         03  COLUMN 109 PIC X(20)   SOURCE WKR-CLIENT.
021500 01  TYPE IS RF.
021600     02  LINE IS PLUS 3.
021700         03  COLUMN   3 PIC X(25)
021800             VALUE "FIN DEL REPORTE KLSB0070".
021900****************************************************************
022000 PROCEDURE DIVISION.
022100 000-MAIN SECTION.
022200     PERFORM 100-ABRIR-ARCHIVOS
022300     PERFORM 110-CARGA-CATALOGO UNTIL WKS-END-PRODUCTS
022400     CLOSE PRODUCTS
022500     PERFORM 120-BUSCA-TASA-VIGENTE
022600     PERFORM 500-ORDENA-Y-EMITE
022700     PERFORM 600-ESTADISTICAS
022800     STOP RUN.
022900 000-MAIN-E. EXIT.
023000
023100*    APERTURA DE ARCHIVOS DE ENTRADA Y DEL REPORTE DE SALIDA
023200 100-ABRIR-ARCHIVOS SECTION.
023300     OPEN INPUT  PRODUCTS TRANSACT
023400     OPEN OUTPUT TXLIST
023500     INITIATE REPORTE-MOVIMIENTOS
023600     IF FS-PRODUCTS NOT = 0 AND NOT = 97
023700        DISPLAY "*** KLSB0070 - ERROR ABRIR PRODUCTS: "
023800                FS-PRODUCTS
023900        STOP RUN
024000     END-IF
024100     IF FS-TRANSACT NOT = 0 AND NOT = 97
024200        DISPLAY "*** KLSB0070 - ERROR ABRIR TRANSACT: "
024300                FS-TRANSACT
024400        STOP RUN
024500     END-IF
024600     IF FS-TXLIST NOT = 0
024700        DISPLAY "*** KLSB0070 - ERROR ABRIR TXLIST  : " FS-TXLIST
024800        STOP RUN
024900     END-IF.
025000 100-ABRIR-ARCHIVOS-E. EXIT.
025100
025200*    CATALOGO CARGADO EN MEMORIA, ORDENADO POR ID, PARA RESOLVER
025300*    EL NOMBRE DE PRODUCTO DE CADA RENGLON POR SEARCH ALL.
025400 110-CARGA-CATALOGO SECTION.
025500     READ PRODUCTS
025600         AT END
025700             SET WKS-END-PRODUCTS TO TRUE
025800         NOT AT END
025900             ADD 1 TO WKS-PRODUCTOS-LEIDOS
026000             ADD 1 TO WKS-TOTAL-PRD
026100             MOVE PROD-ID   TO WKS-PRD-ID-TAB   (WKS-TOTAL-PRD)
026200             MOVE PROD-NAME TO WKS-PRD-NAME-TAB (WKS-TOTAL-PRD)
026300     END-READ.
026400 110-CARGA-CATALOGO-E. EXIT.
026500
026600*    LA TASA SE CONGELA UNA SOLA VEZ AL INICIO DE LA CORRIDA
026700 120-BUSCA-TASA-VIGENTE SECTION.
026800     CALL "KLSC0001" USING TASA-VALOR, TASA-ID,
026900                            TASA-FECHA, TASA-ENCONTRADA
027000     IF TASA-SI
027100        MOVE TASA-VALOR TO WKS-TASA-EFECTIVA
027200        SET WKS-HAY-TASA   TO TRUE
027300     END-IF.
027400 120-BUSCA-TASA-VIGENTE-E. EXIT.
027500
027600*    SE ORDENA DESCENDENTE POR FECHA Y CONSECUTIVO, MAS RECIENTE
027700*    PRIMERO, TAL COMO LO PIDE EL LISTADO DE MOVIMIENTOS.
027800 500-ORDENA-Y-EMITE SECTION.
027900     SORT WORKFILE
028000         ON DESCENDING KEY WKR-TX-DATE OF WORK-REG
028100                            WKR-TX-ID OF WORK-REG
028200         INPUT PROCEDURE  IS 510-CARGA-RENGLONES-SORT
028300         OUTPUT PROCEDURE IS 520-EMITE-DETALLE
028400     TERMINATE REPORTE-MOVIMIENTOS
028500     CLOSE TXLIST.
028600 500-ORDENA-Y-EMITE-E. EXIT.
028700
028800 510-CARGA-RENGLONES-SORT SECTION.
028900     PERFORM 511-LEE-UN-RENGLON UNTIL WKS-END-TRANSACT.
029000 510-CARGA-RENGLONES-SORT-E. EXIT.
029100
029200*    SOLO COMPRA (A) Y VENTA (V) SE LISTAN; EL PRESTAMO (P) SE
029300*    EXCLUYE PORQUE VIAJA EN EL LISTADO DE CREDITOS.
029400 511-LEE-UN-RENGLON SECTION.
029500     READ TRANSACT
029600         AT END
029700             SET WKS-END-TRANSACT TO TRUE
029800         NOT AT END
029900             ADD 1 TO WKS-TRANSACT-LEIDAS
030000             IF TX-ES-COMPRA OR TX-ES-VENTA
030100                PERFORM 512-BUSCA-NOMBRE-PRODUCTO
030200                PERFORM 300-CALCULA-TOTALES-RENGLON
030300                PERFORM 513-PASA-UN-RENGLON
030400             END-IF
030500     END-READ.
030600 511-LEE-UN-RENGLON-E. EXIT.
030700
030800 512-BUSCA-NOMBRE-PRODUCTO SECTION.
030900     SEARCH ALL WKS-DATOS-PRD
031000        AT END
031100           SET WKS-PRD-NO TO TRUE
031200           MOVE "PRODUCTO DESCONOCIDO" TO WKS-PRD-NAME-BUSCADO
031300        WHEN WKS-PRD-ID-TAB (WKS-I-PRD) = TX-PROD-ID
031400           SET WKS-PRD-SI TO TRUE
031500           MOVE WKS-PRD-NAME-TAB (WKS-I-PRD)
031600                                  TO WKS-PRD-NAME-BUSCADO
031700     END-SEARCH.
031800 512-BUSCA-NOMBRE-PRODUCTO-E. EXIT.
031900
032000*    TX-EXPORT: TOTAL EUR SOLO CUENTA PRECIO EUR DIRECTO (SIN
032100*    CONVERSION DESDE CFA); TOTAL CFA CAE A EUR*TASA SI HACE
032200*    FALTA, IGUAL QUE EL RESTO DE LOS REPORTES DE VALORIZACION.
032300 300-CALCULA-TOTALES-RENGLON SECTION.
032400     MOVE ZEROS TO WKS-RG-TOTAL-EUR WKS-RG-TOTAL-CFA
032500     SET WKS-RG-EUR-OK  TO FALSE
032600     SET WKS-RG-CFA-OK  TO FALSE
032700     SET WKS-RG-TASA-OK TO FALSE
032800     IF TX-RATE NOT = 0
032900        MOVE TX-RATE          TO WKS-RG-TASA-USAR
033000        SET WKS-RG-TASA-OK    TO TRUE
033100     ELSE
033200        IF WKS-HAY-TASA
033300           MOVE WKS-TASA-EFECTIVA TO WKS-RG-TASA-USAR
033400           SET WKS-RG-TASA-OK     TO TRUE
033500        END-IF
033600     END-IF
033700     IF TX-PRICE-EUR > 0
033800        COMPUTE WKS-RG-TOTAL-EUR ROUNDED =
033900                TX-QTY * TX-PRICE-EUR
034000        SET WKS-RG-EUR-OK TO TRUE
034100     END-IF
034200     IF TX-PRICE-CFA > 0
034300        COMPUTE WKS-RG-TOTAL-CFA ROUNDED =
034400                TX-QTY * TX-PRICE-CFA
034500        SET WKS-RG-CFA-OK TO TRUE
034600     ELSE
034700        IF TX-PRICE-EUR > 0 AND WKS-RG-TASA-OK
034800           COMPUTE WKS-RG-TOTAL-CFA ROUNDED =
034900                   TX-QTY * TX-PRICE-EUR * WKS-RG-TASA-USAR
035000           SET WKS-RG-CFA-OK TO TRUE
035100        END-IF
035200     END-IF.
035300 300-CALCULA-TOTALES-RENGLON-E. EXIT.
035400
035500 513-PASA-UN-RENGLON SECTION.
035600     MOVE TX-DATE           TO WKR-TX-DATE
035700     MOVE TX-ID             TO WKR-TX-ID
035800     MOVE WKS-PRD-NAME-BUSCADO TO WKR-PROD-NAME
035900     MOVE TX-TYPE           TO WKR-TYPE
036000     MOVE TX-QTY            TO WKR-QTY
036100     MOVE TX-PRICE-EUR      TO WKR-PRICE-EUR
036200     MOVE TX-PRICE-CFA      TO WKR-PRICE-CFA
036300     MOVE TX-RATE           TO WKR-RATE
036400     MOVE TX-CLIENT         TO WKR-CLIENT
036500     IF WKS-RG-EUR-OK
036600        MOVE WKS-RG-TOTAL-EUR TO WKR-TOTAL-EUR
036700        SET WKR-TOTAL-EUR-DESCONOCIDO TO FALSE
036800     ELSE
036900        MOVE ZEROS TO WKR-TOTAL-EUR
037000        SET WKR-TOTAL-EUR-DESCONOCIDO TO TRUE
037100     END-IF
037200     IF WKS-RG-CFA-OK
037300        MOVE WKS-RG-TOTAL-CFA TO WKR-TOTAL-CFA
037400        SET WKR-TOTAL-CFA-DESCONOCIDO TO FALSE
037500     ELSE
037600        MOVE ZEROS TO WKR-TOTAL-CFA
037700        SET WKR-TOTAL-CFA-DESCONOCIDO TO TRUE
037800     END-IF
037900     RELEASE WORK-REG.
038000 513-PASA-UN-RENGLON-E. EXIT.
038100
038200 520-EMITE-DETALLE SECTION.
038300     RETURN WORKFILE
038400         AT END SET WKS-END-SORT TO TRUE
038500     END-RETURN
038600     PERFORM 521-GENERA-UN-RENGLON UNTIL WKS-END-SORT.
038700 520-EMITE-DETALLE-E. EXIT.
038800
038900 521-GENERA-UN-RENGLON SECTION.
039000     GENERATE DETALLE-MOV
039100     ADD 1 TO WKS-RENGLONES-LISTADOS
039200     RETURN WORKFILE
039300         AT END SET WKS-END-SORT TO TRUE
039400     END-RETURN.
039500 521-GENERA-UN-RENGLON-E. EXIT.
039600
039700*    ESTADISTICAS DE CONTROL PARA LA BITACORA DE OPERACION
039800 600-ESTADISTICAS SECTION.
039900     DISPLAY "*** KLSB0070 - PRODUCTOS CARGADOS...: "
040000             WKS-PRODUCTOS-LEIDOS
040100     DISPLAY "*** KLSB0070 - TRANSACCIONES LEIDAS.: "
040200             WKS-TRANSACT-LEIDAS
040300     DISPLAY "*** KLSB0070 - RENGLONES LISTADOS...: "
040400             WKS-RENGLONES-LISTADOS.
040500 600-ESTADISTICAS-E. EXIT.
