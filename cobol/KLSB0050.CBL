000100****************************************************************
000200* FECHA       : 03/05/2019                                     *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400* APLICACION  : INVENTARIOS KLS                                 *
000500* PROGRAMA    : KLSB0050                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : REPORTE DE VALORIZACION DE EXISTENCIAS, UN      *
000800*             : BLOQUE DE 3 RENGLONES POR PRODUCTO, ORDENADO    *
000900*             : POR NOMBRE, CON TOTALES GENERALES AL FINAL.     *
001000* ARCHIVOS    : PRODUCTS=C,STOCKOUT=C,TRANSACT=C,DEBTS=C,       *
001100*             : STOCKRPT=S                                      *
001200* PROGRAMA(S) : CALL KLSC0001                                    *
001300* BPM/RATIONAL: 228824                                          *
001400* NOMBRE      : REPORTE DE EXISTENCIAS Y VALORIZACION           *
001500****************************************************************
001600*              R E G I S T R O    D E    C A M B I O S          *
001700****************************************************************
001800* 03/05/2019 PEDR TICKET 8807  VERSION INICIAL                 *
001900* 06/06/2021 EEDR TICKET 4471  SE LLAMA KLSC0001 EN VEZ DE     *
002000*             : REPETIR LA BUSQUEDA DE TASA EN CADA PROGRAMA   *
002100* 08/04/2022 EEDR TICKET 4560  SE AGREGA LA COLUMNA DE PRECIO  *
002200*             : CONGELADO DEL CREDITO                          *
002300* 19/09/2023 PEDR TICKET 9006  SE AGREGA BANDERA DE BAJO STOCK *
002400*             : Y SE DOCUMENTA EL PRECIO CONGELADO DEL CREDITO *
002500* 19/01/2025 PEDR TICKET 9512  SE DOCUMENTA LA SUPRESION DE    *
002600*             : COLUMNAS EUR CUANDO NO HAY TASA                *
002700* 03/07/2026 EEDR TICKET 9560  SE AMPLIA EL ACUMULADOR DE      *
002800*             : VENTA/CREDITO A 4 DECIMALES, REDONDEO SOLO AL  *
002900*             : LISTAR                                         *
003000* 10/08/2026 EEDR TICKET 9623  SE DEJA EL UMBRAL EN 5 CUANDO   *
003100*             : LA TARJETA DE CONTROL VIENE VACIA               *
003200****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.                    KLSB0050.
003500 AUTHOR.                        ERICK RAMIREZ.
003600 INSTALLATION.                  KLS INVENTARIOS.
003700 DATE-WRITTEN.                  03/05/2019.
003800 DATE-COMPILED.
003900 SECURITY.                      USO INTERNO DEPARTAMENTO KLS.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PRODUCTS ASSIGN   TO PRODUCTS
004700            ORGANIZATION     IS SEQUENTIAL
004800            FILE STATUS      IS FS-PRODUCTS
004900                                 FSE-PRODUCTS.
005000     SELECT STOCKOUT ASSIGN   TO STOCKOUT
005100            ORGANIZATION     IS SEQUENTIAL
005200            FILE STATUS      IS FS-STOCKOUT
005300                                 FSE-STOCKOUT.
005400     SELECT TRANSACT ASSIGN   TO TRANSACT
005500            ORGANIZATION     IS SEQUENTIAL
005600            FILE STATUS      IS FS-TRANSACT
005700                                 FSE-TRANSACT.
005800     SELECT DEBTS    ASSIGN   TO DEBTS
005900            ORGANIZATION     IS SEQUENTIAL
006000            FILE STATUS      IS FS-DEBTS
006100                                 FSE-DEBTS.
006200     SELECT STOCKRPT ASSIGN   TO STOCKRPT
006300            FILE STATUS      IS FS-STOCKRPT.
006400     SELECT WORKFILE ASSIGN   TO SORTWK1.
006500 DATA DIVISION.
006600 FILE SECTION.
006700*1 -->CATALOGO DE PRODUCTOS DEL ENVIO
006800 FD  PRODUCTS.
006900     COPY KLSPRD.
007000*2 -->EXISTENCIA DERIVADA POR KLSB0040, 1 A 1 CON PRODUCTS
007100 FD  STOCKOUT.
007200     COPY KLSSTK.
007300*3 -->BITACORA DE COMPRAS/VENTAS, PARA EL VALOR DE VENTAS
007400 FD  TRANSACT.
007500     COPY KLSTRX.
007600*4 -->CREDITOS, PARA EL VALOR DE LO PRESTADO PENDIENTE
007700 FD  DEBTS.
007800     COPY KLSDBT.
007900*5 -->LISTADO DE SALIDA, MAQUETADO POR REPORT WRITER
008000 FD  STOCKRPT
008100     REPORT IS REPORTE-STOCK.
008200*6 -->ARCHIVO DE TRABAJO DEL SORT, UN RENGLON POR PRODUCTO YA
008300*     CON LOS VALORES DERIVADOS, ORDENADO POR NOMBRE
008400 SD  WORKFILE.
008500 01  WORK-REG.
008600     05  WKR-NAME                  PIC X(20).
008700     05  WKR-NAME-R REDEFINES WKR-NAME.
008800         10  WKR-NAME-INICIAL      PIC X(01).
008900         10  WKR-NAME-RESTO        PIC X(19).
009000     05  WKR-PAU-EUR               PIC S9(08)V99.
009100     05  WKR-PAU-CFA               PIC S9(09)V99.
009200     05  WKR-PVU-CFA               PIC S9(09)V99.
009300     05  WKR-PVU-EUR               PIC S9(08)V99.
009400     05  WKR-BAJO-STOCK-TXT        PIC X(04).
009500     05  WKR-QTY-COMPRADA          PIC 9(07).
009600     05  WKR-VAL-COMPRA-EUR        PIC S9(08)V99.
009700     05  WKR-VAL-COMPRA-CFA        PIC S9(09)V99.
009800     05  WKR-QTY-VENDIDA           PIC 9(07).
009900     05  WKR-VAL-VENTA-EUR         PIC S9(08)V99.
010000     05  WKR-VAL-VENTA-CFA         PIC S9(09)V99.
010100     05  WKR-VENTA-EUR-IND         PIC X(01).
010200         88  WKR-VENTA-EUR-DESCONOCIDA          VALUE "D".
010300     05  WKR-QTY-RESTANTE          PIC 9(07).
010400     05  WKR-VAL-STOCK-EUR         PIC S9(08)V99.
010500     05  WKR-VAL-STOCK-CFA         PIC S9(09)V99.
010600     05  WKR-QTY-CREDITO           PIC 9(07).
010700     05  WKR-VAL-CREDITO-EUR       PIC S9(08)V99.
010800     05  WKR-VAL-CREDITO-CFA       PIC S9(09)V99.
010900     05  WKR-CREDITO-EUR-IND       PIC X(01).
011000         88  WKR-CREDITO-EUR-DESCONOCIDA        VALUE "D".
011100 WORKING-STORAGE SECTION.
011200****************************************************************
011300*               C A M P O S    D E    T R A B A J O            *
011400****************************************************************
011500 01  WKS-BANDERAS.
011600     05  WKS-FIN-PRODUCTS      PIC 9(01)         VALUE ZEROS.
011700         88  WKS-END-PRODUCTS                    VALUE 1.
011800     05  WKS-FIN-STOCKOUT      PIC 9(01)         VALUE ZEROS.
011900         88  WKS-END-STOCKOUT                     VALUE 1.
012000     05  WKS-FIN-TRANSACT      PIC 9(01)         VALUE ZEROS.
012100         88  WKS-END-TRANSACT                     VALUE 1.
012200     05  WKS-FIN-DEBTS         PIC 9(01)         VALUE ZEROS.
012300         88  WKS-END-DEBTS                        VALUE 1.
012400     05  WKS-FIN-SORT          PIC 9(01)         VALUE ZEROS.
012500         88  WKS-END-SORT                         VALUE 1.
012600     05  WKS-TASA-IND          PIC X(01)         VALUE "N".
012700         88  WKS-HAY-TASA                         VALUE "S".
012800 01  WKS-UMBRAL                PIC 9(03)         VALUE ZEROS.
012900 01  WKS-CONTADORES.
013000     05  WKS-PRODUCTOS-LEIDOS  PIC 9(05)     COMP VALUE ZEROS.
013100     05  WKS-BAJO-STOCK-CTA    PIC 9(05)     COMP VALUE ZEROS.
013200****************************************************************
013300*   TABLA EN MEMORIA CON UN RENGLON POR PRODUCTO, LOS VALORES   *
013400*   DERIVADOS SE ACUMULAN AQUI ANTES DE ORDENAR POR NOMBRE.     *
013500****************************************************************
013600 01  WKS-TABLA-PRODUCTOS.
013700     05  WKS-TOTAL-PRD           PIC 9(05)   COMP VALUE ZEROS.
013800     05  WKS-DATOS-PRD OCCURS 0 TO 9999
013900                        DEPENDING ON WKS-TOTAL-PRD
014000                        ASCENDING KEY TPR-ID
014100                        INDEXED BY WKS-I-PRD.
014200         10  TPR-ID                PIC 9(06).
014300         10  TPR-NAME              PIC X(30).
014400         10  TPR-PAU-EUR           PIC S9(08)V99.
014500         10  TPR-PVU-CFA-CATALOGO  PIC S9(08)V99.
014600         10  TPR-PVU-CFA           PIC S9(08)V99.
014700         10  TPR-PVU-EUR           PIC S9(08)V99.
014800         10  TPR-ULTIMA-PVU-CFA    PIC S9(08)V99.
014900         10  TPR-ULTIMA-PVU-EUR    PIC S9(08)V99.
015000         10  TPR-ULTIMA-PVU-RATE   PIC S9(08)V99.
015100         10  TPR-QTY-INIT          PIC 9(07)   COMP.
015200         10  TPR-QTY-SOLD          PIC 9(07)   COMP.
015300         10  TPR-QTY-LENT          PIC 9(07)   COMP.
015400         10  TPR-QTY-LEFT          PIC 9(07)   COMP.
015500         10  TPR-VAL-COMPRA-EUR    PIC S9(08)V99.
015600         10  TPR-VAL-COMPRA-CFA    PIC S9(09)V99.
015700         10  TPR-VAL-STOCK-EUR     PIC S9(08)V99.
015800         10  TPR-VAL-STOCK-CFA     PIC S9(09)V99.
015900         10  TPR-VAL-VENTA-EUR     PIC S9(08)V9999.
016000         10  TPR-VAL-VENTA-CFA     PIC S9(09)V9999.
016100         10  TPR-VENTA-EUR-IND     PIC X(01).
016200             88  TPR-VENTA-EUR-DESCONOCIDA       VALUE "D".
016300         10  TPR-VAL-CREDITO-EUR   PIC S9(08)V9999.
016400         10  TPR-VAL-CREDITO-CFA   PIC S9(09)V9999.
016500         10  TPR-CREDITO-EUR-IND   PIC X(01).
016600             88  TPR-CREDITO-EUR-DESCONOCIDA     VALUE "D".
016700         10  TPR-BAJO-STOCK-IND    PIC X(01).
016800             88  TPR-BAJO-STOCK                  VALUE "S".
016900 01  WKS-PRD-ENCONTRADO         PIC X(01)         VALUE "N".
017000     88  WKS-PRD-SI                              VALUE "S".
017100     88  WKS-PRD-NO                              VALUE "N".
017200 01  WKS-SUBI-PRD                PIC 9(05)     COMP VALUE ZEROS.
017300 01  WKS-TASA-EFECTIVA           PIC S9(08)V99     VALUE ZEROS.
017400 01  WKS-TASA-EFECTIVA-R REDEFINES WKS-TASA-EFECTIVA.
017500     05  WKS-TE-ENTERO             PIC S9(08).
017600     05  WKS-TE-DECIMAL            PIC 99.
017700****************************************************************
017800*    TOTALES GENERALES, YA IMPRESOS POR SUM EN LA CF FINAL      *
017900****************************************************************
018000 01  WKS-VENTA-EUR-ALGUNA-DESC  PIC X(01)         VALUE "N".
018100     88  WKS-VENTA-EUR-TOT-DESC                    VALUE "S".
018200 01  WKS-CREDITO-EUR-ALGUNA-DESC PIC X(01)         VALUE "N".
018300     88  WKS-CREDITO-EUR-TOT-DESC                   VALUE "S".
018400****************************************************************
018500*    CAMPOS DE INTERCAMBIO CON KLSC0001, ESTATUS DE ARCHIVOS    *
018600****************************************************************
018700 01  TASA-VALOR                PIC S9(08)V99     VALUE ZEROS.
018800 01  TASA-ID                   PIC 9(04)         VALUE ZEROS.
018900 01  TASA-FECHA                PIC 9(08)         VALUE ZEROS.
019000 01  TASA-FECHA-R REDEFINES TASA-FECHA.
019100     05  TF-ANIO                PIC 9(04).
019200     05  TF-MES                 PIC 9(02).
019300     05  TF-DIA                 PIC 9(02).
019400 01  TASA-ENCONTRADA           PIC X(01)         VALUE "N".
019500     88  TASA-SI                                 VALUE "S".
019600     88  TASA-NO                                 VALUE "N".
019700 01  FS-PRODUCTS                  PIC 9(02)         VALUE ZEROS.
019800 01  FSE-PRODUCTS.
019900     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
020000     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
020100     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
020200 01  FS-STOCKOUT                  PIC 9(02)         VALUE ZEROS.
020300 01  FSE-STOCKOUT.
020400     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
020500     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
020600     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
020700 01  FS-TRANSACT                  PIC 9(02)         VALUE ZEROS.
020800 01  FSE-TRANSACT.
020900     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
021000     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
021100     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
021200 01  FS-DEBTS                     PIC 9(02)         VALUE ZEROS.
021300 01  FSE-DEBTS.
021400     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
021500     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
021600     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
021700 01  FS-STOCKRPT                  PIC 9(02)         VALUE ZEROS.
021800****************************************************************
021900*                  MAQUETACION REPORTE DE SALIDA                *
022000****************************************************************
022100 REPORT SECTION.
022200 RD  REPORTE-STOCK
022300     CONTROLS ARE FINAL
022400     PAGE LIMIT IS 60
022500     HEADING 1
022600     FIRST DETAIL 9
022700     LAST DETAIL 54
022800     FOOTING 56.
022900 01  TYPE IS PH.
023000     02  LINE 1.
023100         03  COLUMN   1 PIC X(30) VALUE "KLS INVENTARIOS".
023200         03  COLUMN  40 PIC X(40) VALUE
023300             "REPORTE DE VALORIZACION DE EXISTENCIAS".
023400         03  COLUMN 115 PIC X(06) VALUE "PAGINA".
023500         03  COLUMN 122 PIC Z(04) SOURCE PAGE-COUNTER
023600                                  IN REPORTE-STOCK.
023700     02  LINE 2.
023800         03  COLUMN   1 PIC X(25) VALUE
023900             "KLSB0050    00.03052019.R".
024000     02  LINE 4.
024100         03  COLUMN   3 PIC X(20) VALUE "PRODUCTO".
024200         03  COLUMN  25 PIC X(12) VALUE "PAU EUR".
024300         03  COLUMN  38 PIC X(13) VALUE "PAU CFA".
024400         03  COLUMN  51 PIC X(13) VALUE "PVU CFA".
024500         03  COLUMN  64 PIC X(12) VALUE "PVU EUR".
024600         03  COLUMN  77 PIC X(04) VALUE "BAJO".
024700     02  LINE 5.
024800         03  COLUMN   5 PIC X(10) VALUE "QTY COMPRA".
024900         03  COLUMN  16 PIC X(12) VALUE "VAL EUR".
025000         03  COLUMN  29 PIC X(14) VALUE "VAL CFA".
025100         03  COLUMN  44 PIC X(10) VALUE "QTY VENTA".
025200         03  COLUMN  55 PIC X(12) VALUE "VAL EUR".
025300         03  COLUMN  68 PIC X(14) VALUE "VAL CFA".
025400     02  LINE 6.
025500         03  COLUMN   5 PIC X(10) VALUE "QTY QUEDA".
025600         03  COLUMN  16 PIC X(12) VALUE "VAL EUR".
025700         03  COLUMN  29 PIC X(14) VALUE "VAL CFA".
025800         03  COLUMN  44 PIC X(10) VALUE "QTY CREDIT".
025900         03  COLUMN  55 PIC X(12) VALUE "VAL EUR".
026000         03  COLUMN  68 PIC X(14) VALUE "VAL CFA".
026100     02  LINE 7.
026200         03  COLUMN   3 PIC X(90) VALUE ALL "-".
026300 01  DETALLE-A TYPE IS DETAIL.
026400     02  LINE IS PLUS 2.
026500         03  COLUMN   3 PIC X(20)    SOURCE WKR-NAME.
026600         03  COLUMN  25 PIC Z(6)9.99 SOURCE WKR-PAU-EUR.
026700         03  COLUMN  38 PIC Z(7)9.99 SOURCE WKR-PAU-CFA
026800                                     PRESENT WHEN WKS-HAY-TASA.
026900         03  COLUMN  38 PIC X(11)    VALUE "        N/D"
027000                                 PRESENT WHEN NOT WKS-HAY-TASA.
027100         03  COLUMN  51 PIC Z(7)9.99 SOURCE WKR-PVU-CFA.
027200         03  COLUMN  64 PIC Z(6)9.99 SOURCE WKR-PVU-EUR.
027300         03  COLUMN  77 PIC X(04)    SOURCE WKR-BAJO-STOCK-TXT.
027400 01  DETALLE-B TYPE IS DETAIL.
027500     02  LINE IS PLUS 1.
027600         03  COLUMN   5 PIC Z(6)9    SOURCE WKR-QTY-COMPRADA.
027700         03  COLUMN  16 PIC Z(6)9.99 SOURCE WKR-VAL-COMPRA-EUR.
027800         03  COLUMN  29 PIC Z(7)9.99 SOURCE WKR-VAL-COMPRA-CFA
027900                                     PRESENT WHEN WKS-HAY-TASA.
028000         03  COLUMN  29 PIC X(11)    VALUE "        N/D"
028100                                 PRESENT WHEN NOT WKS-HAY-TASA.
028200         03  COLUMN  44 PIC Z(6)9    SOURCE WKR-QTY-VENDIDA.
028300         03  COLUMN  55 PIC Z(6)9.99 SOURCE WKR-VAL-VENTA-EUR
028400                    PRESENT WHEN NOT WKR-VENTA-EUR-DESCONOCIDA.
028500         03  COLUMN  55 PIC X(10)    VALUE "       N/D"
028600                        PRESENT WHEN WKR-VENTA-EUR-DESCONOCIDA.
028700         03  COLUMN  68 PIC Z(7)9.99 SOURCE WKR-VAL-VENTA-CFA.
028800 01  DETALLE-C TYPE IS DETAIL.
028900     02  LINE IS PLUS 1.
029000         03  COLUMN   5 PIC Z(6)9    SOURCE WKR-QTY-RESTANTE.
029100         03  COLUMN  16 PIC Z(6)9.99 SOURCE WKR-VAL-STOCK-EUR.
029200         03  COLUMN  29 PIC Z(7)9.99 SOURCE WKR-VAL-STOCK-CFA
029300                                     PRESENT WHEN WKS-HAY-TASA.
029400         03  COLUMN  29 PIC X(11)    VALUE "        N/D"
029500                                 PRESENT WHEN NOT WKS-HAY-TASA.
029600         03  COLUMN  44 PIC Z(6)9    SOURCE WKR-QTY-CREDITO.
029700         03  COLUMN  55 PIC Z(6)9.99 SOURCE WKR-VAL-CREDITO-EUR
029800                    PRESENT WHEN NOT WKR-CREDITO-EUR-DESCONOCIDA.
029900         03  COLUMN  55 PIC X(10)    VALUE "       N/D"
030000                        PRESENT WHEN WKR-CREDITO-EUR-DESCONOCIDA.
030100         03  COLUMN  68 PIC Z(7)9.99 SOURCE WKR-VAL-CREDITO-CFA.
030200 01  TOTALGRAL
030300     TYPE IS CONTROL FOOTING FINAL.
030400     02  LINE IS PLUS 2.
030500         03  COLUMN   3 PIC X(90) VALUE ALL "=".
030600     02  LINE IS PLUS 1.
030700         03  COLUMN   3 PIC X(11) VALUE "TOTAL GRAL.".
030800         03  COLUMN  25 PIC Z(6)9.99 SUM WKR-PAU-EUR.
030900         03  COLUMN  38 PIC Z(7)9.99 SUM WKR-PAU-CFA
031000                                     PRESENT WHEN WKS-HAY-TASA.
031100         03  COLUMN  38 PIC X(11)    VALUE "        N/D"
031200                                 PRESENT WHEN NOT WKS-HAY-TASA.
031300     02  LINE IS PLUS 1.
031400         03  COLUMN   5 PIC ZZ,ZZ9  SUM WKR-QTY-COMPRADA.
031500         03  COLUMN  16 PIC Z(6)9.99 SUM WKR-VAL-COMPRA-EUR.
031600         03  COLUMN  29 PIC Z(7)9.99 SUM WKR-VAL-COMPRA-CFA
031700                                     PRESENT WHEN WKS-HAY-TASA.
031800         03  COLUMN  29 PIC X(11)    VALUE "        N/D"
031900                                 PRESENT WHEN NOT WKS-HAY-TASA.
032000         03  COLUMN  44 PIC ZZ,ZZ9  SUM WKR-QTY-VENDIDA.
032100         03  COLUMN  55 PIC Z(6)9.99 SUM WKR-VAL-VENTA-EUR
032200                        PRESENT WHEN NOT WKS-VENTA-EUR-TOT-DESC.
032300         03  COLUMN  55 PIC X(10)    VALUE "       N/D"
032400                        PRESENT WHEN WKS-VENTA-EUR-TOT-DESC.
032500         03  COLUMN  68 PIC Z(7)9.99 SUM WKR-VAL-VENTA-CFA.
032600     02  LINE IS PLUS 1.
032700         03  COLUMN   5 PIC ZZ,ZZ9  SUM WKR-QTY-RESTANTE.
032800         03  COLUMN  16 PIC Z(6)9.99 SUM WKR-VAL-STOCK-EUR.
032900         03  COLUMN  29 PIC Z(7)9.99 SUM WKR-VAL-STOCK-CFA
033000                                     PRESENT WHEN WKS-HAY-TASA.
033100         03  COLUMN  29 PIC X(11)    VALUE "        N/D"
033200                                 PRESENT WHEN NOT WKS-HAY-TASA.
033300         03  COLUMN  44 PIC ZZ,ZZ9  SUM WKR-QTY-CREDITO.
033400         03  COLUMN  55 PIC Z(6)9.99 SUM WKR-VAL-CREDITO-EUR
033500                        PRESENT WHEN NOT WKS-CREDITO-EUR-TOT-DESC.
033600         03  COLUMN  55 PIC X(10)    VALUE "       N/D"
033700                        PRESENT WHEN WKS-CREDITO-EUR-TOT-DESC.
033800         03  COLUMN  68 PIC Z(7)9.99 SUM WKR-VAL-CREDITO-CFA.
033900 01  TYPE IS RF.
034000     02  LINE IS PLUS 3.
034100         03  COLUMN   3 PIC X(25)
034200             VALUE "FIN DEL REPORTE KLSB0050".
034300****************************************************************
034400 PROCEDURE DIVISION.
034500 000-MAIN SECTION.
034600     ACCEPT WKS-UMBRAL FROM SYSIN
034700     IF WKS-UMBRAL = ZEROS
034800        MOVE 5 TO WKS-UMBRAL
034900     END-IF
035000     PERFORM 100-ABRIR-ARCHIVOS
035100     PERFORM 110-BUSCA-TASA-VIGENTE
035200     PERFORM 120-CARGA-CATALOGO UNTIL WKS-END-PRODUCTS
035300     CLOSE PRODUCTS STOCKOUT
035400     PERFORM 200-PROCESA-TRANSACT UNTIL WKS-END-TRANSACT
035500     CLOSE TRANSACT
035600     PERFORM 300-PROCESA-DEBTS UNTIL WKS-END-DEBTS
035700     CLOSE DEBTS
035800     PERFORM 400-DERIVA-VALORES
035900         VARYING WKS-SUBI-PRD FROM 1 BY 1
036000         UNTIL WKS-SUBI-PRD > WKS-TOTAL-PRD
036100     PERFORM 500-ORDENA-Y-EMITE
036200     PERFORM 600-ESTADISTICAS
036300     STOP RUN.
036400 000-MAIN-E. EXIT.
036500
036600*    APERTURA DE ARCHIVOS DE ENTRADA Y DEL REPORTE DE SALIDA
036700 100-ABRIR-ARCHIVOS SECTION.
036800     OPEN INPUT  PRODUCTS STOCKOUT TRANSACT DEBTS
036900     OPEN OUTPUT STOCKRPT
037000     INITIATE REPORTE-STOCK
037100     IF FS-PRODUCTS NOT = 0 AND NOT = 97
037200        DISPLAY "*** KLSB0050 - ERROR ABRIR PRODUCTS: "
037300                FS-PRODUCTS
037400        STOP RUN
037500     END-IF
037600     IF FS-STOCKOUT NOT = 0 AND NOT = 97
037700        DISPLAY "*** KLSB0050 - ERROR ABRIR STOCKOUT: "
037800                FS-STOCKOUT
037900        STOP RUN
038000     END-IF
038100     IF FS-TRANSACT NOT = 0 AND NOT = 97
038200        DISPLAY "*** KLSB0050 - ERROR ABRIR TRANSACT: "
038300                FS-TRANSACT
038400        STOP RUN
038500     END-IF
038600     IF FS-DEBTS NOT = 0 AND NOT = 97
038700        DISPLAY "*** KLSB0050 - ERROR ABRIR DEBTS   : " FS-DEBTS
038800        STOP RUN
038900     END-IF
039000     IF FS-STOCKRPT NOT = 0
039100        DISPLAY "*** KLSB0050 - ERROR ABRIR STOCKRPT: "
039200                FS-STOCKRPT
039300        STOP RUN
039400     END-IF.
039500 100-ABRIR-ARCHIVOS-E. EXIT.
039600
039700*    LA TASA SE CONGELA UNA SOLA VEZ AL INICIO DE LA CORRIDA
039800 110-BUSCA-TASA-VIGENTE SECTION.
039900     CALL "KLSC0001" USING TASA-VALOR, TASA-ID,
040000                            TASA-FECHA, TASA-ENCONTRADA
040100     IF TASA-SI
040200        MOVE TASA-VALOR TO WKS-TASA-EFECTIVA
040300        SET WKS-HAY-TASA   TO TRUE
040400     END-IF.
040500 110-BUSCA-TASA-VIGENTE-E. EXIT.
040600
040700*    PRODUCTS Y STOCKOUT VIENEN 1 A 1, EN EL MISMO ORDEN DE
040800*    PRODUCTO, PORQUE KLSB0040 LOS GENERA A PARTIR DEL MISMO
040900*    CATALOGO; SE LEEN EN PAREJA SIN NECESIDAD DE SEARCH.
041000 120-CARGA-CATALOGO SECTION.
041100     READ PRODUCTS
041200         AT END
041300             SET WKS-END-PRODUCTS TO TRUE
041400         NOT AT END
041500             ADD 1 TO WKS-PRODUCTOS-LEIDOS
041600             ADD 1 TO WKS-TOTAL-PRD
041700             READ STOCKOUT
041800                 AT END
041900                     MOVE ZEROS TO STK-QTY-INIT STK-QTY-SOLD
042000                                   STK-QTY-LENT STK-QTY-LEFT
042100                 NOT AT END
042200                     CONTINUE
042300             END-READ
042400             MOVE PROD-ID       TO TPR-ID       (WKS-TOTAL-PRD)
042500             MOVE PROD-NAME     TO TPR-NAME     (WKS-TOTAL-PRD)
042600             MOVE PROD-PAU-EUR  TO TPR-PAU-EUR  (WKS-TOTAL-PRD)
042700             MOVE PROD-PVU-CFA  TO
042800                  TPR-PVU-CFA-CATALOGO (WKS-TOTAL-PRD)
042900             MOVE STK-QTY-INIT  TO TPR-QTY-INIT (WKS-TOTAL-PRD)
043000             MOVE STK-QTY-SOLD  TO TPR-QTY-SOLD (WKS-TOTAL-PRD)
043100             MOVE STK-QTY-LENT  TO TPR-QTY-LENT (WKS-TOTAL-PRD)
043200             MOVE STK-QTY-LEFT  TO TPR-QTY-LEFT (WKS-TOTAL-PRD)
043300             MOVE ZEROS         TO
043400                  TPR-PVU-CFA         (WKS-TOTAL-PRD)
043500                  TPR-PVU-EUR         (WKS-TOTAL-PRD)
043600                  TPR-ULTIMA-PVU-CFA  (WKS-TOTAL-PRD)
043700                  TPR-ULTIMA-PVU-EUR  (WKS-TOTAL-PRD)
043800                  TPR-ULTIMA-PVU-RATE (WKS-TOTAL-PRD)
043900                  TPR-VAL-COMPRA-EUR  (WKS-TOTAL-PRD)
044000                  TPR-VAL-COMPRA-CFA  (WKS-TOTAL-PRD)
044100                  TPR-VAL-STOCK-EUR   (WKS-TOTAL-PRD)
044200                  TPR-VAL-STOCK-CFA   (WKS-TOTAL-PRD)
044300                  TPR-VAL-VENTA-EUR   (WKS-TOTAL-PRD)
044400                  TPR-VAL-VENTA-CFA   (WKS-TOTAL-PRD)
044500                  TPR-VAL-CREDITO-EUR (WKS-TOTAL-PRD)
044600                  TPR-VAL-CREDITO-CFA (WKS-TOTAL-PRD)
044700             MOVE "N" TO TPR-VENTA-EUR-IND   (WKS-TOTAL-PRD)
044800                         TPR-CREDITO-EUR-IND (WKS-TOTAL-PRD)
044900                         TPR-BAJO-STOCK-IND  (WKS-TOTAL-PRD)
045000     END-READ.
045100 120-CARGA-CATALOGO-E. EXIT.
045200
045300*    RECORRE TODA LA BITACORA; SOLO LAS VENTAS ('V') APORTAN AL
045400*    VALOR VENDIDO Y AL PRECIO DE VENTA MAS RECIENTE POR PRODUCTO
045500 200-PROCESA-TRANSACT SECTION.
045600     READ TRANSACT
045700         AT END
045800             SET WKS-END-TRANSACT TO TRUE
045900         NOT AT END
046000             IF TX-TYPE = "V"
046100                SEARCH ALL WKS-DATOS-PRD
046200                   AT END
046300                      SET WKS-PRD-NO TO TRUE
046400                   WHEN TPR-ID (WKS-I-PRD) = TX-PROD-ID
046500                      SET WKS-PRD-SI TO TRUE
046600                      PERFORM 210-ACTUALIZA-ULTIMA-VENTA
046700                      IF TX-QTY > 0
046800                         PERFORM 220-ACUMULA-VALOR-VENTA
046900                      END-IF
047000                END-SEARCH
047100             END-IF
047200     END-READ.
047300 200-PROCESA-TRANSACT-E. EXIT.
047400
047500 210-ACTUALIZA-ULTIMA-VENTA SECTION.
047600     IF TX-PRICE-CFA NOT = ZEROS OR TX-PRICE-EUR NOT = ZEROS
047700        MOVE TX-PRICE-CFA TO TPR-ULTIMA-PVU-CFA  (WKS-I-PRD)
047800        MOVE TX-PRICE-EUR TO TPR-ULTIMA-PVU-EUR  (WKS-I-PRD)
047900        MOVE TX-RATE      TO TPR-ULTIMA-PVU-RATE (WKS-I-PRD)
048000     END-IF.
048100 210-ACTUALIZA-ULTIMA-VENTA-E. EXIT.
048200
048300*    LA TASA EFECTIVA ES LA CAPTURADA EN LA TRANSACCION, Y SI NO
048400*    HAY, LA TASA VIGENTE CONGELADA AL INICIO DE ESTA CORRIDA
048500 220-ACUMULA-VALOR-VENTA SECTION.
048600     IF TX-PRICE-CFA NOT = ZEROS
048700        COMPUTE TPR-VAL-VENTA-CFA (WKS-I-PRD) =
048800                TPR-VAL-VENTA-CFA (WKS-I-PRD) +
048900                (TX-QTY * TX-PRICE-CFA)
049000        IF TX-RATE NOT = ZEROS
049100           COMPUTE TPR-VAL-VENTA-EUR (WKS-I-PRD) =
049200                   TPR-VAL-VENTA-EUR (WKS-I-PRD) +
049300                   (TX-QTY * TX-PRICE-CFA / TX-RATE)
049400        ELSE
049500           IF WKS-HAY-TASA
049600              COMPUTE TPR-VAL-VENTA-EUR (WKS-I-PRD) =
049700                      TPR-VAL-VENTA-EUR (WKS-I-PRD) +
049800                      (TX-QTY * TX-PRICE-CFA / WKS-TASA-EFECTIVA)
049900           ELSE
050000              SET TPR-VENTA-EUR-DESCONOCIDA (WKS-I-PRD) TO TRUE
050100           END-IF
050200        END-IF
050300     ELSE
050400        IF TX-PRICE-EUR NOT = ZEROS
050500           COMPUTE TPR-VAL-VENTA-EUR (WKS-I-PRD) =
050600                   TPR-VAL-VENTA-EUR (WKS-I-PRD) +
050700                   (TX-QTY * TX-PRICE-EUR)
050800           IF WKS-HAY-TASA
050900              COMPUTE TPR-VAL-VENTA-CFA (WKS-I-PRD) =
051000                      TPR-VAL-VENTA-CFA (WKS-I-PRD) +
051100                      (TX-QTY * TX-PRICE-EUR * WKS-TASA-EFECTIVA)
051200           END-IF
051300        END-IF
051400     END-IF.
051500 220-ACUMULA-VALOR-VENTA-E. EXIT.
051600
051700*    SOLO LOS CREDITOS AUN SIN FECHA DE PAGO CUENTAN COMO
051800*    EXISTENCIA PRESTADA; SE USA EL PRECIO YA CONGELADO EN EL
051900*    CREDITO DESDE QUE KLSB0020 LO GRABO (NO SE RELEE TRANSACT).
052000 300-PROCESA-DEBTS SECTION.
052100     READ DEBTS
052200         AT END
052300             SET WKS-END-DEBTS TO TRUE
052400         NOT AT END
052500             IF DEBT-DATE-PAID = 0 AND DEBT-QTY > 0
052600                SEARCH ALL WKS-DATOS-PRD
052700                   AT END
052800                      SET WKS-PRD-NO TO TRUE
052900                   WHEN TPR-ID (WKS-I-PRD) = DEBT-PROD-ID
053000                      SET WKS-PRD-SI TO TRUE
053100                      PERFORM 310-ACUMULA-VALOR-CREDITO
053200                END-SEARCH
053300             END-IF
053400     END-READ.
053500 300-PROCESA-DEBTS-E. EXIT.
053600
053700 310-ACUMULA-VALOR-CREDITO SECTION.
053800     IF DEBT-PRICE-CFA NOT = ZEROS
053900        COMPUTE TPR-VAL-CREDITO-CFA (WKS-I-PRD) =
054000                TPR-VAL-CREDITO-CFA (WKS-I-PRD) +
054100                (DEBT-QTY * DEBT-PRICE-CFA)
054200        IF WKS-HAY-TASA
054300           COMPUTE TPR-VAL-CREDITO-EUR (WKS-I-PRD) =
054400                   TPR-VAL-CREDITO-EUR (WKS-I-PRD) +
054500                   (DEBT-QTY * DEBT-PRICE-CFA / WKS-TASA-EFECTIVA)
054600        ELSE
054700           SET TPR-CREDITO-EUR-DESCONOCIDA (WKS-I-PRD) TO TRUE
054800        END-IF
054900     ELSE
055000        SET TPR-CREDITO-EUR-DESCONOCIDA (WKS-I-PRD) TO TRUE
055100     END-IF.
055200 310-ACUMULA-VALOR-CREDITO-E. EXIT.
055300
055400*    RESUELVE PRECIO DE VENTA, VALOR DE COMPRA/EXISTENCIA Y LA
055500*    BANDERA DE BAJO STOCK; ACUMULA LOS TOTALES GENERALES.
055600 400-DERIVA-VALORES SECTION.
055700     PERFORM 410-DERIVA-PRECIO-VENTA
055800     COMPUTE TPR-VAL-COMPRA-EUR (WKS-SUBI-PRD) =
055900             TPR-PAU-EUR (WKS-SUBI-PRD) *
056000             TPR-QTY-INIT (WKS-SUBI-PRD)
056100     COMPUTE TPR-VAL-STOCK-EUR (WKS-SUBI-PRD) =
056200             TPR-PAU-EUR (WKS-SUBI-PRD) *
056300             TPR-QTY-LEFT (WKS-SUBI-PRD)
056400     IF WKS-HAY-TASA
056500        COMPUTE TPR-VAL-COMPRA-CFA (WKS-SUBI-PRD) ROUNDED =
056600                TPR-VAL-COMPRA-EUR (WKS-SUBI-PRD) *
056700                WKS-TASA-EFECTIVA
056800        COMPUTE TPR-VAL-STOCK-CFA (WKS-SUBI-PRD) ROUNDED =
056900                TPR-VAL-STOCK-EUR (WKS-SUBI-PRD) *
057000                WKS-TASA-EFECTIVA
057100     END-IF
057200     IF TPR-QTY-LEFT (WKS-SUBI-PRD) <= WKS-UMBRAL
057300        SET TPR-BAJO-STOCK (WKS-SUBI-PRD) TO TRUE
057400        ADD 1 TO WKS-BAJO-STOCK-CTA
057500     END-IF
057600     IF TPR-VENTA-EUR-DESCONOCIDA (WKS-SUBI-PRD) AND
057700        TPR-QTY-SOLD (WKS-SUBI-PRD) > 0
057800        SET WKS-VENTA-EUR-TOT-DESC TO TRUE
057900     END-IF
058000     IF TPR-CREDITO-EUR-DESCONOCIDA (WKS-SUBI-PRD) AND
058100        TPR-QTY-LENT (WKS-SUBI-PRD) > 0
058200        SET WKS-CREDITO-EUR-TOT-DESC TO TRUE
058300     END-IF.
058400 400-DERIVA-VALORES-E. EXIT.
058500
058600*    PVU-CFA: EL PRECIO DEL CATALOGO SI EXISTE; SI NO, EL DE LA
058700*    ULTIMA VENTA (CFA DIRECTO, O EUR CONVERTIDO A LA TASA
058800*    CAPTURADA EN ESA VENTA, Y SI NO HABIA, LA TASA VIGENTE).
058900*    PVU-EUR: DERIVADO DE PVU-CFA A LA TASA VIGENTE, O SI NO HAY
059000*    TASA, EL EUR DE LA MISMA ULTIMA VENTA.
059100 410-DERIVA-PRECIO-VENTA SECTION.
059200     IF TPR-PVU-CFA-CATALOGO (WKS-SUBI-PRD) NOT = ZEROS
059300        MOVE TPR-PVU-CFA-CATALOGO (WKS-SUBI-PRD) TO
059400             TPR-PVU-CFA (WKS-SUBI-PRD)
059500     ELSE
059600        IF TPR-ULTIMA-PVU-CFA (WKS-SUBI-PRD) NOT = ZEROS
059700           MOVE TPR-ULTIMA-PVU-CFA (WKS-SUBI-PRD) TO
059800                TPR-PVU-CFA (WKS-SUBI-PRD)
059900        ELSE
060000           IF TPR-ULTIMA-PVU-EUR (WKS-SUBI-PRD) NOT = ZEROS
060100              IF TPR-ULTIMA-PVU-RATE (WKS-SUBI-PRD) NOT = ZEROS
060200                 COMPUTE TPR-PVU-CFA (WKS-SUBI-PRD) ROUNDED =
060300                    TPR-ULTIMA-PVU-EUR (WKS-SUBI-PRD) *
060400                    TPR-ULTIMA-PVU-RATE (WKS-SUBI-PRD)
060500              ELSE
060600                 IF WKS-HAY-TASA
060700                    COMPUTE TPR-PVU-CFA (WKS-SUBI-PRD) ROUNDED =
060800                       TPR-ULTIMA-PVU-EUR (WKS-SUBI-PRD) *
060900                       WKS-TASA-EFECTIVA
061000                 END-IF
061100              END-IF
061200           END-IF
061300        END-IF
061400     END-IF
061500     IF TPR-PVU-CFA (WKS-SUBI-PRD) NOT = ZEROS AND WKS-HAY-TASA
061600        COMPUTE TPR-PVU-EUR (WKS-SUBI-PRD) ROUNDED =
061700                TPR-PVU-CFA (WKS-SUBI-PRD) / WKS-TASA-EFECTIVA
061800     ELSE
061900        IF TPR-ULTIMA-PVU-EUR (WKS-SUBI-PRD) NOT = ZEROS
062000           MOVE TPR-ULTIMA-PVU-EUR (WKS-SUBI-PRD) TO
062100                TPR-PVU-EUR (WKS-SUBI-PRD)
062200        END-IF
062300     END-IF.
062400 410-DERIVA-PRECIO-VENTA-E. EXIT.
062500
062600*    ORDENA LOS RENGLONES YA CALCULADOS POR NOMBRE DE PRODUCTO Y
062700*    LOS ENTREGA AL REPORT WRITER EN ESE ORDEN
062800 500-ORDENA-Y-EMITE SECTION.
062900     SORT WORKFILE ON ASCENDING KEY WKR-NAME OF WORK-REG
063000         INPUT  PROCEDURE IS 510-CARGA-RENGLONES-SORT
063100         OUTPUT PROCEDURE IS 520-EMITE-DETALLE
063200     TERMINATE REPORTE-STOCK
063300     CLOSE STOCKRPT.
063400 500-ORDENA-Y-EMITE-E. EXIT.
063500
063600 510-CARGA-RENGLONES-SORT SECTION.
063700     PERFORM 511-PASA-UN-RENGLON
063800         VARYING WKS-SUBI-PRD FROM 1 BY 1
063900         UNTIL WKS-SUBI-PRD > WKS-TOTAL-PRD.
064000 510-CARGA-RENGLONES-SORT-E. EXIT.
064100
064200 511-PASA-UN-RENGLON SECTION.
064300     MOVE TPR-NAME       (WKS-SUBI-PRD) TO WKR-NAME
064400     MOVE TPR-PAU-EUR     (WKS-SUBI-PRD) TO WKR-PAU-EUR
064500     MOVE ZEROS                          TO WKR-PAU-CFA
064600     IF WKS-HAY-TASA
064700        COMPUTE WKR-PAU-CFA ROUNDED =
064800                TPR-PAU-EUR (WKS-SUBI-PRD) * WKS-TASA-EFECTIVA
064900     END-IF
065000     MOVE TPR-PVU-CFA     (WKS-SUBI-PRD) TO WKR-PVU-CFA
065100     MOVE TPR-PVU-EUR     (WKS-SUBI-PRD) TO WKR-PVU-EUR
065200     IF TPR-BAJO-STOCK (WKS-SUBI-PRD)
065300        MOVE "BAJO"                       TO WKR-BAJO-STOCK-TXT
065400     ELSE
065500        MOVE SPACES                       TO WKR-BAJO-STOCK-TXT
065600     END-IF
065700     MOVE TPR-QTY-INIT    (WKS-SUBI-PRD) TO WKR-QTY-COMPRADA
065800     MOVE TPR-VAL-COMPRA-EUR (WKS-SUBI-PRD) TO WKR-VAL-COMPRA-EUR
065900     MOVE TPR-VAL-COMPRA-CFA (WKS-SUBI-PRD) TO WKR-VAL-COMPRA-CFA
066000     MOVE TPR-QTY-SOLD    (WKS-SUBI-PRD) TO WKR-QTY-VENDIDA
066100     COMPUTE WKR-VAL-VENTA-EUR ROUNDED =
066200             TPR-VAL-VENTA-EUR   (WKS-SUBI-PRD)
066300     COMPUTE WKR-VAL-VENTA-CFA ROUNDED =
066400             TPR-VAL-VENTA-CFA   (WKS-SUBI-PRD)
066500     MOVE TPR-VENTA-EUR-IND  (WKS-SUBI-PRD) TO WKR-VENTA-EUR-IND
066600     MOVE TPR-QTY-LEFT    (WKS-SUBI-PRD) TO WKR-QTY-RESTANTE
066700     MOVE TPR-VAL-STOCK-EUR  (WKS-SUBI-PRD) TO WKR-VAL-STOCK-EUR
066800     MOVE TPR-VAL-STOCK-CFA  (WKS-SUBI-PRD) TO WKR-VAL-STOCK-CFA
066900     MOVE TPR-QTY-LENT    (WKS-SUBI-PRD) TO WKR-QTY-CREDITO
067000     COMPUTE WKR-VAL-CREDITO-EUR ROUNDED =
067100             TPR-VAL-CREDITO-EUR (WKS-SUBI-PRD)
067200     COMPUTE WKR-VAL-CREDITO-CFA ROUNDED =
067300             TPR-VAL-CREDITO-CFA (WKS-SUBI-PRD)
067400     MOVE TPR-CREDITO-EUR-IND (WKS-SUBI-PRD) TO
067500          WKR-CREDITO-EUR-IND
067600     RELEASE WORK-REG.
067700 511-PASA-UN-RENGLON-E. EXIT.
067800
067900 520-EMITE-DETALLE SECTION.
068000     RETURN WORKFILE
068100         AT END SET WKS-END-SORT TO TRUE
068200     END-RETURN
068300     PERFORM 521-GENERA-UN-RENGLON UNTIL WKS-END-SORT.
068400 520-EMITE-DETALLE-E. EXIT.
068500
068600 521-GENERA-UN-RENGLON SECTION.
068700     GENERATE DETALLE-A
068800     GENERATE DETALLE-B
068900     GENERATE DETALLE-C
069000     RETURN WORKFILE
069100         AT END SET WKS-END-SORT TO TRUE
069200     END-RETURN.
069300 521-GENERA-UN-RENGLON-E. EXIT.
069400
069500 600-ESTADISTICAS SECTION.
069600     DISPLAY "****************************************"
069700     DISPLAY "KLSB0050 - REPORTE DE VALORIZACION"
069800     DISPLAY "PRODUCTOS   : " WKS-PRODUCTOS-LEIDOS
069900     DISPLAY "BAJO STOCK  : " WKS-BAJO-STOCK-CTA
070000     DISPLAY "UMBRAL USADO: " WKS-UMBRAL
070100     DISPLAY "****************************************".
070200 600-ESTADISTICAS-E. EXIT.
